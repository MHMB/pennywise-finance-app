000010*************************************************                         
000020*   FILE CONTROL ENTRY FOR RAW IMPORT FILE       *                        
000030*            (IMPORT).                           *                        
000040*************************************************                         
000050* 11/06/84 BWT - CREATED.                                                 
000060*                                                                         
000070     SELECT FN-IMPORT-FILE                                                
000080         ASSIGN TO IMPORT                                                 
000090         ORGANIZATION IS SEQUENTIAL                                       
000100         FILE STATUS IS WS-IMPORT-STATUS.                                 
