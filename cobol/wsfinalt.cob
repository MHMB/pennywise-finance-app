000010*************************************************                         
000020*                                                *                        
000030*   RECORD DEFINITION FOR ALERT CONFIGURATION    *                        
000040*            FILE (ALERTCFG).                    *                        
000050*************************************************                         
000060*  FILE SIZE 12 BYTES.                                                    
000070*                                                                         
000080* 11/06/84 BWT - CREATED.                                                 
000090*                                                                         
000100 01  FN-ALERT-RECORD.                                                     
000110     03  ALT-USER-ID           PIC 9(5)      COMP.                        
000120     03  ALT-TYPE              PIC X.                                     
000130*                                  T=THRESHOLD D=DAILY W=WEEKLY           
000140*                                  O=OVERSPEND.                           
000150     03  ALT-THRESHOLD         PIC 9(3)V99   COMP-3.                      
000160*                                  PERCENTAGE, DEFAULT 75.00.             
000170     03  ALT-ENABLED           PIC X.                                     
000180*                                  Y OR N.                                
000190     03  FILLER                PIC X(3).                                  
000200*                                                                         
