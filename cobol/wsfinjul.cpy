000010*************************************************                         
000020*   DATE-TO-INTEGER-DAY CONVERSION LOGIC.        *                        
000030*      COPY ... REPLACING ==CCYYMMDD-FLD== BY    *                        
000040*      THE 9(8) DATE TO CONVERT, ==JULIAN-DAYS-  *                        
000050*      FLD== BY THE RESULT COMP FIELD.           *                        
000060*      REQUIRES WSFINJUL.COB IN WORKING-STORAGE. *                        
000070*************************************************                         
000080* 11/06/84 BWT - CREATED.                                                 
000090* 14/02/88 BWT - LEAP YEAR TEST CORRECTED FOR CENTURY YEARS               
000100*                NOT DIVISIBLE BY 400 (WAS WRONG FOR 1900).               
000110* 07/05/03 KDM - CCYY/MM/DD NOW PULLED OUT BY DIVIDE INSTEAD              
000120*                OF REFERENCE MODIFICATION - THE OLD CODE                 
000130*                GAVE GARBAGE ON A COMP DATE FIELD.                       
000140*                                                                         
000150     COMPUTE WS-JUL-CCYY = ==CCYYMMDD-FLD== / 10000.                      
000160     COMPUTE WS-JUL-TEMP8 = WS-JUL-CCYY * 10000.                          
000170     COMPUTE WS-JUL-MM = (==CCYYMMDD-FLD== - WS-JUL-TEMP8) / 100.         
000180     COMPUTE WS-JUL-TEMP8 = WS-JUL-TEMP8 + (WS-JUL-MM * 100).             
000190     COMPUTE WS-JUL-DD = ==CCYYMMDD-FLD== - WS-JUL-TEMP8.                 
000200     SUBTRACT 1 FROM WS-JUL-CCYY GIVING WS-JUL-YY1.                       
000210     SET WS-JUL-NOT-LEAP TO TRUE.                                         
000220     COMPUTE WS-JUL-TEMP  = WS-JUL-CCYY / 4.                              
000230     COMPUTE WS-JUL-TEMP2 = WS-JUL-TEMP * 4.                              
000240     IF  WS-JUL-CCYY = WS-JUL-TEMP2                                       
000250         COMPUTE WS-JUL-TEMP  = WS-JUL-CCYY / 100                         
000260         COMPUTE WS-JUL-TEMP2 = WS-JUL-TEMP * 100                         
000270         IF  WS-JUL-CCYY NOT = WS-JUL-TEMP2                               
000280             SET WS-JUL-IS-LEAP TO TRUE                                   
000290         ELSE                                                             
000300             COMPUTE WS-JUL-TEMP  = WS-JUL-CCYY / 400                     
000310             COMPUTE WS-JUL-TEMP2 = WS-JUL-TEMP * 400                     
000320             IF  WS-JUL-CCYY = WS-JUL-TEMP2                               
000330                 SET WS-JUL-IS-LEAP TO TRUE                               
000340             END-IF                                                       
000350         END-IF                                                           
000360     END-IF.                                                              
000370     SET WS-JUL-MM-IDX TO WS-JUL-MM.                                      
000380     MOVE WS-JUL-CUM-ENTRY(WS-JUL-MM-IDX) TO WS-JUL-CUM-DAYS.             
000390     COMPUTE ==JULIAN-DAYS-FLD== =                                        
000400             (WS-JUL-YY1 * 365) + (WS-JUL-YY1 / 4)                        
000410             - (WS-JUL-YY1 / 100) + (WS-JUL-YY1 / 400)                    
000420             + WS-JUL-CUM-DAYS + WS-JUL-DD.                               
000430     IF  WS-JUL-IS-LEAP AND WS-JUL-MM > 2                                 
000440         ADD 1 TO ==JULIAN-DAYS-FLD==                                     
000450     END-IF.                                                              
000460*                                                                         
