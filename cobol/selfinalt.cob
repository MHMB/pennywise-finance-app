000010*************************************************                         
000020*   FILE CONTROL ENTRY FOR ALERT CONFIGURATION   *                        
000030*            FILE (ALERTCFG).                    *                        
000040*************************************************                         
000050* 11/06/84 BWT - CREATED.                                                 
000060*                                                                         
000065* 09/11/09 KDM - CHANGED INDEXED/DYNAMIC WITH A NON-                      
000066*                UNIQUE KEY TO SEQUENTIAL - ALERTCFG                      
000067*                CARRIES SEVERAL ROWS PER USER AND IS                     
000068*                ALWAYS READ WHOLE, NEVER BY KEY.                         
000070     SELECT FN-ALERT-FILE                                                 
000080         ASSIGN TO ALERTCFG                                               
000090         ORGANIZATION IS SEQUENTIAL                                       
000100         FILE STATUS IS WS-ALERTCFG-STATUS.                               
