000010*************************************************                         
000020*                                                *                        
000030*   RECORD DEFINITION FOR BUDGET FILE (BUDGET)   *                        
000040*      UNIQUE ON USER + CATEGORY + PERIOD.       *                        
000050*************************************************                         
000060*  FILE SIZE 36 BYTES.                                                    
000070*                                                                         
000080* 11/06/84 BWT - CREATED.                                                 
000090* 03/02/87 BWT - BUD-PERIOD ADDED, WAS ASSUMED MONTHLY.                   
000100*                                                                         
000110 01  FN-BUDGET-RECORD.                                                    
000120     03  BUD-USER-ID           PIC 9(5)      COMP.                        
000130     03  BUD-CATEGORY          PIC X(20).                                 
000140     03  BUD-LIMIT             PIC S9(8)V99  COMP-3.                      
000150*                                  MUST BE GREATER THAN ZERO.             
000160     03  BUD-PERIOD            PIC X.                                     
000170*                                  W = WEEKLY, M = MONTHLY, Y = YE        
000180     03  FILLER                PIC X(5).                                  
000190*                                                                         
