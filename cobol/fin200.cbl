000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID. FIN200.                                                      
000030 AUTHOR. B W TURNBULL.                                                    
000040 INSTALLATION. PENNYWISE FINANCIAL SYSTEMS.                               
000050 DATE-WRITTEN. 03/09/85.                                                  
000060 DATE-COMPILED.                                                           
000070 SECURITY. COMPANY CONFIDENTIAL - SEE STANDARDS MANUAL SECTION            
000080     4 BEFORE RELEASE.                                                    
000090**************************************************                        
000100*   FIN200 - SUMMARY-ENGINE AND TREND-REPORT.      *                      
000110*      READS TRANSMST FOR ONE USER, BUILDS THE     *                      
000120*      PERIOD INCOME/EXPENSE/CATEGORY SUMMARY AND  *                      
000130*      THE TRAILING MONTHLY TREND, AND PRINTS BOTH *                      
000140*      OFF ONE PRINT-FILE USING REPORT WRITER.     *                      
000150**************************************************                        
000160* 03/09/85 BWT - CREATED.                                                 
000170* 14/02/88 BWT - WEEKLY/YEARLY PERIOD SUPPORT ADDED                       
000180*                (RIDES ON WSFINPER.CPY CHANGE).                          
000190* 19/08/91 RHC - CATEGORY TABLE ENLARGED 30 TO 50                         
000200*                ENTRIES - TOO MANY 'OTHER' DROPS.                        
000210* 02/09/91 RHC - GRAND TOTAL LINE ON CATEGORY RPT                         
000220*                NOW LABELLED 'CATEGORY TOTAL' NOT                        
000230*                'GRAND TOTAL' - CONFUSED WITH THE                        
000240*                INCOME/EXPENSE TOTALS ABOVE IT.                          
000250* 22/11/98 RHC - Y2K.  CTL-RUN-DATE AND TXN-DATE                          
000260*                CONFIRMED FULL CCYYMMDD.  TREND                          
000270*                MONTH-STEP-BACK RE-TESTED ACROSS                         
000280*                THE CENTURY BOUNDARY.  NO LOGIC                          
000290*                CHANGE REQUIRED.                                         
000300* 07/05/03 KDM - USES THE REVISED WSFINJUL.CPY/                           
000310*                WSFINPER.CPY (DIVIDE, NOT REF                            
000320*                MOD, FOR CCYY/MM/DD EXTRACT).                            
000330* 11/03/06 KDM - TREND REPORT MONTHS-BACK CAP RAISED                      
000340*                30 TO 99 TO MATCH CTL-MONTHS-BACK                        
000350*                PICTURE - REQUEST TICKET FN2206.                 FN2206  
000360*                                                                         
000370 ENVIRONMENT DIVISION.                                                    
000380 CONFIGURATION SECTION.                                                   
000390 SPECIAL-NAMES.                                                           
000400     C01 IS TOP-OF-FORM                                                   
000410     CLASS WS-NUMERIC-CLASS IS "0" THRU "9"                               
000420     UPSI-0 IS WS-TEST-SWITCH ON STATUS IS WS-TEST-RUN                    
000430                               OFF STATUS IS WS-PROD-RUN.                 
000440 INPUT-OUTPUT SECTION.                                                    
000450 FILE-CONTROL.                                                            
000460     COPY "selfinctl.cob".                                                
000470     COPY "selfintxn.cob".                                                
000480     COPY "selprint.cob".                                                 
000490 DATA DIVISION.                                                           
000500 FILE SECTION.                                                            
000510 COPY "fdfinctl.cob".                                                     
000520 COPY "fdfintxn.cob".                                                     
000530**************************************************                        
000540*   SYSTEM PRINT FILE - CARRIES BOTH REPORTS OFF  *                       
000550*      THE SAME PRINTER DEVICE, REPORT WRITER     *                       
000560*      SWITCHES PAGE/LINE CONTROL BETWEEN THEM.   *                       
000570**************************************************                        
000580 FD  PRINT-FILE                                                           
000590     LABEL RECORDS ARE STANDARD.                                          
000600     REPORTS ARE FINANCIAL-SUMMARY-REPORT                                 
000610                MONTHLY-TREND-REPORT.                                     
000620 REPORT SECTION.                                                          
000630**************************************************                        
000640*   FINANCIAL-SUMMARY-REPORT - HEADER, INCOME/    *                       
000650*      EXPENSE TOTALS, CATEGORY BREAKDOWN (TOP N  *                       
000660*      FLAGGED WITH *), CATEGORY GRAND TOTAL.     *                       
000670**************************************************                        
000680 RD  FINANCIAL-SUMMARY-REPORT                                             
000690     CONTROL FINAL                                                        
000700*  CONTROL FINAL MEANS THE ONLY BREAK REPORT WRITER                       
000710*  FIRES IS THE FINAL ONE AT TERMINATE - THERE IS NO                      
000720*  INTERMEDIATE CONTROL GROUPING ON THIS REPORT, EACH                     
000730*  DETAIL LINE IS JUST GENERATED IN WHATEVER ORDER                        
000740*  CC100 DRIVES IT.                                                       
000750     PAGE LIMIT 60 LINES                                                  
000760     HEADING 1                                                            
000770     FIRST DETAIL 14                                                      
000780     LAST DETAIL 56.                                                      
000790*  FIRST DETAIL 6 RATHER THAN 14 LIKE THE SUMMARY                         
000800*  REPORT - THE TREND REPORT HAS NO SEPARATE TOTALS                       
000810*  BLOCK BEFORE ITS DETAIL LINES START, JUST THE                          
000820*  COLUMN HEADING AT LINE 5.                                              
000830 01  FSR-HEAD-1 TYPE PAGE HEADING.                                        
000840     03  LINE 1.                                                          
000850         05  COL 1  PIC X(33) VALUE                                       
000860                 "PENNYWISE - FINANCIAL SUMMARY RPT".                     
000870         05  COL 60 PIC X(5)  VALUE "PAGE ".                              
000880         05  COL 65 PIC ZZZ9  SOURCE PAGE-COUNTER.                        
000890     03  LINE 3.                                                          
000900         05  COL 1  PIC X(9) VALUE "USER ID :".                           
000910         05  COL 11 PIC ZZZZ9 SOURCE CTL-USER-ID.                         
000920         05  COL 25 PIC X(8) VALUE "PERIOD :".                            
000930         05  COL 34 PIC X    SOURCE CTL-PERIOD.                           
000940     03  LINE 4.                                                          
000950         05  COL 1  PIC X(10) VALUE "FROM DATE:".                         
000960         05  COL 12 PIC 9(8)  SOURCE WS-RANGE-START-DATE.                 
000970         05  COL 25 PIC X(8)  VALUE "TO DATE:".                           
000980         05  COL 34 PIC 9(8)  SOURCE WS-RANGE-END-DATE.                   
000990 01  FSR-TOTALS TYPE REPORT HEADING.                                      
001000     03  LINE 6.                                                          
001010         05  COL 1  PIC X(15) VALUE "TOTAL INCOME".                       
001020         05  COL 20 PIC Z,ZZZ,ZZ9.99 SOURCE WS-TOTAL-INCOME.              
001030     03  LINE 7.                                                          
001040         05  COL 1  PIC X(15) VALUE "TOTAL EXPENSES".                     
001050         05  COL 20 PIC Z,ZZZ,ZZ9.99 SOURCE WS-TOTAL-EXPENSES.            
001060     03  LINE 8.                                                          
001070         05  COL 1  PIC X(15) VALUE "NET".                                
001080*  THE NET LINE USES A TRAILING MINUS PICTURE (Z,ZZZ,                     
001090*  ZZ9.99-) SO A NEGATIVE NET MONTH SHOWS A VISIBLE                       
001100*  MINUS SIGN ON THE PRINTED REPORT - THE PLAIN TOTAL                     
001110*  LINES ABOVE IT NEVER GO NEGATIVE SO THEY DO NOT                        
001120*  CARRY THE SIGN PICTURE.                                                
001130         05  COL 20 PIC Z,ZZZ,ZZ9.99- SOURCE WS-NET-AMOUNT.               
001140     03  LINE 9.                                                          
001150         05  COL 1  PIC X(19) VALUE "TRANSACTION COUNT :".                
001160         05  COL 21 PIC ZZZZ9 SOURCE WS-CNT-TOTAL.                        
001170         05  COL 30 PIC X(9)  VALUE "INCOME  :".                          
001180         05  COL 40 PIC ZZZZ9 SOURCE WS-CNT-INCOME.                       
001190         05  COL 49 PIC X(9)  VALUE "EXPENSE :".                          
001200         05  COL 59 PIC ZZZZ9 SOURCE WS-CNT-EXPENSE.                      
001210     03  LINE 11.                                                         
001220         05  COL 1  PIC X(40) VALUE                                       
001230                 "CATEGORY BREAKDOWN - * = TOP N".                        
001240*  THE ASTERISK KEY IS PRINTED RIGHT ON THE HEADING SO                    
001250*  A USER READING A PAPER COPY OF THE REPORT DOES NOT                     
001260*  HAVE TO GUESS WHAT THE MARK COLUMN MEANS.                              
001270     03  LINE 12.                                                         
001280         05  COL 3  PIC X(20) VALUE "CATEGORY".                           
001290         05  COL 25 PIC X(5)  VALUE "COUNT".                              
001300         05  COL 33 PIC X(5)  VALUE "TOTAL".                              
001310 01  FSR-CAT-DETAIL TYPE IS DETAIL.                                       
001320     03  LINE + 1.                                                        
001330         05  COL 1  PIC X        SOURCE WS-PRT-CAT-MARK.                  
001340         05  COL 3  PIC X(20)    SOURCE WS-PRT-CAT-NAME.                  
001350         05  COL 25 PIC ZZZZ9    SOURCE WS-PRT-CAT-COUNT.                 
001360         05  COL 33 PIC Z,ZZZ,ZZ9.99 SOURCE WS-PRT-CAT-TOTAL.             
001370 01  FSR-GRAND-TOTAL TYPE CONTROL FOOTING FINAL.                          
001380*  LABELLED "CATEGORY TOTAL" RATHER THAN "GRAND TOTAL"                    
001390*  SINCE TICKET FN2206 - USERS WERE CONFUSING IT WITH                     
001400*  THE INCOME/EXPENSE/NET GRAND TOTALS PRINTED HIGHER                     
001410*  UP ON THE SAME PAGE.                                                   
001420     03  LINE + 2.                                                        
001430         05  COL 3  PIC X(20) VALUE "CATEGORY TOTAL".                     
001440         05  COL 33 PIC Z,ZZZ,ZZ9.99 SOURCE WS-TOTAL-EXPENSES.            
001450**************************************************                        
001460*   MONTHLY-TREND-REPORT - ONE LINE PER TRAILING   *                      
001470*      MONTH, OLDEST FIRST, PLUS GRAND TOTALS.    *                       
001480**************************************************                        
001490 RD  MONTHLY-TREND-REPORT                                                 
001500     CONTROL FINAL                                                        
001510     PAGE LIMIT 60 LINES                                                  
001520     HEADING 1                                                            
001530     FIRST DETAIL 6                                                       
001540     LAST DETAIL 56.                                                      
001550 01  TRD-HEAD-1 TYPE PAGE HEADING.                                        
001560     03  LINE 1.                                                          
001570         05  COL 1  PIC X(28) VALUE                                       
001580                 "PENNYWISE - MONTHLY TREND RPT".                         
001590         05  COL 60 PIC X(5)  VALUE "PAGE ".                              
001600         05  COL 65 PIC ZZZ9  SOURCE PAGE-COUNTER.                        
001610     03  LINE 3.                                                          
001620         05  COL 1  PIC X(9) VALUE "USER ID :".                           
001630         05  COL 11 PIC ZZZZ9 SOURCE CTL-USER-ID.                         
001640     03  LINE 5.                                                          
001650         05  COL 1  PIC X(7)  VALUE "MONTH".                              
001660         05  COL 12 PIC X(6)  VALUE "INCOME".                             
001670         05  COL 28 PIC X(8)  VALUE "EXPENSES".                           
001680         05  COL 44 PIC X(3)  VALUE "NET".                                
001690 01  TRD-DETAIL TYPE IS DETAIL.                                           
001700     03  LINE + 1.                                                        
001710         05  COL 1  PIC X(7)  SOURCE WS-PRT-TRD-LABEL.                    
001720         05  COL 12 PIC Z,ZZZ,ZZ9.99 SOURCE WS-PRT-TRD-INCOME.            
001730         05  COL 28 PIC Z,ZZZ,ZZ9.99 SOURCE WS-PRT-TRD-EXPENSE.           
001740         05  COL 44 PIC Z,ZZZ,ZZ9.99- SOURCE WS-PRT-TRD-NET.              
001750 01  TRD-FOOTING TYPE CONTROL FOOTING FINAL.                              
001760*  THE GRAND TOTALS HERE ARE THE SUM OF ALL TRAILING                      
001770*  MONTHS IN THE TABLE, COMPUTED BY DD199 JUST BEFORE                     
001780*  DD200 INITIATES THIS REPORT - NOT THE SAME FIGURES                     
001790*  AS THE SUMMARY REPORT'S TOTALS, WHICH COVER ONLY                       
001800*  THE ONE REPORTING PERIOD, NOT THE WHOLE TREND                          
001810*  WINDOW.                                                                
001820     03  LINE + 2.                                                        
001830         05  COL 1  PIC X(12) VALUE "GRAND TOTALS".                       
001840         05  COL 12 PIC Z,ZZZ,ZZ9.99 SOURCE WS-TRD-GRAND-INCOME.          
001850         05  COL 28 PIC Z,ZZZ,ZZ9.99 SOURCE WS-TRD-GRAND-EXPENSE.         
001860         05  COL 44 PIC Z,ZZZ,ZZ9.99- SOURCE WS-TRD-GRAND-NET.            
001870 WORKING-STORAGE SECTION.                                                 
001880*                                                                         
001890 77  WS-PROG-NAME          PIC X(17)  VALUE                               
001900         "FIN200  (1.0.00)".                                              
001910 COPY "wsfinjul.cob".                                                     
001920 COPY "wsfinper.cob".                                                     
001930**************************************************                        
001940*   SWITCHES AND FILE STATUS FIELDS.               *                      
001950**************************************************                        
001960 01  WS-SWITCHES.                                                         
001970     03  WS-CTL-RRN            PIC 9      COMP  VALUE 1.                  
001980     03  WS-TRANSMST-EOF-SW    PIC X            VALUE "N".                
001990         88  TRANSMST-EOF                       VALUE "Y".                
002000     03  WS-FINCTL-STATUS      PIC XX           VALUE SPACES.             
002010     03  WS-TRANSMST-STATUS    PIC XX           VALUE SPACES.             
002020     03  WS-PRINT-STATUS       PIC XX           VALUE SPACES.             
002030     03  FILLER                PIC X(10).                                 
002040**************************************************                        
002050*   PERIOD RANGE AND TREND MONTH-BUILD WORK AREA.  *                      
002060**************************************************                        
002070 01  WS-RANGE-FIELDS.                                                     
002080     03  WS-RANGE-START-DATE   PIC 9(8)   COMP.                           
002090     03  WS-RANGE-END-DATE     PIC 9(8)   COMP.                           
002100     03  WS-BUILD-CCYY         PIC 9(4)   COMP.                           
002110     03  WS-BUILD-MM           PIC 9(2)   COMP.                           
002120     03  WS-TRD-BUILD-IDX      PIC 99     COMP.                           
002130     03  WS-TRD-BUILD-POS      PIC 99     COMP.                           
002140     03  FILLER                PIC X(8).                                  
002150 01  WS-TRD-LABEL-BUILD.                                                  
002160     03  WS-TRD-LABEL-CCYY     PIC 9(4).                                  
002170     03  WS-TRD-LABEL-DASH     PIC X       VALUE "-".                     
002180     03  WS-TRD-LABEL-MM       PIC 99.                                    
002190**************************************************                        
002200*   PERIOD INCOME/EXPENSE/NET ACCUMULATORS.        *                      
002210**************************************************                        
002220 01  WS-TOTALS.                                                           
002230     03  WS-TOTAL-INCOME       PIC S9(8)V99 COMP-3 VALUE 0.               
002240     03  WS-TOTAL-EXPENSES     PIC S9(8)V99 COMP-3 VALUE 0.               
002250     03  WS-NET-AMOUNT         PIC S9(8)V99 COMP-3 VALUE 0.               
002260     03  WS-CNT-TOTAL          PIC 9(5)   COMP  VALUE 0.                  
002270     03  WS-CNT-INCOME         PIC 9(5)   COMP  VALUE 0.                  
002280     03  WS-CNT-EXPENSE        PIC 9(5)   COMP  VALUE 0.                  
002290     03  FILLER                PIC X(6).                                  
002300**************************************************                        
002310*   CATEGORY BREAKDOWN TABLE - BUILT DURING THE    *                      
002320*      READ PASS, ONE ROW PER DISTINCT EXPENSE     *                      
002330*      CATEGORY SEEN, THEN BUBBLE-SORTED           *                      
002340*      DESCENDING BY TOTAL BEFORE PRINTING.  THE   *                      
002350*      FLAT REDEFINES BELOW IS FOR A FAST INITIAL  *                      
002360*      CLEAR ONLY - NO FIELD WITHIN AN ENTRY IS    *                      
002370*      EVER ADDRESSED THROUGH IT.                  *                      
002380**************************************************                        
002390 01  WS-CAT-BREAKDOWN-TABLE.                                              
002400     03  WS-CAT-ENTRY OCCURS 50 TIMES                                     
002410             INDEXED BY WS-CAT-IDX WS-CAT-SRCH-IDX.                       
002420         05  WS-CAT-NAME       PIC X(20).                                 
002430         05  WS-CAT-COUNT      PIC 9(5)   COMP.                           
002440         05  WS-CAT-TOTAL      PIC S9(8)V99 COMP-3.                       
002450     03  FILLER                PIC X(8).                                  
002460 01  WS-CAT-TABLE-FLAT REDEFINES WS-CAT-BREAKDOWN-TABLE                   
002470                                              PIC X(1508).                
002480 01  WS-CAT-TABLE-COUNT         PIC 99     COMP  VALUE 0.                 
002490 01  WS-CAT-SWAP-ENTRY.                                                   
002500     03  WS-CAT-SWAP-NAME       PIC X(20).                                
002510     03  WS-CAT-SWAP-COUNT      PIC 9(5)   COMP.                          
002520     03  WS-CAT-SWAP-TOTAL      PIC S9(8)V99 COMP-3.                      
002530     03  FILLER                 PIC X(4).                                 
002540 01  WS-SORT-SWAPPED-SW         PIC X.                                    
002550     88  WS-SORT-SWAPPED                    VALUE "Y".                    
002560 01  WS-CAT-FOUND-SW            PIC X.                                    
002570     88  WS-CAT-FOUND                       VALUE "Y".                    
002580 01  WS-TRD-FOUND-SW            PIC X.                                    
002590     88  WS-TRD-FOUND                       VALUE "Y".                    
002600**************************************************                        
002610*   TRAILING-MONTH TREND TABLE - ONE ROW PER       *                      
002620*      MONTH IN CTL-MONTHS-BACK, BUILT OLDEST      *                      
002630*      FIRST (POSITION 1) TO NEWEST (POSITION      *                      
002640*      CTL-MONTHS-BACK) BEFORE THE READ PASS.      *                      
002650**************************************************                        
002660 01  WS-TRD-MONTH-TABLE.                                                  
002670     03  WS-TRD-ENTRY OCCURS 99 TIMES                                     
002680             INDEXED BY WS-TRD-IDX.                                       
002690         05  WS-TRD-LABEL      PIC X(7).                                  
002700         05  WS-TRD-START      PIC 9(8)   COMP.                           
002710         05  WS-TRD-END        PIC 9(8)   COMP.                           
002720         05  WS-TRD-INCOME     PIC S9(8)V99 COMP-3.                       
002730         05  WS-TRD-EXPENSE    PIC S9(8)V99 COMP-3.                       
002740     03  FILLER                PIC X(8).                                  
002750 01  WS-TRD-MONTH-COUNT         PIC 99     COMP  VALUE 0.                 
002760 01  WS-TRD-GRAND-TOTALS.                                                 
002770     03  WS-TRD-GRAND-INCOME   PIC S9(8)V99 COMP-3 VALUE 0.               
002780     03  WS-TRD-GRAND-EXPENSE  PIC S9(8)V99 COMP-3 VALUE 0.               
002790     03  WS-TRD-GRAND-NET      PIC S9(8)V99 COMP-3 VALUE 0.               
002800     03  FILLER                PIC X(6).                                  
002810**************************************************                        
002820*   PRINT-LINE WORK FIELDS - MOVED FROM THE        *                      
002830*      CURRENT TABLE ROW JUST BEFORE EACH          *                      
002840*      GENERATE, REPORT WRITER SOURCE CLAUSES      *                      
002850*      THEN PULL FROM HERE RATHER THAN THE TABLE.  *                      
002860**************************************************                        
002870 01  WS-PRT-CAT-FIELDS.                                                   
002880     03  WS-PRT-CAT-MARK       PIC X.                                     
002890     03  WS-PRT-CAT-NAME       PIC X(20).                                 
002900     03  WS-PRT-CAT-COUNT      PIC 9(5)   COMP.                           
002910     03  WS-PRT-CAT-TOTAL      PIC S9(8)V99 COMP-3.                       
002920     03  FILLER                PIC X(4).                                  
002930 01  WS-PRT-TRD-FIELDS.                                                   
002940     03  WS-PRT-TRD-LABEL      PIC X(7).                                  
002950     03  WS-PRT-TRD-INCOME     PIC S9(8)V99 COMP-3.                       
002960     03  WS-PRT-TRD-EXPENSE    PIC S9(8)V99 COMP-3.                       
002970     03  WS-PRT-TRD-NET        PIC S9(8)V99 COMP-3.                       
002980     03  FILLER                PIC X(4).                                  
002990 PROCEDURE DIVISION.                                                      
003000 AA000-MAINLINE SECTION.                                                  
003010*****************************************                                 
003020*  DRIVES THE WHOLE SUMMARY AND TREND RUN.  WORKS OUT                     
003030*  THE REPORTING PERIOD FROM FINCTL, SCANS TRANSMST                       
003040*  ONCE FOR THIS USER'S ROWS IN THAT PERIOD, BUILDS THE                   
003050*  CATEGORY TOTALS AND THE TRAILING MONTH-BY-MONTH                        
003060*  TREND TABLE IN THE SAME PASS, THEN PRINTS BOTH                         
003070*  REPORTS ONE AFTER THE OTHER OFF THE SAME SHARED                        
003080*  PRINT FILE.                                                            
003090*                                                                         
003100*  ONE RUN IS ALWAYS ONE USER, ONE PERIOD - THERE IS NO                   
003110*  BATCH-OF-USERS MODE.  THE NIGHTLY JOB STREAM CALLS                     
003120*  THIS PROGRAM ONCE PER USER WITH FINCTL ALREADY SET                     
003130*  UP FOR THAT USER BEFORE FIN200 IS EVER INVOKED.                        
003140     PERFORM AA010-INITIALISE THRU AA010-EXIT.                            
003150     PERFORM AA020-DERIVE-RANGES THRU AA020-EXIT.                         
003160     PERFORM AA030-SCAN-TRANSACTIONS THRU AA030-EXIT.                     
003170     PERFORM BB200-SORT-CATEGORY-TABLE THRU BB200-EXIT.                   
003180     PERFORM CC100-PRINT-SUMMARY-REPORT THRU CC100-EXIT.                  
003190     PERFORM DD200-PRINT-TREND-REPORT THRU DD200-EXIT.                    
003200     PERFORM AA990-TERMINATE THRU AA990-EXIT.                             
003210     GOBACK.                                                              
003220 AA000-EXIT.                                                              
003230     EXIT.                                                                
003240*                                                                         
003250 AA010-INITIALISE SECTION.                                                
003260*****************************************                                 
003270*  PULLS THE START AND END DATE OF THE REPORTING                          
003280*  PERIOD OUT OF THE SHARED PD100 PERIOD-RANGE ROUTINE                    
003290*  (SEE WSFINPER), THEN BUILDS THE TRAILING-MONTHS                        
003300*  TABLE THAT DD150 WILL ACCUMULATE INTO AS TRANSMST                      
003310*  IS SCANNED.                                                            
003320     OPEN INPUT FN-CONTROL-FILE.                                          
003330*  FINCTL IS READ BY RELATIVE RECORD NUMBER, NOT BY A                     
003340*  KEYED START/READ LIKE TRANSMST - THE ONE CONTROL                       
003350*  ROW FOR THIS RUN IS ALWAYS AT RRN 1 ON THE FILE THE                    
003360*  JOB STREAM HANDS THIS STEP.                                            
003370     MOVE 1 TO WS-CTL-RRN.                                                
003380     READ FN-CONTROL-FILE                                                 
003390         INVALID KEY                                                      
003400             DISPLAY "FIN200 - NO CONTROL RECORD - ABORT"                 
003410*  A MISSING CONTROL RECORD MEANS THE SCHEDULER NEVER                     
003420*  PRIMED THIS RUN - THERE IS NO SENSIBLE DEFAULT                         
003430*  PERIOD OR USER TO FALL BACK ON, SO THE STEP ABORTS                     
003440*  RATHER THAN RUNNING A REPORT FOR NOBODY.                               
003450             MOVE 16 TO RETURN-CODE                                       
003460             GOBACK                                                       
003470     END-READ.                                                            
003480     CLOSE FN-CONTROL-FILE.                                               
003490*  FINCTL STAYS CLOSED FOR THE REST OF THE RUN ONCE ITS                   
003500*  ONE ROW IS IN WORKING STORAGE - NOTHING LATER IN THIS                  
003510*  PROGRAM EVER RE-READS THE CONTROL FILE.                                
003520     IF  CTL-MONTHS-BACK = ZERO                                           
003530*  A ZERO MONTHS-BACK ON FINCTL MEANS THE REQUESTING                      
003540*  SCREEN LEFT THE FIELD BLANK - TWELVE MONTHS IS THIS                    
003550*  SHOP'S STANDARD TREND WINDOW UNLESS THE USER ASKS                      
003560*  FOR SOMETHING ELSE.                                                    
003570         MOVE 12 TO CTL-MONTHS-BACK                                       
003580     END-IF.                                                              
003590     IF  CTL-TOP-N = ZERO                                                 
003600*  SAME IDEA FOR THE NUMBER OF CATEGORIES FLAGGED WITH                    
003610*  THE ASTERISK ON THE SUMMARY REPORT - FIVE IS THE                       
003620*  SHOP DEFAULT, CHOSEN SO THE TOP CATEGORIES FIT ON                      
003630*  ONE PRINT PAGE WITHOUT SCROLLING.                                      
003640         MOVE 5 TO CTL-TOP-N                                              
003650     END-IF.                                                              
003660     OPEN INPUT FN-TRANSACTION-FILE.                                      
003670*  TRANSMST IS OPENED INPUT ONLY - FIN200 NEVER WRITES                    
003680*  TO THE TRANSACTION FILE, THAT IS FIN100'S JOB.                         
003690     OPEN OUTPUT PRINT-FILE.                                              
003700     MOVE ZERO TO WS-TOTAL-INCOME WS-TOTAL-EXPENSES                       
003710*  EVERY ACCUMULATOR USED BY BOTH REPORTS IS RESET                        
003720*  HERE, NOT JUST THE SUMMARY ONES - THE TREND TABLE'S                    
003730*  MONTH COUNT AND THE CATEGORY TABLE'S ENTRY COUNT                       
003740*  BOTH START AT ZERO FOR EVERY RUN.                                      
003750                  WS-NET-AMOUNT WS-CNT-TOTAL                              
003760                  WS-CNT-INCOME WS-CNT-EXPENSE                            
003770                  WS-CAT-TABLE-COUNT WS-TRD-MONTH-COUNT.                  
003780*  THE CATEGORY TABLE IS KEYED BY WS-CAT-TABLE-COUNT, NOT                 
003790*  A SEPARATE SUBSCRIPT - BB110 APPENDS A NEW ENTRY AT                    
003800*  COUNT + 1 WHEN A CATEGORY IS NOT FOUND BY THE LINEAR                   
003810*  SEARCH.  WS-TRD-MONTH-COUNT IS SET TO CTL-MONTHS-BACK                  
003820*  BY DD100 BELOW, NOT HERE - A ZERO AT START-UP MEANS                    
003830*  THE TREND TABLE IS EMPTY UNTIL DD100-BUILD-TREND-                      
003840*  MONTHS RUNS.                                                           
003850     MOVE SPACES TO WS-CAT-TABLE-FLAT.                                    
003860*  CLEARING THE WHOLE TABLE AS ONE FLAT REDEFINES MOVE                    
003870*  IS FAR CHEAPER THAN A PERFORM VARYING OVER ALL 50                      
003880*  ENTRIES - THIS SHOP USES THE SAME FLAT-CLEAR TRICK                     
003890*  ON EVERY OCCURS TABLE OF ANY SIZE.                                     
003900 AA010-EXIT.                                                              
003910     EXIT.                                                                
003920*                                                                         
003930 AA020-DERIVE-RANGES SECTION.                                             
003940*****************************************                                 
003950*  ONE PASS THROUGH THE WHOLE OF TRANSMST.  EVERY ROW                     
003960*  FOR THIS USER IS TESTED AGAINST BOTH THE SUMMARY                       
003970*  REPORTING PERIOD AND THE (USUALLY WIDER) TREND                         
003980*  WINDOW IN THE SAME PASS - THERE IS NO SEPARATE READ                    
003990*  OF TRANSMST FOR EACH REPORT.                                           
004000     COPY "wsfinper.cpy"                                                  
004010         REPLACING ==RUN-DATE-FLD== BY CTL-RUN-DATE                       
004020                   ==PERIOD-CODE-FLD== BY CTL-PERIOD                      
004030                   ==START-DATE-FLD== BY WS-RANGE-START-DATE              
004040                   ==END-DATE-FLD== BY WS-RANGE-END-DATE                  
004050                   ==DAYS-IN-PERIOD-FLD==                                 
004060                       BY WS-PER-DAYS-IN-PERIOD.                          
004070     PERFORM DD100-BUILD-TREND-MONTHS THRU DD100-EXIT.                    
004080*  THE TREND MONTHS ARE BUILT *BEFORE* TRANSMST IS EVER                   
004090*  READ - AA030'S SCAN NEEDS THE WHOLE MONTH TABLE                        
004100*  ALREADY IN PLACE SO EVERY ROW CAN BE TESTED AGAINST                    
004110*  IT AS IT GOES BY, RATHER THAN BUFFERING ROWS FOR A                     
004120*  SECOND PASS.                                                           
004130 AA020-EXIT.                                                              
004140     EXIT.                                                                
004150*                                                                         
004160 AA030-SCAN-TRANSACTIONS SECTION.                                         
004170*****************************************                                 
004180*  CLOSES TRANSMST AND THE PRINT FILE.  FINCTL IS                         
004190*  ALREADY CLOSED BACK IN AA010 ONCE ITS ONE ROW IS                       
004200*  READ.                                                                  
004210     PERFORM AA032-READ-TRANSACTION THRU AA032-EXIT.                      
004220     PERFORM AA035-PROCESS-ONE-TXN THRU AA035-EXIT                        
004230         UNTIL TRANSMST-EOF.                                              
004240*  THE WHOLE OF TRANSMST IS READ TO END OF FILE IN ONE                    
004250*  PASS - THERE IS NO EARLY EXIT EVEN AFTER THE LAST ROW                  
004260*  FOR THIS USER HAS BEEN SEEN, SINCE THE FILE IS NOT                     
004270*  SORTED BY USER AND A LATER ROW COULD STILL BELONG TO                   
004280*  THIS RUN.  EVERY ROW READ, REGARDLESS OF USER, IS                      
004290*  HANDED TO AA035 - THE USER FILTER LIVES INSIDE THAT                    
004300*  PARAGRAPH, NOT HERE IN THE LOOP CONTROL.                               
004310 AA030-EXIT.                                                              
004320     EXIT.                                                                
004330*                                                                         
004340 AA032-READ-TRANSACTION.                                                  
004350     READ FN-TRANSACTION-FILE NEXT RECORD                                 
004360*  SEQUENTIAL READ FROM THE TOP OF THE FILE - UNLIKE                      
004370*  FIN100, THIS PROGRAM NEVER NEEDS TO START AT A                         
004380*  PARTICULAR KEY, SINCE EVERY ROW ON TRANSMST HAS TO                     
004390*  BE EXAMINED ANYWAY TO FIND THE ONES BELONGING TO                       
004400*  THIS USER.                                                             
004410         AT END                                                           
004420             MOVE "Y" TO WS-TRANSMST-EOF-SW                               
004430*  TRANSMST-EOF IS THE 88-LEVEL TESTED BY THE PERFORM                     
004440*  UNTIL IN AA030 - THE STANDARD AT-END MOVE-A-SWITCH                     
004450*  IDIOM THIS SHOP USES ON EVERY SEQUENTIAL READ LOOP IN                  
004460*  THE SUITE.                                                             
004470     END-READ.                                                            
004480 AA032-EXIT.                                                              
004490     EXIT.                                                                
004500*                                                                         
004510 AA035-PROCESS-ONE-TXN.                                                   
004520     IF  TXN-USER-ID = CTL-USER-ID                                        
004530*  TRANSMST CARRIES EVERY USER'S ROWS TOGETHER, SO THE                    
004540*  FIRST TEST ON EVERY ROW IS ALWAYS "IS THIS EVEN THE                    
004550*  RIGHT USER" - ROWS FOR OTHER USERS ARE SIMPLY                          
004560*  SKIPPED, NOT COUNTED ANYWHERE.                                         
004570         IF  TXN-DATE NOT < WS-RANGE-START-DATE AND                       
004580             TXN-DATE NOT > WS-RANGE-END-DATE                             
004590*  THE SUMMARY PERIOD TEST USES THE NARROWER RANGE FROM                   
004600*  AA020 - WS-RANGE-START-DATE/END-DATE, DERIVED FROM                     
004610*  CTL-PERIOD - WHILE DD150 BELOW TESTS THE WIDER,                        
004620*  SEPARATELY-COMPUTED TRAILING-MONTHS WINDOW.                            
004630             PERFORM BB100-ACCUM-SUMMARY THRU BB100-EXIT                  
004640*  THE SUMMARY REPORT ONLY EVER SEES ROWS INSIDE THE                      
004650*  ONE REPORTING PERIOD FROM FINCTL - THE TREND REPORT                    
004660*  BELOW HAS ITS OWN, USUALLY LONGER, WINDOW AND IS                       
004670*  TESTED SEPARATELY.                                                     
004680         END-IF                                                           
004690         PERFORM DD150-ACCUM-TREND THRU DD150-EXIT                        
004700*  DD150 RUNS FOR *EVERY* ROW FOR THIS USER REGARDLESS                    
004710*  OF WHETHER IT FELL IN THE SUMMARY PERIOD - A ROW                       
004720*  OUTSIDE THE SUMMARY PERIOD CAN STILL LAND IN ONE OF                    
004730*  THE TRAILING TREND MONTHS.                                             
004740     END-IF.                                                              
004750     PERFORM AA032-READ-TRANSACTION THRU AA032-EXIT.                      
004760 AA035-EXIT.                                                              
004770     EXIT.                                                                
004780*                                                                         
004790 AA990-TERMINATE SECTION.                                                 
004800*****************************************                                 
004810*  ADDS ONE TRANSACTION INTO THE SUMMARY TOTALS - THE                     
004820*  RUNNING INCOME, EXPENSE AND NET FIGURES THAT HEAD                      
004830*  THE SUMMARY REPORT, PLUS THE PER-CATEGORY BREAKDOWN                    
004840*  BUILT BY BB110/BB120 BELOW.                                            
004850     CLOSE FN-TRANSACTION-FILE.                                           
004860     CLOSE PRINT-FILE.                                                    
004870 AA990-EXIT.                                                              
004880     EXIT.                                                                
004890*                                                                         
004900 BB100-ACCUM-SUMMARY SECTION.                                             
004910*****************************************                                 
004920     ADD 1 TO WS-CNT-TOTAL.                                               
004930*  WS-CNT-TOTAL, WS-CNT-INCOME AND WS-CNT-EXPENSE ARE                     
004940*  NOT PRINTED ON TODAY'S SUMMARY REPORT BUT ARE KEPT                     
004950*  FOR A DISPLAY-ONLY DIAGNOSTIC THIS SHOP SOMETIMES                      
004960*  TURNS ON VIA UPSI-0 WHEN A RUN'S TOTALS LOOK WRONG.                    
004970     IF  TXN-TYPE = "I"                                                   
004980         ADD TXN-AMOUNT TO WS-TOTAL-INCOME                                
004990         ADD 1 TO WS-CNT-INCOME                                           
005000*  INCOME AND EXPENSE ARE KEPT AS TWO SEPARATE RUNNING                    
005010*  TOTALS RATHER THAN ONE SIGNED FIGURE - THE SUMMARY                     
005020*  REPORT HEADS UP BOTH FIGURES SEPARATELY BEFORE THE                     
005030*  NET LINE BELOW THEM.                                                   
005040     ELSE                                                                 
005050         ADD TXN-AMOUNT TO WS-TOTAL-EXPENSES                              
005060         ADD 1 TO WS-CNT-EXPENSE                                          
005070         PERFORM BB110-FIND-OR-ADD-CATEGORY THRU BB110-EXIT               
005080     END-IF.                                                              
005090     COMPUTE WS-NET-AMOUNT = WS-TOTAL-INCOME - WS-TOTAL-EXPENSES.         
005100*  RECOMPUTED FROM SCRATCH AFTER EVERY ROW RATHER THAN                    
005110*  ADDED OR SUBTRACTED INCREMENTALLY - ONE EXTRA                          
005120*  COMPUTE PER ROW IS CHEAP AND IT MEANS THE NET FIGURE                   
005130*  CAN NEVER DRIFT OUT OF STEP WITH THE TWO TOTALS IT                     
005140*  IS DERIVED FROM.                                                       
005150 BB100-EXIT.                                                              
005160     EXIT.                                                                
005170*                                                                         
005180 BB110-FIND-OR-ADD-CATEGORY.                                              
005190     MOVE "N" TO WS-CAT-FOUND-SW.                                         
005200*  ONLY EXPENSE ROWS EVER REACH THIS PARAGRAPH - INCOME                   
005210*  IS NOT BROKEN DOWN BY CATEGORY ON THE SUMMARY REPORT,                  
005220*  ONLY EXPENSES ARE, SINCE THAT IS WHERE A CUSTOMER                      
005230*  ACTUALLY WANTS TO SEE WHERE THE MONEY WENT.                            
005240     SET WS-CAT-SRCH-IDX TO 1.                                            
005250     PERFORM BB120-TEST-ONE-CATEGORY THRU BB120-EXIT                      
005260         VARYING WS-CAT-SRCH-IDX FROM 1 BY 1                              
005270         UNTIL WS-CAT-SRCH-IDX > WS-CAT-TABLE-COUNT                       
005280*  A PLAIN LINEAR SEARCH, NOT A SEARCH VERB - THE TABLE                   
005290*  IS NOT IN KEY ORDER WHILE IT IS BEING BUILT (BB200                     
005300*  SORTS IT LATER, BY TOTAL, NOT BY NAME), SO A SEARCH                    
005310*  ALL OR SEARCH WOULD NOT APPLY HERE ANYWAY.                             
005320            OR WS-CAT-FOUND.                                              
005330     IF  NOT WS-CAT-FOUND                                                 
005340*  A 51ST DISTINCT CATEGORY FOR ONE USER'S RUN IS                         
005350*  SIMPLY NOT ADDED TO THE TABLE - ITS AMOUNT IS                          
005360*  EFFECTIVELY DROPPED FROM THE CATEGORY BREAKDOWN,                       
005370*  THOUGH IT REMAINS COUNTED IN THE OVERALL EXPENSE                       
005380*  TOTAL ABOVE.  IN PRACTICE NO USER HAS EVER COME                        
005390*  CLOSE TO 50 DISTINCT CATEGORIES IN ONE PERIOD.                         
005400         AND WS-CAT-TABLE-COUNT < 50                                      
005410         ADD 1 TO WS-CAT-TABLE-COUNT                                      
005420         SET WS-CAT-IDX TO WS-CAT-TABLE-COUNT                             
005430         MOVE TXN-CATEGORY TO WS-CAT-NAME(WS-CAT-IDX)                     
005440         MOVE 1 TO WS-CAT-COUNT(WS-CAT-IDX)                               
005450*  WS-CAT-COUNT IS NOT PRINTED TODAY BUT IS RETAINED IN                   
005460*  CASE A FUTURE ENHANCEMENT WANTS AN AVERAGE-PER-                        
005470*  TRANSACTION FIGURE ALONGSIDE THE CATEGORY TOTAL.                       
005480         MOVE TXN-AMOUNT TO WS-CAT-TOTAL(WS-CAT-IDX)                      
005490     END-IF.                                                              
005500 BB110-EXIT.                                                              
005510     EXIT.                                                                
005520*                                                                         
005530 BB120-TEST-ONE-CATEGORY.                                                 
005540     IF  WS-CAT-NAME(WS-CAT-SRCH-IDX) = TXN-CATEGORY                      
005550*  ONE TABLE ENTRY TESTED PER CALL, DRIVEN BY THE                         
005560*  PERFORM VARYING IN BB110 - THE SEARCH STOPS THE                        
005570*  MOMENT A MATCH IS FOUND SINCE WS-CAT-FOUND IS THE                      
005580*  UNTIL CONDITION ON THAT PERFORM.                                       
005590         MOVE "Y" TO WS-CAT-FOUND-SW                                      
005600         ADD 1 TO WS-CAT-COUNT(WS-CAT-SRCH-IDX)                           
005610         ADD TXN-AMOUNT TO WS-CAT-TOTAL(WS-CAT-SRCH-IDX)                  
005620     END-IF.                                                              
005630 BB120-EXIT.                                                              
005640     EXIT.                                                                
005650*                                                                         
005660 BB200-SORT-CATEGORY-TABLE SECTION.                                       
005670*****************************************                                 
005680     MOVE "Y" TO WS-SORT-SWAPPED-SW.                                      
005690*  A CLASSIC BUBBLE SORT - CHOSEN OVER A MORE EFFICIENT                   
005700*  ALGORITHM BECAUSE THE TABLE NEVER HOLDS MORE THAN 50                   
005710*  ROWS, SO THE DIFFERENCE IS NOT MEASURABLE, AND A                       
005720*  BUBBLE SORT IS THE EASIEST TO VERIFY BY EYE WHEN                       
005730*  SOMETHING LOOKS WRONG WITH THE ORDERING.                               
005740     PERFORM BB210-SORT-ONE-PASS THRU BB210-EXIT                          
005750*  THE OUTER PERFORM KEEPS CALLING BB210 UNTIL A WHOLE                    
005760*  PASS GOES BY WITHOUT A SWAP - FOR A TABLE THIS SMALL                   
005770*  (AT MOST 50 ENTRIES) THAT IS ALWAYS WELL UNDER A                       
005780*  SECOND OF CPU.                                                         
005790         UNTIL NOT WS-SORT-SWAPPED.                                       
005800 BB200-EXIT.                                                              
005810     EXIT.                                                                
005820*                                                                         
005830 BB210-SORT-ONE-PASS.                                                     
005840     MOVE "N" TO WS-SORT-SWAPPED-SW.                                      
005850*  ONE FULL PASS OVER THE TABLE PER CALL - THE OUTER                      
005860*  PERFORM IN BB200 KEEPS CALLING THIS PARAGRAPH UNTIL                    
005870*  A WHOLE PASS GOES BY WITH NO SWAP, WHICH IS WHEN THE                   
005880*  TABLE IS FULLY DESCENDING.                                             
005890     IF  WS-CAT-TABLE-COUNT > 1                                           
005900         PERFORM BB220-COMPARE-ADJACENT THRU BB220-EXIT                   
005910             VARYING WS-CAT-IDX FROM 1 BY 1                               
005920             UNTIL WS-CAT-IDX NOT < WS-CAT-TABLE-COUNT                    
005930*  ONE LESS THAN THE ENTRY COUNT ON THE UPPER BOUND -                     
005940*  EACH PASS COMPARES AN ENTRY TO THE ONE AFTER IT, SO                    
005950*  THE LAST ENTRY NEVER NEEDS TO BE THE STARTING POINT                    
005960*  OF A COMPARISON.                                                       
005970     END-IF.                                                              
005980 BB210-EXIT.                                                              
005990     EXIT.                                                                
006000*                                                                         
006010 BB220-COMPARE-ADJACENT.                                                  
006020     SET WS-CAT-SRCH-IDX TO WS-CAT-IDX.                                   
006030     SET WS-CAT-SRCH-IDX UP BY 1.                                         
006040     IF  WS-CAT-TOTAL(WS-CAT-IDX) <                                       
006050             WS-CAT-TOTAL(WS-CAT-SRCH-IDX)                                
006060         MOVE WS-CAT-NAME(WS-CAT-IDX)  TO WS-CAT-SWAP-NAME                
006070         MOVE WS-CAT-COUNT(WS-CAT-IDX) TO WS-CAT-SWAP-COUNT               
006080         MOVE WS-CAT-TOTAL(WS-CAT-IDX) TO WS-CAT-SWAP-TOTAL               
006090         MOVE WS-CAT-NAME(WS-CAT-SRCH-IDX)                                
006100                               TO WS-CAT-NAME(WS-CAT-IDX)                 
006110         MOVE WS-CAT-COUNT(WS-CAT-SRCH-IDX)                               
006120                               TO WS-CAT-COUNT(WS-CAT-IDX)                
006130         MOVE WS-CAT-TOTAL(WS-CAT-SRCH-IDX)                               
006140                               TO WS-CAT-TOTAL(WS-CAT-IDX)                
006150         MOVE WS-CAT-SWAP-NAME  TO WS-CAT-NAME(WS-CAT-SRCH-IDX)           
006160         MOVE WS-CAT-SWAP-COUNT TO WS-CAT-COUNT(WS-CAT-SRCH-IDX)          
006170         MOVE WS-CAT-SWAP-TOTAL TO WS-CAT-TOTAL(WS-CAT-SRCH-IDX)          
006180*  THE THREE-FIELD GROUP IS SWAPPED THROUGH A SET OF                      
006190*  WS-CAT-SWAP- HOLDING FIELDS RATHER THAN A DIRECT                       
006200*  TEMP-LESS EXCHANGE - THIS IS THE SAME SWAP IDIOM THIS                  
006210*  SHOP USES ON EVERY BUBBLE SORT IN THE SUITE.                           
006220         MOVE "Y" TO WS-SORT-SWAPPED-SW                                   
006230     END-IF.                                                              
006240 BB220-EXIT.                                                              
006250     EXIT.                                                                
006260*                                                                         
006270 CC100-PRINT-SUMMARY-REPORT SECTION.                                      
006280*****************************************                                 
006290     INITIATE FINANCIAL-SUMMARY-REPORT.                                   
006300*  REPORT WRITER HANDLES THE PAGE HEADINGS AND CONTROL                    
006310*  BREAKS FOR THIS REPORT - THE PROCEDURE DIVISION ONLY                   
006320*  HAS TO GENERATE ONE DETAIL LINE PER CATEGORY, ALREADY                  
006330*  IN DESCENDING TOTAL ORDER FROM BB200.                                  
006340     IF  WS-CAT-TABLE-COUNT > 0                                           
006350         PERFORM CC110-GENERATE-CAT-ROW THRU CC110-EXIT                   
006360             VARYING WS-CAT-IDX FROM 1 BY 1                               
006370             UNTIL WS-CAT-IDX > WS-CAT-TABLE-COUNT                        
006380     END-IF.                                                              
006390     TERMINATE FINANCIAL-SUMMARY-REPORT.                                  
006400*  TERMINATE FIRES THE REPORT'S FINAL FOOTING, INCLUDING                  
006410*  THE OVERALL INCOME/EXPENSE/NET TOTALS LAID OUT IN THE                  
006420*  REPORT SECTION FOR FINANCIAL-SUMMARY-REPORT.                           
006430 CC100-EXIT.                                                              
006440     EXIT.                                                                
006450*                                                                         
006460 CC110-GENERATE-CAT-ROW.                                                  
006470     MOVE WS-CAT-NAME(WS-CAT-IDX)  TO WS-PRT-CAT-NAME.                    
006480*  ONE CALL PER SORTED CATEGORY TABLE ENTRY - SINCE                       
006490*  BB200 HAS ALREADY PUT THE TABLE IN DESCENDING ORDER,                   
006500*  THE FIRST CTL-TOP-N ENTRIES SEEN HERE ARE ALWAYS THE                   
006510*  TOP SPENDING CATEGORIES FOR THE PERIOD.                                
006520     MOVE WS-CAT-COUNT(WS-CAT-IDX) TO WS-PRT-CAT-COUNT.                   
006530     MOVE WS-CAT-TOTAL(WS-CAT-IDX) TO WS-PRT-CAT-TOTAL.                   
006540*  ZERO-COUNT CATEGORIES NEVER APPEAR HERE - A CATEGORY                   
006550*  ONLY EVER ENTERS THE TABLE VIA BB110 WHEN A REAL                       
006560*  EXPENSE TRANSACTION IS SEEN FOR IT.                                    
006570     SET WS-CAT-SRCH-IDX TO WS-CAT-IDX.                                   
006580*  COMPARES EACH ENTRY TO THE ONE IMMEDIATELY AFTER IT                    
006590*  AND SWAPS THE WHOLE THREE-FIELD GROUP (NAME, COUNT,                    
006600*  TOTAL) TOGETHER IF THEY ARE OUT OF ORDER - DESCENDING                  
006610*  BY TOTAL, LARGEST EXPENSE CATEGORY FIRST, SO CC110                     
006620*  CAN FLAG THE TOP CTL-TOP-N ENTRIES JUST BY POSITION.                   
006630     IF  WS-CAT-SRCH-IDX NOT > CTL-TOP-N                                  
006640*  THE ASTERISK MARK IS PURELY POSITIONAL - IT MARKS                      
006650*  THE FIRST CTL-TOP-N ROWS ON THE PRINTED REPORT, NOT                    
006660*  ANY PARTICULAR DOLLAR THRESHOLD, SO A PERIOD WITH                      
006670*  ONLY THREE CATEGORIES SIMPLY HAS NO UNMARKED ROWS AT                   
006680*  ALL.                                                                   
006690         MOVE "*" TO WS-PRT-CAT-MARK                                      
006700     ELSE                                                                 
006710         MOVE SPACE TO WS-PRT-CAT-MARK                                    
006720     END-IF.                                                              
006730     GENERATE FSR-CAT-DETAIL.                                             
006740*  ONE GENERATE PER CATEGORY - REPORT WRITER HANDLES THE                  
006750*  PAGE BREAK AND RE-PRINTED HEADING WHENEVER THE DETAIL                  
006760*  LINES RUN PAST THE BOTTOM OF A PAGE, WITHOUT ANY                       
006770*  EXPLICIT LINE-COUNT TEST IN THIS PROCEDURE DIVISION.                   
006780 CC110-EXIT.                                                              
006790     EXIT.                                                                
006800*                                                                         
006810 DD100-BUILD-TREND-MONTHS SECTION.                                        
006820*****************************************                                 
006830     MOVE WS-PER-CCYY TO WS-BUILD-CCYY.                                   
006840*  STARTS FROM THE *CURRENT* REPORTING PERIOD'S MONTH                     
006850*  AND WORKS BACKWARD - THE TREND TABLE ALWAYS ENDS ON                    
006860*  THE SAME MONTH THE SUMMARY REPORT COVERS, NOT ON                       
006870*  TODAY'S CALENDAR MONTH.                                                
006880     MOVE WS-PER-MM   TO WS-BUILD-MM.                                     
006890*  CTL-RUN-DATE, VIA WS-PER-CCYY/WS-PER-MM FROM AA020'S                   
006900*  PERIOD DERIVATION, IS THE PERIOD END DATE ON THE                       
006910*  CONTROL RECORD, NOT TODAY'S SYSTEM DATE - A RE-RUN OF                  
006920*  AN OLD PERIOD STILL BUILDS TREND MONTHS BACKWARD FROM                  
006930*  THAT PERIOD'S OWN DATE, NOT FROM WHEN THE RE-RUN                       
006940*  HAPPENS.                                                               
006950     MOVE CTL-MONTHS-BACK TO WS-TRD-MONTH-COUNT.                          
006960     PERFORM DD110-BUILD-ONE-MONTH THRU DD110-EXIT                        
006970         VARYING WS-TRD-BUILD-IDX FROM 1 BY 1                             
006980         UNTIL WS-TRD-BUILD-IDX > CTL-MONTHS-BACK.                        
006990*  COUNTING WS-TRD-BUILD-IDX UP FROM 1 WHILE THE ACTUAL                   
007000*  TABLE SUBSCRIPT WS-TRD-BUILD-POS COUNTS DOWN FROM                      
007010*  CTL-MONTHS-BACK IS WHAT PUTS THE OLDEST MONTH AT                       
007020*  SUBSCRIPT 1 WITHOUT A SEPARATE REVERSAL PASS                           
007030*  AFTERWARD.                                                             
007040 DD100-EXIT.                                                              
007050     EXIT.                                                                
007060*                                                                         
007070 DD110-BUILD-ONE-MONTH.                                                   
007080     COMPUTE WS-TRD-BUILD-POS =                                           
007090*  BUILT BACKWARD IN TIME BUT STORED FORWARD IN THE                       
007100*  TABLE - THE OLDEST MONTH ENDS UP AT SUBSCRIPT 1 AND                    
007110*  THE MOST RECENT AT CTL-MONTHS-BACK, SO DD210 PRINTS                    
007120*  THE TREND REPORT IN NATURAL CHRONOLOGICAL ORDER                        
007130*  WITHOUT HAVING TO SORT IT.                                             
007140         CTL-MONTHS-BACK - WS-TRD-BUILD-IDX + 1.                          
007150     SET WS-TRD-IDX TO WS-TRD-BUILD-POS.                                  
007160     MOVE WS-BUILD-CCYY TO WS-PER-CCYY.                                   
007170     MOVE WS-BUILD-MM   TO WS-PER-MM.                                     
007180     PERFORM PD170-DAYS-IN-MONTH.                                         
007190*  THE SHARED PD170 ROUTINE (SEE WSFINPER) KNOWS HOW                      
007200*  MANY DAYS ARE IN WS-BUILD-MM OF WS-BUILD-CCYY,                         
007210*  INCLUDING FEBRUARY IN A LEAP YEAR - THIS SECTION                       
007220*  DOES NOT DUPLICATE THAT CALENDAR LOGIC.                                
007230     COMPUTE WS-TRD-START(WS-TRD-IDX) =                                   
007240         (WS-BUILD-CCYY * 10000) + (WS-BUILD-MM * 100) + 1.               
007250     COMPUTE WS-TRD-END(WS-TRD-IDX) =                                     
007260*  THE END DATE OF A TREND MONTH IS THE LAST CALENDAR                     
007270*  DAY OF THAT MONTH - WS-PER-DAYS-IN-PERIOD, SET BY                      
007280*  PD170 JUST ABOVE, IS ADDED STRAIGHT ONTO THE FIRST OF                  
007290*  THE MONTH RATHER THAN COMPUTING THE NEXT MONTH'S                       
007300*  START AND STEPPING BACK ONE DAY.                                       
007310         (WS-BUILD-CCYY * 10000) + (WS-BUILD-MM * 100)                    
007320                                  + WS-PER-DAYS-IN-PERIOD.                
007330     MOVE WS-BUILD-CCYY TO WS-TRD-LABEL-CCYY.                             
007340     MOVE WS-BUILD-MM   TO WS-TRD-LABEL-MM.                               
007350     MOVE WS-TRD-LABEL-BUILD TO WS-TRD-LABEL(WS-TRD-IDX).                 
007360*  THE PRINTABLE "MMM CCYY" LABEL IS BUILT ONCE HERE                      
007370*  AND STORED WITH THE MONTH, NOT RECOMPUTED AT PRINT                     
007380*  TIME - DD210 JUST MOVES IT STRAIGHT TO THE REPORT                      
007390*  LINE.                                                                  
007400     MOVE ZERO TO WS-TRD-INCOME(WS-TRD-IDX)                               
007410*  EVERY NEWLY BUILT TREND MONTH STARTS AT ZERO INCOME                    
007420*  AND EXPENSE - DD150 BELOW FILLS THESE IN AS TRANSMST                   
007430*  IS SCANNED.                                                            
007440                  WS-TRD-EXPENSE(WS-TRD-IDX).                             
007450     IF  WS-BUILD-MM > 1                                                  
007460*  STEPS THE WORKING MONTH/YEAR BACK BY ONE FOR THE                       
007470*  NEXT ITERATION OF THIS PARAGRAPH - JANUARY ROLLS                       
007480*  BACK TO DECEMBER OF THE PRIOR YEAR, THE SAME CENTURY                   
007490*  ROLLOVER LOGIC RE-TESTED FOR Y2K ELSEWHERE IN THIS                     
007500*  SUITE.                                                                 
007510         SUBTRACT 1 FROM WS-BUILD-MM                                      
007520     ELSE                                                                 
007530         MOVE 12 TO WS-BUILD-MM                                           
007540         SUBTRACT 1 FROM WS-BUILD-CCYY                                    
007550     END-IF.                                                              
007560 DD110-EXIT.                                                              
007570     EXIT.                                                                
007580*                                                                         
007590 DD150-ACCUM-TREND SECTION.                                               
007600*****************************************                                 
007610     MOVE "N" TO WS-TRD-FOUND-SW.                                         
007620*  ONE CALL PER TRANSACTION SCANNED BY AA030 - FINDS                      
007630*  WHICH, IF ANY, OF THE TRAILING MONTHS THE ROW'S DATE                   
007640*  FALLS INTO AND ADDS IT IN THERE.                                       
007650     PERFORM DD160-TEST-ONE-MONTH THRU DD160-EXIT                         
007660         VARYING WS-TRD-IDX FROM 1 BY 1                                   
007670         UNTIL WS-TRD-IDX > WS-TRD-MONTH-COUNT                            
007680            OR WS-TRD-FOUND.                                              
007690*  A ROW OLDER THAN THE WHOLE TREND WINDOW, OR NEWER                      
007700*  THAN THE SUMMARY PERIOD'S END DATE, MATCHES NO MONTH                   
007710*  AT ALL AND IS SIMPLY NOT ADDED TO THE TREND TABLE -                    
007720*  THAT IS A NORMAL OUTCOME, NOT AN ERROR.                                
007730 DD150-EXIT.                                                              
007740     EXIT.                                                                
007750*                                                                         
007760 DD160-TEST-ONE-MONTH.                                                    
007770     IF  TXN-DATE NOT < WS-TRD-START(WS-TRD-IDX) AND                      
007780*  A ROW OLDER THAN THE WHOLE TREND WINDOW, OR NEWER                      
007790*  THAN THE SUMMARY PERIOD'S END DATE, MATCHES NO MONTH                   
007800*  AT ALL AND IS SIMPLY NOT ADDED TO THE TREND TABLE -                    
007810*  THAT IS A NORMAL OUTCOME, NOT AN ERROR.                                
007820         TXN-DATE NOT > WS-TRD-END(WS-TRD-IDX)                            
007830         MOVE "Y" TO WS-TRD-FOUND-SW                                      
007840         IF  TXN-TYPE = "I"                                               
007850             ADD TXN-AMOUNT TO WS-TRD-INCOME(WS-TRD-IDX)                  
007860         ELSE                                                             
007870             ADD TXN-AMOUNT TO WS-TRD-EXPENSE(WS-TRD-IDX)                 
007880         END-IF                                                           
007890     END-IF.                                                              
007900 DD160-EXIT.                                                              
007910     EXIT.                                                                
007920*                                                                         
007930 DD199-SUM-TREND-GRAND SECTION.                                           
007940*****************************************                                 
007950     MOVE ZERO TO WS-TRD-GRAND-INCOME WS-TRD-GRAND-EXPENSE.               
007960*  THE GRAND TOTAL ROW AT THE FOOT OF THE TREND REPORT                    
007970*  IS COMPUTED HERE, JUST BEFORE DD200 STARTS PRINTING,                   
007980*  RATHER THAN ACCUMULATED INCREMENTALLY AS EACH                          
007990*  TRANSACTION IS SCANNED - SIMPLER TO GET RIGHT THAN                     
008000*  KEEPING A RUNNING GRAND TOTAL IN STEP WITH DD150.                      
008010     IF  WS-TRD-MONTH-COUNT > 0                                           
008020         PERFORM DD198-ADD-ONE-MONTH THRU DD198-EXIT                      
008030             VARYING WS-TRD-IDX FROM 1 BY 1                               
008040             UNTIL WS-TRD-IDX > WS-TRD-MONTH-COUNT                        
008050     END-IF.                                                              
008060     COMPUTE WS-TRD-GRAND-NET =                                           
008070         WS-TRD-GRAND-INCOME - WS-TRD-GRAND-EXPENSE.                      
008080 DD199-EXIT.                                                              
008090     EXIT.                                                                
008100*                                                                         
008110 DD198-ADD-ONE-MONTH.                                                     
008120     ADD WS-TRD-INCOME(WS-TRD-IDX)  TO WS-TRD-GRAND-INCOME.               
008130*  ONE CALL PER TREND MONTH - SIMPLY ADDS THAT MONTH'S                    
008140*  ALREADY-ACCUMULATED INCOME AND EXPENSE INTO THE                        
008150*  RUNNING GRAND TOTALS.                                                  
008160     ADD WS-TRD-EXPENSE(WS-TRD-IDX) TO WS-TRD-GRAND-EXPENSE.              
008170 DD198-EXIT.                                                              
008180     EXIT.                                                                
008190*                                                                         
008200 DD200-PRINT-TREND-REPORT SECTION.                                        
008210*****************************************                                 
008220     PERFORM DD199-SUM-TREND-GRAND THRU DD199-EXIT.                       
008230*  THE GRAND TOTALS ARE COMPUTED RIGHT BEFORE THE                         
008240*  REPORT WRITER IS INITIATED SO THEY ARE READY FOR THE                   
008250*  FOOTING CONTROL BREAK THE REPORT LAYOUT FIRES ON                       
008260*  MONTHLY-TREND-REPORT'S LAST GENERATE.                                  
008270     INITIATE MONTHLY-TREND-REPORT.                                       
008280*  A SECOND REPORT WRITER REPORT INITIATED ON THE SAME                    
008290*  PRINT-FILE AS THE SUMMARY REPORT ABOVE - THE TWO                       
008300*  REPORTS SHARE ONE FD BUT ARE COMPLETELY INDEPENDENT                    
008310*  REPORT DESCRIPTIONS IN THE REPORT SECTION.                             
008320     IF  WS-TRD-MONTH-COUNT > 0                                           
008330         PERFORM DD210-GENERATE-TREND-ROW THRU DD210-EXIT                 
008340             VARYING WS-TRD-IDX FROM 1 BY 1                               
008350             UNTIL WS-TRD-IDX > WS-TRD-MONTH-COUNT                        
008360     END-IF.                                                              
008370     TERMINATE MONTHLY-TREND-REPORT.                                      
008380*  THE GRAND TOTAL FOOTING PRINTED HERE USES THE                          
008390*  WS-TRD-GRAND-INCOME/EXPENSE FIGURES DD199 COMPUTED                     
008400*  JUST BEFORE THIS REPORT WAS INITIATED.                                 
008410 DD200-EXIT.                                                              
008420     EXIT.                                                                
008430*                                                                         
008440 DD210-GENERATE-TREND-ROW.                                                
008450     MOVE WS-TRD-LABEL(WS-TRD-IDX)   TO WS-PRT-TRD-LABEL.                 
008460*  ONE CALL PER TREND MONTH, IN THE CHRONOLOGICAL ORDER                   
008470*  DD100/DD110 ALREADY BUILT THE TABLE IN - NO SORT IS                    
008480*  NEEDED HERE, UNLIKE THE CATEGORY TABLE ON THE                          
008490*  SUMMARY REPORT.                                                        
008500     MOVE WS-TRD-INCOME(WS-TRD-IDX)  TO WS-PRT-TRD-INCOME.                
008510*  ONE DETAIL LINE PER TRAILING MONTH, OLDEST FIRST -                     
008520*  THE SAME CHRONOLOGICAL ORDER THE TABLE WAS BUILT IN                    
008530*  BACK IN DD100/DD110.                                                   
008540     MOVE WS-TRD-EXPENSE(WS-TRD-IDX) TO WS-PRT-TRD-EXPENSE.               
008550     COMPUTE WS-PRT-TRD-NET =                                             
008560         WS-TRD-INCOME(WS-TRD-IDX) - WS-TRD-EXPENSE(WS-TRD-IDX).          
008570     GENERATE TRD-DETAIL.                                                 
008580 DD210-EXIT.                                                              
008590     EXIT.                                                                
