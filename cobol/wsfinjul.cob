000010*************************************************                         
000020*   WORKING STORAGE FOR THE DATE-TO-INTEGER-DAY  *                        
000030*      CONVERSION UTILITY (SEE WSFINJUL.CPY).    *                        
000040*************************************************                         
000050* 11/06/84 BWT - CREATED.                                                 
000060* 22/11/98 RHC - Y2K. CENTURY NO LONGER ASSUMED, CCYY TAKEN               
000070*                IN FULL FROM THE DATE FIELD.  NO OTHER CHANGE.           
000080*                                                                         
000090*  CONVERTS A CCYYMMDD DATE TO A RUNNING DAY NUMBER SO TWO                
000100*  DATES CAN BE SUBTRACTED FOR DUP-DETECT'S WINDOW TEST AND               
000110*  FOR THE BUDGET PERIOD ARITHMETIC.  NO INTRINSIC FUNCTION               
000120*  IS USED - THE SHOP STANDARD PREDATES THEM.  YEAR/MONTH/                
000130*  DAY ARE PULLED OUT BY DIVIDE, NOT BY REFERENCE MODIF-                  
000140*  ICATION, SO THIS WORKS ON A COMP DATE FIELD AS WELL AS                 
000150*  A DISPLAY ONE.  LEAP TEST IS DONE BY HAND WITH INTEGER                 
000160*  DIVIDE-AND-MULTIPLY-BACK.                                              
000170*                                                                         
000180 01  WS-JULIAN-WORK-AREA.                                                 
000190     03  WS-JUL-CCYY             PIC 9(4)  COMP.                          
000200     03  WS-JUL-MM               PIC 9(2)  COMP.                          
000210     03  WS-JUL-DD               PIC 9(2)  COMP.                          
000220     03  WS-JUL-YY1              PIC 9(4)  COMP.                          
000230     03  WS-JUL-LEAP-SW          PIC X.                                   
000240         88  WS-JUL-IS-LEAP            VALUE "Y".                         
000250         88  WS-JUL-NOT-LEAP            VALUE "N".                        
000260     03  WS-JUL-CUM-DAYS         PIC 9(3)  COMP.                          
000270     03  WS-JUL-TEMP             PIC 9(4)  COMP.                          
000280     03  WS-JUL-TEMP2            PIC 9(5)  COMP.                          
000290     03  WS-JUL-TEMP8            PIC 9(8)  COMP.                          
000300     03  WS-JUL-MONTH-TBL.                                                
000310         05  FILLER  PIC 9(3)  COMP  VALUE 0.                             
000320         05  FILLER  PIC 9(3)  COMP  VALUE 31.                            
000330         05  FILLER  PIC 9(3)  COMP  VALUE 59.                            
000340         05  FILLER  PIC 9(3)  COMP  VALUE 90.                            
000350         05  FILLER  PIC 9(3)  COMP  VALUE 120.                           
000360         05  FILLER  PIC 9(3)  COMP  VALUE 151.                           
000370         05  FILLER  PIC 9(3)  COMP  VALUE 181.                           
000380         05  FILLER  PIC 9(3)  COMP  VALUE 212.                           
000390         05  FILLER  PIC 9(3)  COMP  VALUE 243.                           
000400         05  FILLER  PIC 9(3)  COMP  VALUE 273.                           
000410         05  FILLER  PIC 9(3)  COMP  VALUE 304.                           
000420         05  FILLER  PIC 9(3)  COMP  VALUE 334.                           
000430     03  WS-JUL-MONTH-TBL-R REDEFINES WS-JUL-MONTH-TBL.                   
000440         05  WS-JUL-CUM-ENTRY   PIC 9(3) COMP  OCCURS 12 TIMES            
000450                                INDEXED BY WS-JUL-MM-IDX.                 
000460*                                                                         
