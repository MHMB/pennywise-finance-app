000010*************************************************                         
000020*   FILE CONTROL ENTRY FOR SYSTEM PRINT FILE     *                        
000030*            (132 COLUMN).                       *                        
000040*************************************************                         
000050* 11/06/84 BWT - CREATED.                                                 
000060*                                                                         
000070     SELECT PRINT-FILE                                                    
000080         ASSIGN TO PRINTER                                                
000090         FILE STATUS IS WS-PRINT-STATUS.                                  
