000010*************************************************                         
000020*   FILE DEFINITION FOR TRANSACTION FILE         *                        
000030*            (TRANSMST).                         *                        
000040*************************************************                         
000050* 11/06/84 BWT - CREATED.                                                 
000060*                                                                         
000070 FD  FN-TRANSACTION-FILE                                                  
000080     LABEL RECORDS ARE STANDARD                                           
000090     RECORD CONTAINS 83 CHARACTERS.                                       
000100     COPY "wsfintxn.cob".                                                 
