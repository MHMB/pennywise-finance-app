000010*************************************************                         
000020*   WORKING STORAGE FOR PERIOD DATE-RANGE        *                        
000030*      DERIVATION (SEE WSFINPER.CPY).  ALSO      *                        
000040*      REQUIRES WSFINJUL.COB IN WORKING-STORAGE. *                        
000050*************************************************                         
000060* 11/06/84 BWT - CREATED.                                                 
000070* 14/02/88 BWT - WEEKLY RANGE ADDED (WAS MONTHLY-ONLY).                   
000080*                                                                         
000090*  GIVEN THE BATCH RUN DATE AND A PERIOD CODE (W/M/Y/D) WORKS             
000100*  OUT THE FIRST AND LAST CCYYMMDD OF THE CURRENT PERIOD AND              
000110*  THE COUNT OF DAYS IN IT - USED BY SUMMARY-ENGINE TO SCOPE              
000120*  TRANSACTIONS AND BY BUDGET-ENGINE FOR DAYS-REMAINING.                  
000130*                                                                         
000140 01  WS-PERIOD-WORK-AREA.                                                 
000150     03  WS-PER-CCYY              PIC 9(4)  COMP.                         
000160     03  WS-PER-MM                PIC 9(2)  COMP.                         
000170     03  WS-PER-DD                PIC 9(2)  COMP.                         
000180     03  WS-PER-RUN-JULIAN        PIC 9(7)  COMP.                         
000190     03  WS-PER-WEEKDAY           PIC 9      COMP.                        
000200*                                     0=MONDAY ... 6=SUNDAY.              
000210     03  WS-PER-WK-CCYY           PIC 9(4)  COMP.                         
000220     03  WS-PER-WK-MM             PIC 9(2)  COMP.                         
000230     03  WS-PER-WK-DD             PIC 9(2)  COMP.                         
000240     03  WS-PER-TEMP              PIC 9(7)  COMP.                         
000250     03  WS-PER-TEMP2             PIC 9(7)  COMP.                         
000260     03  WS-PER-DAYS-IN-PERIOD    PIC 9(3)  COMP.                         
000270     03  WS-PER-DAYS-IN-MM-TBL.                                           
000280         05  FILLER  PIC 9(2)  VALUE 31.                                  
000290         05  FILLER  PIC 9(2)  VALUE 28.                                  
000300         05  FILLER  PIC 9(2)  VALUE 31.                                  
000310         05  FILLER  PIC 9(2)  VALUE 30.                                  
000320         05  FILLER  PIC 9(2)  VALUE 31.                                  
000330         05  FILLER  PIC 9(2)  VALUE 30.                                  
000340         05  FILLER  PIC 9(2)  VALUE 31.                                  
000350         05  FILLER  PIC 9(2)  VALUE 31.                                  
000360         05  FILLER  PIC 9(2)  VALUE 30.                                  
000370         05  FILLER  PIC 9(2)  VALUE 31.                                  
000380         05  FILLER  PIC 9(2)  VALUE 30.                                  
000390         05  FILLER  PIC 9(2)  VALUE 31.                                  
000400     03  WS-PER-DAYS-IN-MM-TBL-R REDEFINES WS-PER-DAYS-IN-MM-TBL.         
000410         05  WS-PER-MM-DAYS    PIC 9(2)  OCCURS 12 TIMES                  
000420                               INDEXED BY WS-PER-MM-IDX.                  
000430*                                                                         
