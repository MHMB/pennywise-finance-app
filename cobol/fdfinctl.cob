000010*************************************************                         
000020*   FILE DEFINITION FOR BATCH CONTROL FILE       *                        
000030*            (FINCTL).                           *                        
000040*************************************************                         
000050* 11/06/84 BWT - CREATED.                                                 
000060*                                                                         
000070 FD  FN-CONTROL-FILE                                                      
000080     LABEL RECORDS ARE STANDARD                                           
000090     RECORD CONTAINS 32 CHARACTERS.                                       
000100     COPY "wsfinctl.cob".                                                 
