000010*************************************************                         
000020*   FILE DEFINITION FOR BUDGET FILE              *                        
000030*            (BUDGET).                           *                        
000040*************************************************                         
000050* 11/06/84 BWT - CREATED.                                                 
000060*                                                                         
000070 FD  FN-BUDGET-FILE                                                       
000080     LABEL RECORDS ARE STANDARD                                           
000090     RECORD CONTAINS 36 CHARACTERS.                                       
000100     COPY "wsfinbud.cob".                                                 
