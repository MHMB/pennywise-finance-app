000010*************************************************                         
000020*   PERIOD DATE-RANGE DERIVATION LOGIC.          *                        
000030*      COPY ... REPLACING ==RUN-DATE-FLD== BY    *                        
000040*      THE CCYYMMDD "CURRENT DATE" FIELD,        *                        
000050*      ==PERIOD-CODE-FLD== BY THE W/M/Y/D CODE,  *                        
000060*      ==START-DATE-FLD==, ==END-DATE-FLD== BY   *                        
000070*      THE TWO RESULT DATES, ==DAYS-IN-PERIOD-   *                        
000080*      FLD== BY THE RESULT DAY COUNT.            *                        
000090*      REQUIRES WSFINPER.COB AND WSFINJUL.COB.   *                        
000100*************************************************                         
000110* 11/06/84 BWT - CREATED - MONTHLY ONLY.                                  
000120* 14/02/88 BWT - WEEKLY AND YEARLY RANGES ADDED.                          
000130* 19/08/91 RHC - UNKNOWN PERIOD CODE NOW DEFAULTS TO MONTHLY              
000140*                RATHER THAN ABENDING - MATCHES SY-PARAM RULE.            
000150* 07/05/03 KDM - CCYY/MM/DD NOW PULLED OUT BY DIVIDE INSTEAD OF           
000160*                REFERENCE MODIFICATION, SAME FIX AS WSFINJUL.CPY.        
000170*                                                                         
000180 PD100-DERIVE-PERIOD-RANGE SECTION.                                       
000190*****************************************                                 
000200     COPY "wsfinjul.cpy" REPLACING ==CCYYMMDD-FLD== BY ==RUN-DATE-        
000210                                    ==JULIAN-DAYS-FLD== BY WS-PER-        
000220     COMPUTE WS-PER-CCYY = ==RUN-DATE-FLD== / 10000.                      
000230     COMPUTE WS-JUL-TEMP8 = WS-PER-CCYY * 10000.                          
000240     COMPUTE WS-PER-MM = (==RUN-DATE-FLD== - WS-JUL-TEMP8) / 100.         
000250     COMPUTE WS-JUL-TEMP8 = WS-JUL-TEMP8 + (WS-PER-MM * 100).             
000260     COMPUTE WS-PER-DD = ==RUN-DATE-FLD== - WS-JUL-TEMP8.                 
000270     EVALUATE ==PERIOD-CODE-FLD==                                         
000280         WHEN "W"                                                         
000290             PERFORM PD110-WEEKLY-RANGE                                   
000300         WHEN "Y"                                                         
000310             PERFORM PD130-YEARLY-RANGE                                   
000320         WHEN "D"                                                         
000330             PERFORM PD140-DAILY-RANGE                                    
000340         WHEN OTHER                                                       
000350             PERFORM PD120-MONTHLY-RANGE                                  
000360     END-EVALUATE.                                                        
000370 PD100-EXIT.                                                              
000380     EXIT.                                                                
000390*                                                                         
000400 PD110-WEEKLY-RANGE.                                                      
000410*****************************************                                 
000420     COMPUTE WS-PER-TEMP  = (WS-PER-RUN-JULIAN - 1) / 7.                  
000430     COMPUTE WS-PER-TEMP2 = WS-PER-TEMP * 7.                              
000440     COMPUTE WS-PER-WEEKDAY = (WS-PER-RUN-JULIAN - 1) - WS-PER-TEM        
000450     MOVE WS-PER-CCYY TO WS-PER-WK-CCYY.                                  
000460     MOVE WS-PER-MM   TO WS-PER-WK-MM.                                    
000470     MOVE WS-PER-DD   TO WS-PER-WK-DD.                                    
000480     PERFORM PD150-STEP-DATE-BACK WS-PER-WEEKDAY TIMES.                   
000490     COMPUTE ==START-DATE-FLD== = (WS-PER-WK-CCYY * 10000)                
000500                                 + (WS-PER-WK-MM * 100) + WS-PER-W        
000510     PERFORM PD160-STEP-DATE-FWD 6 TIMES.                                 
000520     COMPUTE ==END-DATE-FLD==   = (WS-PER-WK-CCYY * 10000)                
000530                                 + (WS-PER-WK-MM * 100) + WS-PER-W        
000540     MOVE 7 TO ==DAYS-IN-PERIOD-FLD==.                                    
000550*                                                                         
000560 PD120-MONTHLY-RANGE.                                                     
000570*****************************************                                 
000580     COMPUTE ==START-DATE-FLD== = (WS-PER-CCYY * 10000)                   
000590                                 + (WS-PER-MM * 100) + 1.                 
000600     PERFORM PD170-DAYS-IN-MONTH.                                         
000610     COMPUTE ==END-DATE-FLD==   = (WS-PER-CCYY * 10000)                   
000620                                 + (WS-PER-MM * 100) + WS-PER-DAYS        
000630     MOVE WS-PER-DAYS-IN-PERIOD TO ==DAYS-IN-PERIOD-FLD==.                
000640*                                                                         
000650 PD130-YEARLY-RANGE.                                                      
000660*****************************************                                 
000670     COMPUTE ==START-DATE-FLD== = (WS-PER-CCYY * 10000) + 0101.           
000680     COMPUTE ==END-DATE-FLD==   = (WS-PER-CCYY * 10000) + 1231.           
000690     MOVE WS-PER-CCYY TO WS-JUL-CCYY.                                     
000700     PERFORM PD180-YEAR-LEAP-TEST.                                        
000710     IF  WS-JUL-IS-LEAP                                                   
000720         MOVE 366 TO WS-PER-DAYS-IN-PERIOD                                
000730     ELSE                                                                 
000740         MOVE 365 TO WS-PER-DAYS-IN-PERIOD                                
000750     END-IF.                                                              
000760     MOVE WS-PER-DAYS-IN-PERIOD TO ==DAYS-IN-PERIOD-FLD==.                
000770*                                                                         
000780 PD140-DAILY-RANGE.                                                       
000790*****************************************                                 
000800     MOVE ==RUN-DATE-FLD== TO ==START-DATE-FLD==.                         
000810     MOVE ==RUN-DATE-FLD== TO ==END-DATE-FLD==.                           
000820     MOVE 1 TO ==DAYS-IN-PERIOD-FLD==.                                    
000830*                                                                         
000840 PD150-STEP-DATE-BACK.                                                    
000850*****************************************                                 
000860     IF  WS-PER-WK-DD > 1                                                 
000870         SUBTRACT 1 FROM WS-PER-WK-DD                                     
000880     ELSE                                                                 
000890         IF  WS-PER-WK-MM > 1                                             
000900             SUBTRACT 1 FROM WS-PER-WK-MM                                 
000910         ELSE                                                             
000920             MOVE 12 TO WS-PER-WK-MM                                      
000930             SUBTRACT 1 FROM WS-PER-WK-CCYY                               
000940         END-IF                                                           
000950         MOVE WS-PER-WK-CCYY TO WS-JUL-CCYY                               
000960         PERFORM PD180-YEAR-LEAP-TEST                                     
000970         SET WS-PER-MM-IDX TO WS-PER-WK-MM                                
000980         MOVE WS-PER-MM-DAYS(WS-PER-MM-IDX) TO WS-PER-WK-DD               
000990         IF  WS-PER-WK-MM = 2 AND WS-JUL-IS-LEAP                          
001000             ADD 1 TO WS-PER-WK-DD                                        
001010         END-IF                                                           
001020     END-IF.                                                              
001030*                                                                         
001040 PD160-STEP-DATE-FWD.                                                     
001050*****************************************                                 
001060     MOVE WS-PER-WK-CCYY TO WS-JUL-CCYY.                                  
001070     PERFORM PD180-YEAR-LEAP-TEST.                                        
001080     SET WS-PER-MM-IDX TO WS-PER-WK-MM.                                   
001090     MOVE WS-PER-MM-DAYS(WS-PER-MM-IDX) TO WS-PER-DAYS-IN-PERIOD.         
001100     IF  WS-PER-WK-MM = 2 AND WS-JUL-IS-LEAP                              
001110         ADD 1 TO WS-PER-DAYS-IN-PERIOD                                   
001120     END-IF.                                                              
001130     IF  WS-PER-WK-DD < WS-PER-DAYS-IN-PERIOD                             
001140         ADD 1 TO WS-PER-WK-DD                                            
001150     ELSE                                                                 
001160         MOVE 1 TO WS-PER-WK-DD                                           
001170         IF  WS-PER-WK-MM < 12                                            
001180             ADD 1 TO WS-PER-WK-MM                                        
001190         ELSE                                                             
001200             MOVE 1 TO WS-PER-WK-MM                                       
001210             ADD 1 TO WS-PER-WK-CCYY                                      
001220         END-IF                                                           
001230     END-IF.                                                              
001240*                                                                         
001250 PD170-DAYS-IN-MONTH.                                                     
001260*****************************************                                 
001270     MOVE WS-PER-CCYY TO WS-JUL-CCYY.                                     
001280     PERFORM PD180-YEAR-LEAP-TEST.                                        
001290     SET WS-PER-MM-IDX TO WS-PER-MM.                                      
001300     MOVE WS-PER-MM-DAYS(WS-PER-MM-IDX) TO WS-PER-DAYS-IN-PERIOD.         
001310     IF  WS-PER-MM = 2 AND WS-JUL-IS-LEAP                                 
001320         ADD 1 TO WS-PER-DAYS-IN-PERIOD                                   
001330     END-IF.                                                              
001340*                                                                         
001350 PD180-YEAR-LEAP-TEST.                                                    
001360*****************************************                                 
001370     SET WS-JUL-NOT-LEAP TO TRUE.                                         
001380     COMPUTE WS-JUL-TEMP  = WS-JUL-CCYY / 4.                              
001390     COMPUTE WS-JUL-TEMP2 = WS-JUL-TEMP * 4.                              
001400     IF  WS-JUL-CCYY = WS-JUL-TEMP2                                       
001410         COMPUTE WS-JUL-TEMP  = WS-JUL-CCYY / 100                         
001420         COMPUTE WS-JUL-TEMP2 = WS-JUL-TEMP * 100                         
001430         IF  WS-JUL-CCYY NOT = WS-JUL-TEMP2                               
001440             SET WS-JUL-IS-LEAP TO TRUE                                   
001450         ELSE                                                             
001460             COMPUTE WS-JUL-TEMP  = WS-JUL-CCYY / 400                     
001470             COMPUTE WS-JUL-TEMP2 = WS-JUL-TEMP * 400                     
001480             IF  WS-JUL-CCYY = WS-JUL-TEMP2                               
001490                 SET WS-JUL-IS-LEAP TO TRUE                               
001500             END-IF                                                       
001510         END-IF                                                           
001520     END-IF.                                                              
001530*                                                                         
