000010 IDENTIFICATION          DIVISION.                                        
000020*                                                                         
000030 PROGRAM-ID.             FIN100.                                          
000040*                                                                         
000050 AUTHOR.                 B W TURNBULL.                                    
000060*                                                                         
000070 INSTALLATION.           PENNYWISE FINANCIAL SYSTEMS.                     
000080*                                                                         
000090 DATE-WRITTEN.           11/06/84.                                        
000100*                                                                         
000110 DATE-COMPILED.                                                           
000120*                                                                         
000130 SECURITY.               COMPANY CONFIDENTIAL - SEE STANDARDS             
000140                         MANUAL SECTION 4 BEFORE RELEASE.                 
000150*                                                                         
000160*************************************************                         
000170*                                                *                        
000180*   FIN100 - TRANSACTION IMPORT, CATEGORISE AND  *                        
000190*            DUPLICATE-REJECT RUN.               *                        
000200*                                                *                        
000210*   READS THE RAW BANK FEED (IMPORT), VALIDATES, *                        
000220*   PARSES THE DATE AND AMOUNT, AUTO-CATEGORISES *                        
000230*   UNCODED ROWS, REJECTS DUPLICATES AGAINST THE *                        
000240*   EXISTING MASTER, AND WRITES ACCEPTED ROWS TO *                        
000250*   TRANSMST.  REJECTIONS GO TO ERRRPT WITH A    *                        
000260*   REASON CODE AND ROW NUMBER.                  *                        
000270*                                                *                        
000280*************************************************                         
000290*                                                                         
000300* 11/06/84 BWT - CREATED.                                                 
000310* 03/02/87 BWT - AMOUNT PARSER NOW STRIPS CURRENCY                        
000320*                SYMBOLS AHEAD OF THE DIGIT SCAN - WAS                    
000330*                REJECTING EVERY ROW FROM THE NEW FEED.                   
000340* 14/02/88 BWT - DUPLICATE WINDOW WIDENED TO +/- 1 DAY                    
000350*                PER OPS REQUEST, TICKET PW-0041.                         
000360* 19/08/91 RHC - IMP-CATEGORY HONOURED WHEN SUPPLIED, WAS                 
000370*                ALWAYS AUTO-CATEGORISING.  TICKET PW-0118.               
000380* 02/09/91 RHC - CATEGORISER TABLE EXTENDED, UTILITIES AND                
000390*                EDUCATION GROUPS ADDED.  SEE WSFINCAT.                   
000400* 22/11/98 RHC - Y2K.  TXN-DATE AND IMP-DATE CONFIRMED                    
000410*                FULL CCYYMMDD THROUGHOUT.  MASTER TABLE                  
000420*                DATE COMPARE RE-TESTED FOR CENTURY ROLL.                 
000430*                NO LOGIC CHANGE REQUIRED.                                
000440* 07/05/03 KDM - MASTER TABLE SIZE RAISED 2000 TO 4000 -                  
000450*                YEAR-END VOLUME WAS TRUNCATING THE LOAD.                 
000460* 14/03/06 KDM - REJECT REASON 'MISSING DESCRIPTION' ADDED,               
000470*                WAS FALLING THROUGH TO 'INVALID AMOUNT'.                 
000475* 09/11/09 KDM - DD110 TOLERANCE WAS COMPUTED OFF THE                     
000476*                EXISTING MASTER ROW'S AMOUNT - SHOULD BE                 
000477*                THE NEW CANDIDATE'S.  TICKET PW-0203.                    
000480*                                                                         
000490 ENVIRONMENT              DIVISION.                                       
000500*                                                                         
000510 CONFIGURATION           SECTION.                                         
000520 SOURCE-COMPUTER.        IBM-4341.                                        
000530 OBJECT-COMPUTER.        IBM-4341.                                        
000540 SPECIAL-NAMES.          C01 IS TOP-OF-FORM                               
000550                         CLASS WS-NUMERIC-CLASS IS                        
000560                              "0" THRU "9"                                
000570                         UPSI-0 IS WS-TEST-SWITCH                         
000580                             ON STATUS IS WS-TEST-RUN                     
000590                             OFF STATUS IS WS-PROD-RUN.                   
000600*                                                                         
000610 INPUT-OUTPUT             SECTION.                                        
000620 FILE-CONTROL.                                                            
000630     COPY "selfinctl.cob".                                                
000640     COPY "selfintxn.cob".                                                
000650     COPY "selfinimp.cob".                                                
000660     COPY "selprint.cob".                                                 
000670*                                                                         
000680 DATA                     DIVISION.                                       
000690 FILE                     SECTION.                                        
000700     COPY "fdfinctl.cob".                                                 
000710     COPY "fdfintxn.cob".                                                 
000720     COPY "fdfinimp.cob".                                                 
000730*                                                                         
000740*************************************************                         
000750*   PRINT FILE CARRIES THE ERRRPT IMPORT-REJECT   *                       
000760*   LISTING.  132 COLUMN, ONE LINE PER REJECT.    *                       
000770*************************************************                         
000780 FD  PRINT-FILE                                                           
000790     LABEL RECORDS ARE STANDARD                                           
000800     RECORD CONTAINS 132 CHARACTERS.                                      
000810 01  ERRRPT-LINE.                                                         
000820     03  ERR-ROW-NO          PIC ZZZZZZ9.                                 
000830     03  FILLER              PIC X(3)  VALUE SPACES.                      
000840     03  ERR-REASON          PIC X(20).                                   
000850     03  FILLER              PIC X(3)  VALUE SPACES.                      
000860     03  ERR-DESC            PIC X(40).                                   
000870     03  FILLER              PIC X(59).                                   
000880*                                                                         
000890 WORKING-STORAGE          SECTION.                                        
000900*                                                                         
000910 77  WS-PROG-NAME          PIC X(17)  VALUE                               
000920         "FIN100  (1.0.00)".                                              
000930*                                                                         
000940     COPY "wsfinjul.cob".                                                 
000950*  SHARED ACROSS THE WHOLE FINANCIAL SUITE - ANY                          
000960*  PROGRAM NEEDING A CCYYMMDD-TO-JULIAN CONVERSION                        
000970*  COPIES THE SAME ROUTINE RATHER THAN CODING ITS OWN.                    
000980     COPY "wsfincat.cob".                                                 
000990*  THE CATEGORISER TABLE LIVES IN ITS OWN COPYBOOK,                       
001000*  NOT INLINE, SO RKERR'S PERIODIC KEYWORD REVIEWS                        
001010*  TOUCH ONLY ONE MEMBER ACROSS THE WHOLE SUITE.                          
001020*                                                                         
001030*************************************************                         
001040*   FILE STATUS AND END-OF-FILE SWITCHES.         *                       
001050*************************************************                         
001060 01  WS-SWITCHES.                                                         
001070     03  WS-EOF-IMPORT-SW     PIC X     VALUE "N".                        
001080         88  IMPORT-EOF                 VALUE "Y".                        
001090     03  WS-CTL-RRN           PIC 9(4)  COMP VALUE 1.                     
001100     03  WS-TRANSMST-STATUS   PIC XX    VALUE "00".                       
001110     03  WS-IMPORT-STATUS     PIC XX    VALUE "00".                       
001120     03  WS-FINCTL-STATUS     PIC XX    VALUE "00".                       
001130     03  WS-PRINT-STATUS      PIC XX    VALUE "00".                       
001140     03  WS-EVAL-MSG          PIC X(30) VALUE SPACES.                     
001150     03  FILLER               PIC X(8).                                   
001160*                                                                         
001170*************************************************                         
001180*   RUN COUNTERS.                                  *                      
001190*************************************************                         
001200 01  WS-RUN-COUNTERS.                                                     
001210     03  WS-ROWS-READ         PIC 9(7)  COMP VALUE ZERO.                  
001220     03  WS-ROWS-ACCEPTED     PIC 9(7)  COMP VALUE ZERO.                  
001230     03  WS-ROWS-REJECTED     PIC 9(7)  COMP VALUE ZERO.                  
001240     03  WS-NEXT-TXN-ID       PIC 9(7)  COMP VALUE ZERO.                  
001250     03  WS-MAX-TXN-ID        PIC 9(7)  COMP VALUE ZERO.                  
001260     03  FILLER               PIC X(6).                                   
001270*                                                                         
001280*************************************************                         
001290*   IN-MEMORY MASTER TABLE - HOLDS THE EXISTING   *                       
001300*   TRANSMST ROWS FOR THIS RUN'S USER SO A NEW    *                       
001310*   IMPORT ROW CAN BE TESTED FOR A DUPLICATE      *                       
001320*   WITHOUT RE-READING THE MASTER PER CANDIDATE.  *                       
001330*   A ROW ACCEPTED THIS RUN IS ADDED TO THE TABLE *                       
001340*   SO LATER ROWS IN THE SAME FEED ARE ALSO DUP-  *                       
001350*   TESTED AGAINST IT.                            *                       
001360*************************************************                         
001370* 07/05/03 KDM - TABLE SIZE RAISED 2000 TO 4000.                          
001380 01  WS-MASTER-TABLE.                                                     
001390     03  WS-MASTER-ENTRY  OCCURS 4000 TIMES                               
001400                          INDEXED BY WS-MAS-IDX                           
001410                                     WS-MAS-SRCH-IDX.                     
001420         05  WS-MAS-DATE      PIC 9(8)     COMP.                          
001430         05  WS-MAS-AMOUNT    PIC S9(8)V99 COMP-3.                        
001440         05  WS-MAS-DESC      PIC X(40).                                  
001450     03  FILLER               PIC X(8).                                   
001460 01  WS-MASTER-COUNT           PIC 9(4)  COMP VALUE ZERO.                 
001470*                                                                         
001480*************************************************                         
001490*   IMPORT RECORD WORK AREA AND RESULT FIELDS.    *                       
001500*************************************************                         
001510 01  WS-IMPORT-WORK-AREA.                                                 
001520     03  WS-ROW-NUMBER        PIC 9(6)  COMP VALUE ZERO.                  
001530     03  WS-PARSED-DATE       PIC 9(8)  COMP VALUE ZERO.                  
001540     03  WS-PARSED-AMOUNT     PIC S9(8)V99 COMP-3 VALUE 0.                
001550     03  WS-PARSED-TYPE       PIC X     VALUE SPACE.                      
001560     03  WS-RESULT-CATEGORY   PIC X(20) VALUE SPACES.                     
001570     03  WS-TRIMMED-DESC      PIC X(40) VALUE SPACES.                     
001580     03  WS-DESC-LEN          PIC 9(2)  COMP VALUE ZERO.                  
001590     03  WS-REJECT-SW         PIC X     VALUE "N".                        
001600         88  WS-ROW-REJECTED            VALUE "Y".                        
001610     03  WS-REJECT-REASON     PIC X(20) VALUE SPACES.                     
001620     03  FILLER               PIC X(7).                                   
001630*                                                                         
001640*************************************************                         
001650*   DATE PARSE WORK AREA - TWO LAYOUTS OVER THE   *                       
001660*   SAME BYTES, ONE FOR YEAR-FIRST FORMATS, ONE   *                       
001670*   FOR DAY/MONTH-FIRST FORMATS.  SEE AA070.      *                       
001680*************************************************                         
001690 01  WS-DATE-PARTS.                                                       
001700     03  WS-DT-PART-1         PIC 9(4)  COMP VALUE ZERO.                  
001710     03  WS-DT-PART-2         PIC 9(4)  COMP VALUE ZERO.                  
001720     03  WS-DT-PART-3         PIC 9(4)  COMP VALUE ZERO.                  
001730     03  WS-DT-VALID-SW       PIC X     VALUE "N".                        
001740         88  WS-DT-IS-VALID             VALUE "Y".                        
001750 01  WS-DATE-PARTS-YEAR-FIRST REDEFINES WS-DATE-PARTS.                    
001760     03  WS-DTY-YYYY          PIC 9(4)  COMP.                             
001770     03  WS-DTY-MM            PIC 9(4)  COMP.                             
001780     03  WS-DTY-DD            PIC 9(4)  COMP.                             
001790     03  FILLER               PIC X.                                      
001800 01  WS-DATE-PARTS-DAY-FIRST  REDEFINES WS-DATE-PARTS.                    
001810     03  WS-DTD-DD            PIC 9(4)  COMP.                             
001820     03  WS-DTD-MM            PIC 9(4)  COMP.                             
001830     03  WS-DTD-YYYY          PIC 9(4)  COMP.                             
001840     03  FILLER               PIC X.                                      
001850*                                                                         
001860*************************************************                         
001870*   AMOUNT PARSE WORK AREA.  DIGITS ARE ACCUM-    *                       
001880*   ULATED BY MULTIPLY-AND-ADD AS THE RAW TEXT IS *                       
001890*   SCANNED - NO INTRINSIC FUNCTION IS USED TO    *                       
001900*   CONVERT TEXT TO A NUMBER ON THIS SYSTEM.      *                       
001910*************************************************                         
001920 01  WS-AMOUNT-PARTS.                                                     
001930     03  WS-AMT-CONTENT-LEN   PIC 9(2)  COMP VALUE ZERO.                  
001940     03  WS-AMT-IDX           PIC 9(2)  COMP VALUE ZERO.                  
001950     03  WS-AMT-CHAR          PIC X     VALUE SPACE.                      
001960     03  WS-AMT-SIGN          PIC X     VALUE "+".                        
001970     03  WS-AMT-COMMA-CNT     PIC 9     COMP VALUE ZERO.                  
001980     03  WS-AMT-PERIOD-CNT    PIC 9     COMP VALUE ZERO.                  
001990     03  WS-AMT-LAST-COMMA    PIC 9(2)  COMP VALUE ZERO.                  
002000     03  WS-AMT-LAST-PERIOD   PIC 9(2)  COMP VALUE ZERO.                  
002010     03  WS-AMT-TRAIL-CNT     PIC 9(2)  COMP VALUE ZERO.                  
002020     03  WS-AMT-DEC-SEP-POS   PIC 9(2)  COMP VALUE ZERO.                  
002030     03  WS-AMT-INT-VALUE     PIC 9(8)  COMP VALUE ZERO.                  
002040     03  WS-AMT-DEC-VALUE     PIC 9(2)  COMP VALUE ZERO.                  
002050     03  WS-AMT-DEC-DIGITS    PIC 9     COMP VALUE ZERO.                  
002060     03  WS-AMT-DIGIT-VAL     PIC 9     VALUE ZERO.                       
002070     03  WS-AMT-DIGIT-SEEN-SW PIC X     VALUE "N".                        
002080         88  WS-AMT-DIGIT-SEEN          VALUE "Y".                        
002090     03  WS-AMT-VALID-SW      PIC X     VALUE "N".                        
002100         88  WS-AMT-IS-VALID            VALUE "Y".                        
002110     03  FILLER               PIC X(6).                                   
002120*                                                                         
002130*************************************************                         
002140*   CATEGORISER SEARCH WORK AREA.                 *                       
002150*************************************************                         
002160 01  WS-CATEGORISE-WORK-AREA.                                             
002170     03  WS-CK-SRCH-IDX       PIC 99    COMP VALUE ZERO.                  
002180     03  WS-CK-SRCH-LO        PIC 99    COMP VALUE ZERO.                  
002190     03  WS-CK-SRCH-HI        PIC 99    COMP VALUE ZERO.                  
002200     03  WS-CK-KEYLEN-WK      PIC 99    COMP VALUE ZERO.                  
002210     03  WS-CK-MATCH-SW       PIC X     VALUE "N".                        
002220         88  WS-CK-MATCHED              VALUE "Y".                        
002230     03  WS-CK-SCAN-POS       PIC 99    COMP VALUE ZERO.                  
002240     03  WS-CK-SCAN-LIMIT     PIC 99    COMP VALUE ZERO.                  
002250     03  WS-CK-UPPER-DESC     PIC X(40) VALUE SPACES.                     
002260     03  FILLER               PIC X(7).                                   
002270*                                                                         
002280*************************************************                         
002290*   DUPLICATE-DETECT WORK AREA.                   *                       
002300*************************************************                         
002310 01  WS-DUP-WORK-AREA.                                                    
002320     03  WS-DUP-FOUND-SW      PIC X     VALUE "N".                        
002330         88  WS-DUP-FOUND               VALUE "Y".                        
002340     03  WS-DUP-CAND-ABS-AMT  PIC S9(8)V99 COMP-3 VALUE 0.                
002350     03  WS-DUP-TOLERANCE     PIC S9(8)V99 COMP-3 VALUE 0.                
002360     03  WS-DUP-DIFF          PIC S9(8)V99 COMP-3 VALUE 0.                
002370     03  WS-DUP-CAND-JULIAN   PIC 9(7)  COMP VALUE ZERO.                  
002380     03  WS-DUP-MAS-JULIAN    PIC 9(7)  COMP VALUE ZERO.                  
002390     03  WS-DUP-DAY-DIFF      PIC S9(7) COMP VALUE ZERO.                  
002400     03  WS-DUP-PREFIX-LEN    PIC 99    COMP VALUE ZERO.                  
002410     03  WS-DUP-SCAN-POS      PIC 99    COMP VALUE ZERO.                  
002420     03  WS-DUP-SCAN-LIMIT    PIC 99    COMP VALUE ZERO.                  
002430     03  WS-DUP-DESC-MATCH-SW PIC X     VALUE "N".                        
002440         88  WS-DUP-DESC-MATCH          VALUE "Y".                        
002450     03  WS-DUP-DATE-OK-SW    PIC X     VALUE "N".                        
002460         88  WS-DUP-DATE-OK             VALUE "Y".                        
002470     03  WS-DUP-UPPER-CAND    PIC X(20) VALUE SPACES.                     
002480     03  WS-DUP-UPPER-MAS     PIC X(40) VALUE SPACES.                     
002490     03  FILLER               PIC X(4).                                   
002500*                                                                         
002510 PROCEDURE                DIVISION.                                       
002520*                                                                         
002530 AA000-MAINLINE           SECTION.                                        
002540*****************************************                                 
002550*  DRIVES THE WHOLE IMPORT RUN.  LOAD THE EXISTING                        
002560*  TRANSMST ROWS FOR THIS RUN'S USER, THEN READ IMPORT                    
002570*  ONE ROW AT A TIME UNTIL EOF, VALIDATING, PARSING,                      
002580*  CATEGORISING AND DUP-CHECKING EACH ROW BEFORE IT IS                    
002590*  EITHER WRITTEN TO TRANSMST OR LOGGED TO ERRRPT.                        
002600*                                                                         
002610*  ONE RUN OF FIN100 IS ALWAYS ONE USER - CTL-USER-ID                     
002620*  COMES OUT OF FINCTL, NEVER OUT OF THE IMPORT FILE                      
002630*  ITSELF, SO THE SAME IMPORT LAYOUT SERVES EVERY USER                    
002640*  OF THE SYSTEM WITHOUT A USER-ID COLUMN IN THE FEED.                    
002650*                                                                         
002660*  AA900/AA990 ALWAYS RUN, EVEN ON A ZERO-ROW IMPORT,                     
002670*  SO THE TOTALS LINE ALWAYS APPEARS ON ERRRPT AND ALL                    
002680*  FOUR FILES ARE ALWAYS CLOSED CLEANLY.                                  
002690     PERFORM AA010-INITIALISE THRU AA010-EXIT.                            
002700*  THE FIVE MAIN STEPS RUN IN A FIXED ORDER - THERE IS                    
002710*  NO PATH THROUGH THIS SECTION THAT SKIPS ANY OF THEM,                   
002720*  EVEN ON A ZERO-ROW IMPORT.                                             
002730     PERFORM AA020-LOAD-MASTER-TABLE THRU AA020-EXIT.                     
002740*  THE MASTER TABLE MUST BE FULLY LOADED BEFORE THE                       
002750*  FIRST IMPORT ROW IS EVER READ - DD100 HAS NO WAY TO                    
002760*  DUP-CHECK A ROW AGAINST PART OF THE TABLE.                             
002770     PERFORM AA030-READ-IMPORT THRU AA030-EXIT.                           
002780     PERFORM AA040-PROCESS-ROW THRU AA040-EXIT                            
002790             UNTIL IMPORT-EOF.                                            
002800     PERFORM AA900-PRINT-TOTALS THRU AA900-EXIT.                          
002810*  TOTALS ARE PRINTED BEFORE TERMINATE CLOSES THE                         
002820*  FILES, NOT AFTER - ERRRPT MUST STILL BE OPEN FOR                       
002830*  AA900 TO WRITE ITS THREE SUMMARY LINES TO IT.                          
002840     PERFORM AA990-TERMINATE THRU AA990-EXIT.                             
002850     GOBACK.                                                              
002860*  NO SEPARATE ABEND PARAGRAPH - A HARD ERROR JUST SETS                   
002870*  RETURN-CODE AND GOES BACK FROM WHEREVER IT IS                          
002880*  DETECTED, SINCE THIS PROGRAM ONLY EVER HAS THE ONE                     
002890*  HARD-ERROR CASE (MISSING FINCTL) TO HANDLE.                            
002900*  A MAXIMUM-ERROR ABORT (RETURN-CODE 16) SKIPS PAST                      
002910*  AA900/AA990 ENTIRELY - THERE IS NO PARTIAL TOTALS                      
002920*  LINE AND NO FILE CLOSE ON THAT PATH, BY DESIGN, SO                     
002930*  OPERATIONS CAN TELL A HARD ABORT FROM A CLEAN RUN                      
002940*  JUST BY WHETHER THE TOTALS LINES EXIST ON ERRRPT.                      
002950 AA000-EXIT.                                                              
002960     EXIT.                                                                
002970*                                                                         
002980 AA010-INITIALISE            SECTION.                                     
002990*****************************************                                 
003000*  OPENS ALL FOUR FILES FOR THE RUN.  TRANSMST IS                         
003010*  OPENED I-O SO BOTH THE PRELOAD READ IN AA020 AND                       
003020*  THE ACCEPTED-ROW WRITE IN AA090 SHARE ONE OPEN -                       
003030*  MOST OF THIS SHOP'S OTHER SUITES NEVER WRITE BACK                      
003040*  TO A FILE THEY ALSO READ AS A MASTER, BUT TXN-IMPORT                   
003050*  DOES, SO THE OLDER OPEN-INPUT-THEN-OPEN-OUTPUT                         
003060*  PATTERN WILL NOT SERVE HERE.                                           
003070     OPEN INPUT  FN-CONTROL-FILE.                                         
003080*  NO FINCTL ROW FOR THE USER MEANS THE JOB SCHEDULER                     
003090*  NEVER PRIMED A RUN - ABORT WITH RETURN-CODE 16                         
003100*  RATHER THAN GUESS AT A USER-ID OR A RUN DATE.                          
003110     IF  WS-FINCTL-STATUS NOT = "00"                                      
003120*  RETURN-CODE 16 IS THIS SHOP'S STANDARD HARD-ABORT                      
003130*  CODE ACROSS THE WHOLE FINANCIAL SUITE - THE NIGHTLY                    
003140*  SCHEDULER TREATS ANYTHING 16 OR ABOVE AS A FAILED                      
003150*  STEP AND HOLDS THE REST OF THE RUN.                                    
003160         DISPLAY "FIN100 - CANNOT OPEN FINCTL, STATUS "                   
003170                 WS-FINCTL-STATUS                                         
003180         MOVE 16 TO RETURN-CODE                                           
003190         GOBACK                                                           
003200     END-IF.                                                              
003210     READ FN-CONTROL-FILE.                                                
003220*  FINCTL IS A ONE-ROW FILE FOR THIS USER, KEYED AND                      
003230*  POSITIONED BY THE JOB STREAM BEFORE FIN100 IS EVEN                     
003240*  CALLED - THERE IS NO START/READ-NEXT LOOP HERE LIKE                    
003250*  THERE IS AGAINST TRANSMST.                                             
003260     CLOSE FN-CONTROL-FILE.                                               
003270*  FINCTL IS CLOSED AS SOON AS ITS ONE ROW IS READ -                      
003280*  NOTHING LATER IN THE RUN NEEDS TO RE-READ IT.                          
003290     OPEN INPUT  FN-IMPORT-FILE.                                          
003300*  THE IMPORT FILE NAME ITSELF IS BOUND BY THE JOB                        
003310*  STREAM'S DD/ASSIGN STATEMENT, NOT BY ANYTHING IN                       
003320*  FINCTL - FIN100 NEVER SEES THE ACTUAL FEED FILE NAME.                  
003330     OPEN I-O    FN-TRANSACTION-FILE.                                     
003340*  STATUS 35 ON THE FIRST I-O OPEN MEANS TRANSMST DOES                    
003350*  NOT EXIST YET.  CLOSE, OPEN OUTPUT TO CREATE AN                        
003360*  EMPTY FILE, CLOSE AGAIN, THEN RE-OPEN I-O - THIS WAY                   
003370*  A BRAND NEW USER'S FIRST IMPORT RUN DOES NOT ABORT                     
003380*  JUST BECAUSE NOBODY HAS WRITTEN TO TRANSMST YET.                       
003390     IF  WS-TRANSMST-STATUS = "35"                                        
003400         CLOSE FN-TRANSACTION-FILE                                        
003410         OPEN OUTPUT FN-TRANSACTION-FILE                                  
003420         CLOSE FN-TRANSACTION-FILE                                        
003430         OPEN I-O FN-TRANSACTION-FILE                                     
003440     END-IF.                                                              
003450     OPEN OUTPUT PRINT-FILE.                                              
003460*  ERRRPT IS ALWAYS OPENED OUTPUT, NEVER EXTEND - EACH                    
003470*  RUN OF FIN100 PRODUCES ITS OWN REJECT LISTING RATHER                   
003480*  THAN APPENDING TO A GROWING HISTORY FILE.                              
003490     MOVE ZERO TO WS-ROWS-READ WS-ROWS-ACCEPTED                           
003500*  RESETTING THE COUNTERS HERE RATHER THAN RELYING ON                     
003510*  THEIR WORKING-STORAGE VALUE ZERO MEANS A FUTURE                        
003520*  CHANGE THAT RE-ENTERS AA010 MID-RUN (THERE IS NONE                     
003530*  TODAY) WOULD STILL START EACH RUN CLEAN.                               
003540                  WS-ROWS-REJECTED WS-ROW-NUMBER.                         
003550 AA010-EXIT.                                                              
003560     EXIT.                                                                
003570*                                                                         
003580 AA020-LOAD-MASTER-TABLE     SECTION.                                     
003590*****************************************                                 
003600*  LOADS EVERY EXISTING TRANSMST ROW FOR THIS RUN'S                       
003610*  USER (CTL-USER-ID) INTO WS-MASTER-TABLE SO DUP-DETECT                  
003620*  CAN SCAN IT IN MEMORY, AND TRACKS THE HIGHEST TXN-ID                   
003630*  SEEN ACROSS ALL USERS SO A FRESH ID CAN BE ISSUED.                     
003640*                                                                         
003650*  THE START/READ PAIR POSITIONS AT THE LOWEST TXN-ID                     
003660*  ON FILE SO EVERY EXISTING ROW, FOR EVERY USER, IS                      
003670*  READ ONCE - WS-MAX-TXN-ID MUST SEE THE WHOLE FILE                      
003680*  BECAUSE TXN-ID IS THE ONE KEY AND IS NOT RESET PER                     
003690*  USER.  WS-MASTER-TABLE ITSELF ONLY KEEPS THIS USER'S                   
003700*  ROWS, CAPPED AT 4000 - SEE AA025 FOR THE SPLIT.                        
003710     MOVE ZERO TO WS-MASTER-COUNT WS-MAX-TXN-ID.                          
003720*  BOTH COUNTERS START AT ZERO EVERY RUN - WS-MAX-                        
003730*  TXN-ID IN PARTICULAR MUST NOT CARRY OVER FROM A                        
003740*  PRIOR INVOCATION SINCE THIS PROGRAM RUNS ONCE PER                      
003750*  JOB STEP, NOT AS A RESIDENT TASK.                                      
003760     MOVE LOW-VALUES TO TXN-ID.                                           
003770*  LOW-VALUES ON A NUMERIC KEY IS THIS SHOP'S USUAL WAY                   
003780*  OF POSITIONING A START AT THE VERY FIRST RECORD ON                     
003790*  THE FILE WITHOUT KNOWING WHAT THE LOWEST KEY VALUE                     
003800*  ACTUALLY IS.                                                           
003810     START FN-TRANSACTION-FILE KEY NOT < TXN-ID                           
003820         INVALID KEY                                                      
003830             MOVE "10" TO WS-TRANSMST-STATUS                              
003840*  STATUS "10" IS FORCED HERE EVEN THOUGH GNUCOBOL                        
003850*  WOULD ALREADY RETURN IT ON THE INVALID KEY - THE                       
003860*  EXPLICIT MOVE IS THIS SHOP'S HABIT FOR MAKING SURE                     
003870*  AN UNUSUAL COMPILER NEVER LEAVES THE STATUS UNSET.                     
003880     END-START.                                                           
003890     IF  WS-TRANSMST-STATUS = "00"                                        
003900         READ FN-TRANSACTION-FILE NEXT RECORD                             
003910             AT END MOVE "10" TO WS-TRANSMST-STATUS                       
003920         END-READ                                                         
003930     END-IF.                                                              
003940     PERFORM AA025-LOAD-ONE-MASTER-ROW                                    
003950*  THE UNTIL CONDITION IS TESTED AFTER EACH CALL, NOT                     
003960*  BEFORE - AA025 ALWAYS RUNS AT LEAST ONCE WHEN                          
003970*  TRANSMST HAS ANY ROWS AT ALL ON IT.                                    
003980             UNTIL WS-TRANSMST-STATUS NOT = "00".                         
003990     ADD 1 TO WS-MAX-TXN-ID GIVING WS-NEXT-TXN-ID.                        
004000*  WS-NEXT-TXN-ID IS FIXED FOR THE WHOLE RUN AT THIS                      
004010*  POINT AND THEN INCREMENTED ONE AT A TIME BY AA090 AS                   
004020*  EACH ACCEPTED ROW IS WRITTEN - TXN-ID IS NEVER RE-                     
004030*  DERIVED FROM THE TABLE MID-RUN.                                        
004040 AA020-EXIT.                                                              
004050     EXIT.                                                                
004060*                                                                         
004070*  ONE CALL PER TRANSMST ROW READ BY THE START/READ                       
004080*  LOOP ABOVE.  THE HIGH-WATER MARK ON TXN-ID IS                          
004090*  UPDATED FOR EVERY ROW ON THE FILE REGARDLESS OF                        
004100*  OWNER, BUT ONLY THIS USER'S ROWS ARE COPIED INTO                       
004110*  WS-MASTER-TABLE, WHICH IS WHAT DD100 WILL LATER                        
004120*  SCAN FOR DUPLICATES.  ROWS PAST THE 4000TH FOR A                       
004130*  USER ARE SIMPLY NOT KEPT IN MEMORY - THEY ARE STILL                    
004140*  ON TRANSMST, THEY JUST WILL NOT BE DUP-CHECKED.                        
004150 AA025-LOAD-ONE-MASTER-ROW.                                               
004160     IF  TXN-ID > WS-MAX-TXN-ID                                           
004170         MOVE TXN-ID TO WS-MAX-TXN-ID                                     
004180     END-IF.                                                              
004190     IF  TXN-USER-ID = CTL-USER-ID                                        
004200*  TRANSMST HOLDS EVERY USER'S TRANSACTIONS TOGETHER ON                   
004210*  ONE FILE - THIS IS THE ONLY PLACE IN FIN100 WHERE A                    
004220*  ROW IS FILTERED TO "BELONGS TO THIS RUN'S USER"                        
004230*  BEFORE IT GOES INTO WORKING STORAGE.                                   
004240         AND WS-MASTER-COUNT < 4000                                       
004250         ADD 1 TO WS-MASTER-COUNT                                         
004260         SET WS-MAS-IDX TO WS-MASTER-COUNT                                
004270         MOVE TXN-DATE   TO WS-MAS-DATE(WS-MAS-IDX)                       
004280         MOVE TXN-AMOUNT TO WS-MAS-AMOUNT(WS-MAS-IDX)                     
004290         MOVE TXN-DESC   TO WS-MAS-DESC(WS-MAS-IDX)                       
004300     END-IF.                                                              
004310     READ FN-TRANSACTION-FILE NEXT RECORD                                 
004320*  FALLING OFF THE END OF TRANSMST SETS STATUS 10, THE                    
004330*  SAME STATUS THE START ABOVE FORCES WHEN THE FILE IS                    
004340*  EMPTY - AA020'S LOOP CONDITION TESTS FOR EITHER CASE                   
004350*  THE SAME WAY.                                                          
004360         AT END MOVE "10" TO WS-TRANSMST-STATUS                           
004370     END-READ.                                                            
004380*                                                                         
004390 AA030-READ-IMPORT           SECTION.                                     
004400*****************************************                                 
004410*  ONE IMPORT ROW PER CALL.  AA040 REBUILDS EVERY                         
004420*  DERIVED FIELD (TRIMMED DESC, PARSED DATE, PARSED                       
004430*  AMOUNT, CATEGORY) FRESH FOR EACH ROW, SO NOTHING                       
004440*  LEFT OVER FROM THE PREVIOUS CANDIDATE CAN LEAK                         
004450*  INTO THIS ONE BY ACCIDENT.                                             
004460     READ FN-IMPORT-FILE                                                  
004470*  SEQUENTIAL READ, NO KEY - THE IMPORT FEED HAS NO                       
004480*  MEANINGFUL RECORD KEY OF ITS OWN, JUST ARRIVAL ORDER.                  
004490         AT END SET IMPORT-EOF TO TRUE                                    
004500     END-READ.                                                            
004510 AA030-EXIT.                                                              
004520     EXIT.                                                                
004530*                                                                         
004540 AA040-PROCESS-ROW           SECTION.                                     
004550*****************************************                                 
004560*  ONE PASS THROUGH ALL FIVE EDITS PER ROW - BLANK                        
004570*  DESCRIPTION, BAD DATE, BAD AMOUNT, UNRECOGNISED                        
004580*  CATEGORY IS NOT A REJECT REASON (UNCATEGORIZED IS                      
004590*  A VALID CATEGORY), AND FINALLY DUPLICATE.  EACH                        
004600*  TEST IS SKIPPED ONCE A ROW IS ALREADY REJECTED, SO                     
004610*  THE REASON ON ERRRPT IS ALWAYS THE *FIRST* FAILURE,                    
004620*  NOT NECESSARILY THE ONLY ONE A ROW WOULD HAVE HAD.                     
004630     ADD 1 TO WS-ROWS-READ WS-ROW-NUMBER.                                 
004640     MOVE "N" TO WS-REJECT-SW.                                            
004650*  EVERY REJECT SWITCH AND RESULT FIELD IS RESET AT THE                   
004660*  TOP OF THIS SECTION SO A ROW THAT FAILS ONE TEST                       
004670*  CANNOT BE LEFT CARRYING STALE RESULTS FROM A FIELD                     
004680*  THAT NEVER GOT AS FAR AS BEING RE-TESTED.                              
004690     MOVE SPACES TO WS-REJECT-REASON.                                     
004700*  WS-REJECT-REASON IS CLEARED BEFORE EVERY ROW EVEN                      
004710*  THOUGH A REJECTED ROW ALWAYS OVERWRITES IT - THIS                      
004720*  JUST KEEPS A STRAY VALUE FROM A PRIOR ROW OUT OF                       
004730*  ANY DIAGNOSTIC DISPLAY ADDED LATER FOR DEBUGGING.                      
004740     PERFORM AA050-TRIM-DESCRIPTION THRU AA050-EXIT.                      
004750     IF  NOT WS-ROW-REJECTED                                              
004760         PERFORM AA060-VALIDATE-DESC THRU AA060-EXIT                      
004770     END-IF.                                                              
004780     IF  NOT WS-ROW-REJECTED                                              
004790         PERFORM AA070-PARSE-IMPORT-DATE THRU AA070-EXIT                  
004800     END-IF.                                                              
004810     IF  NOT WS-ROW-REJECTED                                              
004820         PERFORM AA080-PARSE-IMPORT-AMOUNT THRU AA080-EXIT                
004830     END-IF.                                                              
004840*  CATEGORISATION RUNS BEFORE THE DUPLICATE CHECK ON                      
004850*  PURPOSE - CT100 SETS WS-PARSED-TYPE'S INCOME/EXPENSE                   
004860*  KEYWORD RANGE, BUT DD100 ONLY NEEDS THE AMOUNT, DESC                   
004870*  AND DATE ALREADY PARSED BY AA050/AA070/AA080, SO THE                   
004880*  ORDER COSTS NOTHING EITHER WAY - IT JUST MATCHES THE                   
004890*  ORDER THE FIELDS BECOME AVAILABLE IN.                                  
004900     IF  NOT WS-ROW-REJECTED                                              
004910         PERFORM CT100-CATEGORISE-TXN THRU CT100-EXIT                     
004920     END-IF.                                                              
004930     IF  NOT WS-ROW-REJECTED                                              
004940         PERFORM DD100-CHECK-DUPLICATE THRU DD100-EXIT                    
004950     END-IF.                                                              
004960     IF  WS-ROW-REJECTED                                                  
004970         ADD 1 TO WS-ROWS-REJECTED                                        
004980         PERFORM AA095-WRITE-REJECT-LINE THRU AA095-EXIT                  
004990     ELSE                                                                 
005000         ADD 1 TO WS-ROWS-ACCEPTED                                        
005010         PERFORM AA090-WRITE-TRANSACTION THRU AA090-EXIT                  
005020     END-IF.                                                              
005030     PERFORM AA030-READ-IMPORT THRU AA030-EXIT.                           
005040*  THE NEXT IMPORT ROW IS READ AT THE *BOTTOM* OF THIS                    
005050*  SECTION RATHER THAN THE TOP OF AA000'S PERFORM LOOP                    
005060*  SO THE VERY FIRST ROW (READ ONCE, UP FRONT, BY                         
005070*  AA000) AND EVERY ROW AFTER IT GO THROUGH EXACTLY                       
005080*  THE SAME EDIT/WRITE PATH.                                              
005090 AA040-EXIT.                                                              
005100     EXIT.                                                                
005110*                                                                         
005120 AA050-TRIM-DESCRIPTION       SECTION.                                    
005130*****************************************                                 
005140*  RIGHT-TRIMS IMP-DESC AND NOTES ITS LENGTH - A BLANK                    
005150*  DESCRIPTION (LENGTH ZERO) IS CAUGHT BY AA060.                          
005160*  A FULLY BLANK IMP-DESC TRIMS TO LENGTH ZERO AND IS                     
005170*  CAUGHT BY AA060 RATHER THAN HERE, SO THIS SECTION                      
005180*  NEVER HAS TO KNOW WHAT COUNTS AS A REJECT.                             
005190     MOVE IMP-DESC TO WS-TRIMMED-DESC.                                    
005200*  IMP-DESC ITSELF IS LEFT UNTOUCHED - AA095 STILL                        
005210*  NEEDS THE ORIGINAL, UNTRIMMED TEXT FOR THE REJECT                      
005220*  LISTING, SO ALL THE TRIMMING WORKS ON A COPY.                          
005230     MOVE 40 TO WS-DESC-LEN.                                              
005240     PERFORM AA055-TRIM-ONE-CHAR                                          
005250             UNTIL WS-DESC-LEN = 0                                        
005260                OR WS-TRIMMED-DESC(WS-DESC-LEN:1) NOT = SPACE.            
005270*  A DESCRIPTION OF ALL SPACES DRIVES WS-DESC-LEN TO                      
005280*  ZERO AND WS-TRIMMED-DESC ENDS UP ALL SPACES TOO -                      
005290*  BOTH FEED STRAIGHT INTO THE BLANK-DESCRIPTION TEST                     
005300*  IN AA060 WITHOUT ANY SPECIAL-CASE CODE HERE.                           
005310 AA050-EXIT.                                                              
005320     EXIT.                                                                
005330*                                                                         
005340*  WALKS BACK ONE CHARACTER AT A TIME FROM POSITION 40.                   
005350*  A 40-CHARACTER FIELD IS AT MOST 40 ITERATIONS, WHICH                   
005360*  IS CHEAP ENOUGH NOT TO WARRANT A SMARTER SCAN.                         
005370 AA055-TRIM-ONE-CHAR.                                                     
005380     SUBTRACT 1 FROM WS-DESC-LEN.                                         
005390*  NOTHING ELSE TO DO PER CHARACTER - THE LOOP IN AA050                   
005400*  STOPS ITSELF AS SOON AS A NON-SPACE IS FOUND.                          
005410*                                                                         
005420 AA060-VALIDATE-DESC          SECTION.                                    
005430*****************************************                                 
005440*  THE ONLY CHECK TODAY IS A BLANK DESCRIPTION.  THIS                     
005450*  SECTION IS KEPT SEPARATE FROM AA050 SO FUTURE DESC                     
005460*  RULES (MINIMUM LENGTH, BANNED WORDS) HAVE SOMEWHERE                    
005470*  TO GO WITHOUT DISTURBING THE TRIM LOGIC.                               
005480     IF  WS-DESC-LEN = ZERO                                               
005490*  "MISSING DESCRIPTION" WAS ADDED TO THE REASON LIST                     
005500*  07/03/06 (SEE CHANGE LOG) - BEFORE THAT A BLANK-DESC                   
005510*  ROW FELL THROUGH TO "INVALID AMOUNT" FURTHER DOWN,                     
005520*  WHICH WAS TRUE BUT NOT VERY HELPFUL ON ERRRPT.                         
005530         MOVE "Y" TO WS-REJECT-SW                                         
005540         MOVE "MISSING DESCRIPTION" TO WS-REJECT-REASON                   
005550     END-IF.                                                              
005560 AA060-EXIT.                                                              
005570     EXIT.                                                                
005580*                                                                         
005590 AA070-PARSE-IMPORT-DATE      SECTION.                                    
005600*****************************************                                 
005610*  IMP-DATE IS ONE OF YYYY-MM-DD, YYYY/MM/DD (YEAR                        
005620*  FIRST) OR DD/MM/YYYY, DD-MM-YYYY, DD.MM.YYYY, OR                       
005630*  THE US FORM MM/DD/YYYY (DAY OR MONTH FIRST).  YEAR-                    
005640*  FIRST IS TRIED FIRST, THEN DAY-FIRST, THEN MONTH-                      
005650*  FIRST, AS EACH PRODUCES A VALID MONTH/DAY RANGE.                       
005660*  YEAR-FIRST IS TRIED FIRST BECAUSE IT IS THE ONE                        
005670*  FORM THAT CANNOT BE CONFUSED WITH ANY OTHER - A                        
005680*  4-DIGIT YEAR NEVER LOOKS LIKE A DAY OR A MONTH.                        
005690*  DAY-FIRST IS TRIED AHEAD OF MONTH-FIRST SINCE MOST                     
005700*  OF THIS SHOP'S BANK FEEDS ARE UK-ORIGINATED.                           
005710     MOVE "N" TO WS-DT-VALID-SW.                                          
005720     IF  IMP-DATE(1:4) IS NUMERIC                                         
005730         AND (IMP-DATE(5:1) = "-" OR IMP-DATE(5:1) = "/")                 
005740         MOVE IMP-DATE(1:4) TO WS-DTY-YYYY                                
005750         MOVE IMP-DATE(6:2) TO WS-DTY-MM                                  
005760         MOVE IMP-DATE(9:2) TO WS-DTY-DD                                  
005770         IF  IMP-DATE(6:2) IS NUMERIC                                     
005780             AND IMP-DATE(9:2) IS NUMERIC                                 
005790*  THE SEPARATOR CHARACTER ITSELF IS NOT RE-VALIDATED                     
005800*  HERE A SECOND TIME - IT WAS ALREADY CONFIRMED A DASH                   
005810*  OR SLASH ABOVE BEFORE THIS LEG OF THE IF WAS EVEN                      
005820*  ENTERED.                                                               
005830             PERFORM AA072-CHECK-YEAR-FIRST THRU AA072-EXIT               
005840         END-IF                                                           
005850     ELSE                                                                 
005860         IF  IMP-DATE(1:2) IS NUMERIC                                     
005870*  THIS LEG COVERS BOTH THE DAY-FIRST AND MONTH-FIRST                     
005880*  LAYOUTS AT ONCE - AA074 IS THE ONE THAT DECIDES                        
005890*  WHICH OF THE TWO THE DIGITS ACTUALLY REPRESENT.                        
005900             AND IMP-DATE(4:2) IS NUMERIC                                 
005910             AND IMP-DATE(7:4) IS NUMERIC                                 
005920             AND (IMP-DATE(3:1) = "/" OR IMP-DATE(3:1) = "-"              
005930                                     OR IMP-DATE(3:1) = ".")              
005940             PERFORM AA074-CHECK-DAY-THEN-MONTH THRU AA074-EXIT           
005950         END-IF                                                           
005960     END-IF.                                                              
005970     IF  WS-DT-IS-VALID                                                   
005980         COMPUTE WS-PARSED-DATE = (WS-DT-PART-1 * 10000)                  
005990*  WS-PARSED-DATE ENDS UP AS A PLAIN CCYYMMDD NUMBER                      
006000*  REGARDLESS OF WHICH OF THE THREE IMPORT FORMS THE                      
006010*  ROW ARRIVED IN - EVERYTHING DOWNSTREAM OF AA070                        
006020*  (TRANSMST, DD130'S JULIAN CONVERSION) ONLY EVER SEES                   
006030*  THIS ONE NORMALISED FORM.                                              
006040                 + (WS-DT-PART-2 * 100) + WS-DT-PART-3                    
006050     ELSE                                                                 
006060         MOVE "Y" TO WS-REJECT-SW                                         
006070         MOVE "INVALID DATE" TO WS-REJECT-REASON                          
006080     END-IF.                                                              
006090 AA070-EXIT.                                                              
006100     EXIT.                                                                
006110*                                                                         
006120 AA072-CHECK-YEAR-FIRST.                                                  
006130*  RANGE-CHECKS MONTH 1-12 AND DAY 1-31 ONLY - THIS                       
006140*  WILL LET A 31ST OF FEBRUARY THROUGH, BUT THE IMPORT                    
006150*  FEEDS HAVE NEVER ACTUALLY CONTAINED ONE SO A FULL                      
006160*  CALENDAR CHECK HAS NOT BEEN WORTH THE EXTRA CODE.                      
006170     IF  WS-DTY-MM >= 1 AND WS-DTY-MM <= 12                               
006180         AND WS-DTY-DD >= 1 AND WS-DTY-DD <= 31                           
006190         MOVE "Y" TO WS-DT-VALID-SW                                       
006200         MOVE WS-DTY-YYYY TO WS-DT-PART-1                                 
006210         MOVE WS-DTY-MM   TO WS-DT-PART-2                                 
006220         MOVE WS-DTY-DD   TO WS-DT-PART-3                                 
006230*  EXAMPLE - IMP-DATE "2006-03-14" GIVES WS-DTY-YYYY                      
006240*  2006, WS-DTY-MM 03, WS-DTY-DD 14, BOTH IN RANGE, SO                    
006250*  WS-PARSED-DATE COMES OUT 20060314.                                     
006260     END-IF.                                                              
006270 AA072-EXIT.                                                              
006280     EXIT.                                                                
006290*                                                                         
006300 AA074-CHECK-DAY-THEN-MONTH.                                              
006310*  TRY DD/MM/YYYY FIRST, THEN FALL BACK TO MM/DD/YYYY.                    
006320*  IF DD/MM/YYYY DOES NOT RANGE-CHECK, MM/DD/YYYY IS                      
006330*  TRIED NEXT ON THE SAME DIGITS BEFORE GIVING UP -                       
006340*  THIS CATCHES THE US-STYLE FEEDS WITHOUT NEEDING A                      
006350*  SEPARATE SWITCH OR PARAMETER TO SAY WHICH FORM A                       
006360*  GIVEN IMPORT FILE USES.                                                
006370     MOVE IMP-DATE(1:2) TO WS-DTD-DD.                                     
006380*  EXAMPLE - "14/03/2006" GIVES DD 14, MM 03, BOTH IN                     
006390*  RANGE, SO THIS IS ACCEPTED AS DAY-FIRST AND THE                        
006400*  MM/DD/YYYY FALLBACK BELOW IS NEVER TRIED.                              
006410     MOVE IMP-DATE(4:2) TO WS-DTD-MM.                                     
006420     MOVE IMP-DATE(7:4) TO WS-DTD-YYYY.                                   
006430     IF  WS-DTD-MM >= 1 AND WS-DTD-MM <= 12                               
006440         AND WS-DTD-DD >= 1 AND WS-DTD-DD <= 31                           
006450         MOVE "Y" TO WS-DT-VALID-SW                                       
006460         MOVE WS-DTD-YYYY TO WS-DT-PART-1                                 
006470         MOVE WS-DTD-MM   TO WS-DT-PART-2                                 
006480         MOVE WS-DTD-DD   TO WS-DT-PART-3                                 
006490     ELSE                                                                 
006500         MOVE IMP-DATE(1:2) TO WS-DTD-MM                                  
006510         MOVE IMP-DATE(4:2) TO WS-DTD-DD                                  
006520         MOVE IMP-DATE(7:4) TO WS-DTD-YYYY                                
006530         IF  WS-DTD-MM >= 1 AND WS-DTD-MM <= 12                           
006540             AND WS-DTD-DD >= 1 AND WS-DTD-DD <= 31                       
006550             MOVE "Y" TO WS-DT-VALID-SW                                   
006560             MOVE WS-DTD-YYYY TO WS-DT-PART-1                             
006570             MOVE WS-DTD-MM   TO WS-DT-PART-2                             
006580             MOVE WS-DTD-DD   TO WS-DT-PART-3                             
006590*  EXAMPLE - "08/25/2006" FAILS DD/MM (MONTH 25 IS                        
006600*  OUT OF RANGE) SO THE FALLBACK RE-READS IT AS MM/DD,                    
006610*  GIVING MONTH 08, DAY 25 - A VALID US-STYLE DATE.                       
006620         END-IF                                                           
006630     END-IF.                                                              
006640 AA074-EXIT.                                                              
006650     EXIT.                                                                
006660*                                                                         
006670 AA080-PARSE-IMPORT-AMOUNT    SECTION.                                    
006680*****************************************                                 
006690*  STRIPS EVERYTHING EXCEPT DIGITS . , AND - THEN WORKS                   
006700*  OUT WHICH OF . OR , (IF EITHER) IS THE DECIMAL POINT.                  
006710*                                                                         
006720*  A LEADING OR TRAILING MINUS SIGN MARKS AN EXPENSE;                     
006730*  A BARE POSITIVE NUMBER IS INCOME.  TRAILING SPACES                     
006740*  ARE STRIPPED FIRST SO A RIGHT-JUSTIFIED FEED (THE                      
006750*  COMMONEST CASE) PARSES THE SAME AS A LEFT-JUSTIFIED                    
006760*  ONE.                                                                   
006770     MOVE "N" TO WS-AMT-VALID-SW WS-AMT-DIGIT-SEEN-SW.                    
006780     MOVE "+" TO WS-AMT-SIGN.                                             
006790*  DEFAULTS TO A POSITIVE (INCOME) SIGN SO A FEED THAT                    
006800*  NEVER USES A MINUS SIGN AT ALL (SOME EXPENSE-ONLY                      
006810*  FEEDS DO NOT) STILL PARSES - SEE AA082 FOR WHERE A                     
006820*  MINUS SIGN, IF PRESENT, OVERRIDES THIS.                                
006830     MOVE ZERO TO WS-AMT-COMMA-CNT WS-AMT-PERIOD-CNT                      
006840                  WS-AMT-LAST-COMMA WS-AMT-LAST-PERIOD                    
006850                  WS-AMT-INT-VALUE WS-AMT-DEC-VALUE                       
006860                  WS-AMT-DEC-DIGITS.                                      
006870     MOVE 15 TO WS-AMT-CONTENT-LEN.                                       
006880     PERFORM AA081-TRIM-TRAILING-SPACE                                    
006890             UNTIL WS-AMT-CONTENT-LEN = 0                                 
006900                OR IMP-AMOUNT(WS-AMT-CONTENT-LEN:1) NOT = SPACE.          
006910     IF  WS-AMT-CONTENT-LEN > 0                                           
006920*  AN ALL-BLANK AMOUNT FIELD LEAVES WS-AMT-CONTENT-LEN                    
006930*  AT ZERO AND SKIPS THE WHOLE SCAN/BUILD PAIR BELOW -                    
006940*  WS-AMT-DIGIT-SEEN-SW STAYS "N" AND THE ROW IS                          
006950*  REJECTED AS AN INVALID AMOUNT FURTHER DOWN.                            
006960         PERFORM AA082-SCAN-AMOUNT-CHAR                                   
006970                 VARYING WS-AMT-IDX FROM 1 BY 1                           
006980                 UNTIL WS-AMT-IDX > WS-AMT-CONTENT-LEN                    
006990         PERFORM AA083-FIND-DECIMAL-SEP THRU AA083-EXIT                   
007000         PERFORM AA084-BUILD-AMOUNT-VALUE                                 
007010                 VARYING WS-AMT-IDX FROM 1 BY 1                           
007020                 UNTIL WS-AMT-IDX > WS-AMT-CONTENT-LEN                    
007030     END-IF.                                                              
007040     IF  WS-AMT-DEC-DIGITS = 1                                            
007050*  A SINGLE TRAILING DECIMAL DIGIT ("12.5") IS SCALED                     
007060*  UP TO CENTS ("12.50") BEFORE IT IS ADDED IN - THE                      
007070*  DIVIDE BY 100 BELOW ASSUMES TWO DECIMAL DIGITS EVERY                   
007080*  TIME.                                                                  
007090         COMPUTE WS-AMT-DEC-VALUE = WS-AMT-DEC-VALUE * 10                 
007100     END-IF.                                                              
007110     IF  WS-AMT-DIGIT-SEEN                                                
007120         MOVE "Y" TO WS-AMT-VALID-SW                                      
007130         COMPUTE WS-PARSED-AMOUNT = WS-AMT-INT-VALUE +                    
007140                 (WS-AMT-DEC-VALUE / 100)                                 
007150         IF  WS-AMT-SIGN = "-"                                            
007160             COMPUTE WS-PARSED-AMOUNT =                                   
007170                     WS-PARSED-AMOUNT * -1                                
007180         END-IF                                                           
007190     END-IF.                                                              
007200     IF  NOT WS-AMT-IS-VALID OR WS-PARSED-AMOUNT = ZERO                   
007210*  A ZERO-VALUE ROW IS REJECTED EVEN THOUGH IT PARSED                     
007220*  CLEANLY - A ZERO-DOLLAR TRANSACTION CARRIES NO                         
007230*  INFORMATION FOR EITHER THE SUMMARY OR BUDGET RUNS                      
007240*  AND IS ALMOST ALWAYS A FEED FORMATTING ARTEFACT.                       
007250         MOVE "Y" TO WS-REJECT-SW                                         
007260         MOVE "INVALID AMOUNT" TO WS-REJECT-REASON                        
007270     ELSE                                                                 
007280         IF  WS-PARSED-AMOUNT > 0                                         
007290             MOVE "I" TO WS-PARSED-TYPE                                   
007300         ELSE                                                             
007310             MOVE "E" TO WS-PARSED-TYPE                                   
007320         END-IF                                                           
007330     END-IF.                                                              
007340 AA080-EXIT.                                                              
007350     EXIT.                                                                
007360*                                                                         
007370 AA081-TRIM-TRAILING-SPACE.                                               
007380*  SAME BACKWARD-SCAN IDEA AS AA055, APPLIED TO THE                       
007390*  15-CHARACTER AMOUNT FIELD INSTEAD OF THE 40-                           
007400*  CHARACTER DESCRIPTION.                                                 
007410     SUBTRACT 1 FROM WS-AMT-CONTENT-LEN.                                  
007420*                                                                         
007430 AA082-SCAN-AMOUNT-CHAR.                                                  
007440*  ONE PASS LEFT TO RIGHT TALLYING COMMAS, PERIODS AND                    
007450*  A MINUS SIGN - THE POSITION OF THE *LAST* COMMA AND                    
007460*  THE *LAST* PERIOD IS KEPT SO AA083 CAN WORK OUT                        
007470*  WHICH ONE, IF EITHER, IS ACTING AS THE DECIMAL POINT.                  
007480     MOVE IMP-AMOUNT(WS-AMT-IDX:1) TO WS-AMT-CHAR.                        
007490     IF  WS-AMT-CHAR = "-"                                                
007500         MOVE "-" TO WS-AMT-SIGN                                          
007510     END-IF.                                                              
007520     IF  WS-AMT-CHAR = ","                                                
007530         ADD 1 TO WS-AMT-COMMA-CNT                                        
007540         MOVE WS-AMT-IDX TO WS-AMT-LAST-COMMA                             
007550     END-IF.                                                              
007560     IF  WS-AMT-CHAR = "."                                                
007570         ADD 1 TO WS-AMT-PERIOD-CNT                                       
007580         MOVE WS-AMT-IDX TO WS-AMT-LAST-PERIOD                            
007590     END-IF.                                                              
007600*                                                                         
007610 AA083-FIND-DECIMAL-SEP      SECTION.                                     
007620*****************************************                                 
007630*  THREE CASES.  BOTH A COMMA AND A PERIOD PRESENT -                      
007640*  WHICHEVER ONE IS FURTHER RIGHT IS THE DECIMAL POINT                    
007650*  (1,234.56 OR 1.234,56 BOTH WORK).  ONE COMMA ONLY,                     
007660*  NO PERIOD - IT IS THE DECIMAL POINT ONLY IF TWO OR                     
007670*  FEWER DIGITS FOLLOW IT (1,50 IS 1.50, BUT 1,234 IS                     
007680*  ONE THOUSAND TWO HUNDRED THIRTY-FOUR, A THOUSANDS                      
007690*  SEPARATOR NOT A DECIMAL POINT).  ONE PERIOD ONLY,                      
007700*  NO COMMA - ALWAYS TREATED AS THE DECIMAL POINT.                        
007710     MOVE ZERO TO WS-AMT-DEC-SEP-POS.                                     
007720*  ZERO MEANS "NO DECIMAL SEPARATOR FOUND" - AA084                        
007730*  TREATS THAT CASE AS A WHOLE-NUMBER AMOUNT WITH NO                      
007740*  DECIMAL PART AT ALL.                                                   
007750     IF  WS-AMT-COMMA-CNT > 0 AND WS-AMT-PERIOD-CNT > 0                   
007760         IF  WS-AMT-LAST-COMMA > WS-AMT-LAST-PERIOD                       
007770             MOVE WS-AMT-LAST-COMMA TO WS-AMT-DEC-SEP-POS                 
007780         ELSE                                                             
007790             MOVE WS-AMT-LAST-PERIOD TO WS-AMT-DEC-SEP-POS                
007800         END-IF                                                           
007810     ELSE                                                                 
007820         IF  WS-AMT-COMMA-CNT = 1 AND WS-AMT-PERIOD-CNT = 0               
007830             COMPUTE WS-AMT-TRAIL-CNT =                                   
007840                     WS-AMT-CONTENT-LEN - WS-AMT-LAST-COMMA               
007850             IF  WS-AMT-TRAIL-CNT <= 2                                    
007860                 MOVE WS-AMT-LAST-COMMA TO WS-AMT-DEC-SEP-POS             
007870             END-IF                                                       
007880         ELSE                                                             
007890             IF  WS-AMT-PERIOD-CNT = 1 AND WS-AMT-COMMA-CNT = 0           
007900                 MOVE WS-AMT-LAST-PERIOD TO WS-AMT-DEC-SEP-POS            
007910             END-IF                                                       
007920         END-IF                                                           
007930     END-IF.                                                              
007940 AA083-EXIT.                                                              
007950     EXIT.                                                                
007960*                                                                         
007970 AA084-BUILD-AMOUNT-VALUE.                                                
007980*  BUILDS THE INTEGER AND DECIMAL PARTS DIGIT BY DIGIT                    
007990*  AS IT SCANS, USING THE SEPARATOR POSITION AA083                        
008000*  FOUND TO DECIDE WHICH ACCUMULATOR A GIVEN DIGIT                        
008010*  BELONGS IN.  ONLY THE FIRST TWO DECIMAL DIGITS ARE                     
008020*  KEPT - A THIRD DECIMAL PLACE IN A FEED WOULD BE                        
008030*  SUB-PENNY AND IS SIMPLY DROPPED.                                       
008040     MOVE IMP-AMOUNT(WS-AMT-IDX:1) TO WS-AMT-CHAR.                        
008050*  RE-EXTRACTS THE SAME CHARACTER AA082 ALREADY LOOKED                    
008060*  AT RATHER THAN SAVING IT OFF FIRST TIME ROUND - A                      
008070*  SECOND TABLE WOULD COST MORE WORKING-STORAGE THAN A                    
008080*  SECOND REFERENCE-MODIFIED MOVE COSTS IN CPU.                           
008090     IF  WS-AMT-CHAR IS NUMERIC                                           
008100         MOVE WS-AMT-CHAR TO WS-AMT-DIGIT-VAL                             
008110         MOVE "Y" TO WS-AMT-DIGIT-SEEN-SW                                 
008120         IF  WS-AMT-DEC-SEP-POS = 0                                       
008130             OR WS-AMT-IDX < WS-AMT-DEC-SEP-POS                           
008140             COMPUTE WS-AMT-INT-VALUE =                                   
008150                     (WS-AMT-INT-VALUE * 10) + WS-AMT-DIGIT-VAL           
008160         ELSE                                                             
008170             IF  WS-AMT-IDX > WS-AMT-DEC-SEP-POS                          
008180                 AND WS-AMT-DEC-DIGITS < 2                                
008190                 COMPUTE WS-AMT-DEC-VALUE =                               
008200                     (WS-AMT-DEC-VALUE * 10) + WS-AMT-DIGIT-VAL           
008210                 ADD 1 TO WS-AMT-DEC-DIGITS                               
008220             END-IF                                                       
008230         END-IF                                                           
008240     END-IF.                                                              
008250*                                                                         
008260 CT100-CATEGORISE-TXN        SECTION.                                     
008270*****************************************                                 
008280*  HONOURS A SUPPLIED IMP-CATEGORY; OTHERWISE SEARCHES                    
008290*  WSFINCAT'S TABLE - INCOME KEYWORDS FOR INCOME ROWS,                    
008300*  THE NINE EXPENSE GROUPS IN TABLE ORDER FOR THE REST.                   
008310*                                                                         
008320*  THE SEARCH RANGE IS NARROWED TO JUST THE INCOME                        
008330*  KEYWORDS OR JUST THE EXPENSE KEYWORDS BEFORE CT110                     
008340*  IS EVER CALLED - THERE IS NO BENEFIT TO TESTING AN                     
008350*  EXPENSE ROW AGAINST INCOME KEYWORDS LIKE "SALARY".                     
008360     IF  IMP-CATEGORY NOT = SPACES                                        
008370*  A HAND-CODED BANK FEED (A FEW OF THIS SHOP'S LARGER                    
008380*  CUSTOMERS SUPPLY ONE) CAN SET IMP-CATEGORY ITSELF -                    
008390*  WHEN IT DOES, THE AUTO-CATEGORISER BELOW IS SKIPPED                    
008400*  ENTIRELY.  TICKET PW-0118.                                             
008410         MOVE IMP-CATEGORY TO WS-RESULT-CATEGORY                          
008420     ELSE                                                                 
008430         MOVE WS-TRIMMED-DESC TO WS-CK-UPPER-DESC                         
008440         INSPECT WS-CK-UPPER-DESC CONVERTING                              
008450             "abcdefghijklmnopqrstuvwxyz"                                 
008460             TO   "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                            
008470         MOVE "N" TO WS-CK-MATCH-SW                                       
008480         IF  WS-PARSED-TYPE = "I"                                         
008490             MOVE WS-CK-INCOME-LO TO WS-CK-SRCH-LO                        
008500             MOVE WS-CK-INCOME-HI TO WS-CK-SRCH-HI                        
008510         ELSE                                                             
008520             MOVE WS-CK-EXPENSE-LO TO WS-CK-SRCH-LO                       
008530             MOVE WS-CK-EXPENSE-HI TO WS-CK-SRCH-HI                       
008540         END-IF                                                           
008550         PERFORM CT110-SEARCH-KEYWORD                                     
008560                 VARYING WS-CK-SRCH-IDX FROM WS-CK-SRCH-LO BY 1           
008570                 UNTIL WS-CK-SRCH-IDX > WS-CK-SRCH-HI                     
008580                    OR WS-CK-MATCHED                                      
008590         IF  WS-CK-MATCHED                                                
008600             SET WS-CK-IDX TO WS-CK-SRCH-IDX                              
008610             MOVE WS-CK-CATEGORY(WS-CK-IDX)                               
008620                                  TO WS-RESULT-CATEGORY                   
008630         ELSE                                                             
008640             MOVE "UNCATEGORIZED" TO WS-RESULT-CATEGORY                   
008650*  NO KEYWORD MATCH IS NOT A REJECT REASON - THE ROW IS                   
008660*  STILL ACCEPTED, JUST FILED UNDER "UNCATEGORIZED" SO                    
008670*  THE CUSTOMER CAN RE-CODE IT LATER FROM THE ONLINE                      
008680*  SIDE OF THE SYSTEM.                                                    
008690         END-IF                                                           
008700     END-IF.                                                              
008710 CT100-EXIT.                                                              
008720     EXIT.                                                                
008730*                                                                         
008740 CT110-SEARCH-KEYWORD.                                                    
008750*  MANUAL CASE-INSENSITIVE SUBSTRING TEST - NO CONTAINS,                  
008760*  NO INTRINSIC FUNCTION.  SLIDES THE KEYWORD ACROSS THE                  
008770*  DESCRIPTION ONE POSITION AT A TIME.                                    
008780*  THE SCAN LIMIT (41 MINUS KEYWORD LENGTH) STOPS THE                     
008790*  SLIDE BEFORE IT WOULD RUN THE KEYWORD OFF THE END                      
008800*  OF THE 40-CHARACTER DESCRIPTION FIELD.                                 
008810     SET WS-CK-IDX TO WS-CK-SRCH-IDX.                                     
008820*  WS-CK-SRCH-IDX IS THE VARYING INDEX DRIVEN BY CT100'S                  
008830*  PERFORM ABOVE - ONE KEYWORD TABLE ENTRY IS TESTED                      
008840*  PER CALL TO THIS SECTION.                                              
008850     MOVE WS-CK-KEYLEN(WS-CK-IDX) TO WS-CK-KEYLEN-WK.                     
008860*  KEYWORD LENGTH VARIES ENTRY BY ENTRY IN WSFINCAT -                     
008870*  "PAY" IS THREE CHARACTERS, "UNEMPLOYMENT" IS TWELVE -                  
008880*  SO THE SCAN LIMIT BELOW IS RECOMPUTED EVERY CALL.                      
008890     COMPUTE WS-CK-SCAN-LIMIT = 41 - WS-CK-KEYLEN-WK.                     
008900*  41 RATHER THAN 40 BECAUSE THE LIMIT IS THE LAST                        
008910*  *STARTING* POSITION A KEYWORD OF THIS LENGTH CAN                       
008920*  OCCUPY AND STILL END BY COLUMN 40 OF THE DESCRIPTION.                  
008930     IF  WS-CK-SCAN-LIMIT > 0                                             
008940         PERFORM CT120-TEST-ONE-POSITION                                  
008950                 VARYING WS-CK-SCAN-POS FROM 1 BY 1                       
008960                 UNTIL WS-CK-SCAN-POS > WS-CK-SCAN-LIMIT                  
008970                    OR WS-CK-MATCHED                                      
008980     END-IF.                                                              
008990*                                                                         
009000 CT120-TEST-ONE-POSITION.                                                 
009010*  ONE REFERENCE-MODIFIED COMPARE PER CALL - THE FIRST                    
009020*  MATCH AT ANY POSITION WINS, SO "CAR INSURANCE" AND                     
009030*  "MY CAR PAYMENT" BOTH MATCH THE KEYWORD "CAR".                         
009040     IF  WS-CK-UPPER-DESC(WS-CK-SCAN-POS:WS-CK-KEYLEN-WK)                 
009050         = WS-CK-KEYWORD(WS-CK-IDX)(1:WS-CK-KEYLEN-WK)                    
009060         MOVE "Y" TO WS-CK-MATCH-SW                                       
009070*  ONCE MATCHED, THE PERFORM VARYING IN CT100 STOPS                       
009080*  IMMEDIATELY (WS-CK-MATCHED IS ITS UNTIL CONDITION) -                   
009090*  LATER KEYWORDS IN THE SAME GROUP ARE NEVER TESTED.                     
009100     END-IF.                                                              
009110*                                                                         
009120 DD100-CHECK-DUPLICATE       SECTION.                                     
009130*****************************************                                 
009140*  SCANS THE IN-MEMORY MASTER TABLE FOR THIS USER - A ROW                 
009150*  IS A DUPLICATE WHEN THE AMOUNT IS WITHIN 1% OF A MASTER                
009160*  ROW, THE FIRST 20 CHARACTERS OF THE NEW DESCRIPTION ARE                
009170*  FOUND SOMEWHERE IN THE MASTER DESCRIPTION, AND THE TWO                 
009180*  DATES ARE NO MORE THAN 1 DAY APART.  TICKET PW-0041.                   
009190*  ALL THREE TESTS (AMOUNT, DESCRIPTION, DATE) MUST                       
009200*  PASS BEFORE A ROW IS CALLED A DUPLICATE - A ROW                        
009210*  THAT MATCHES ON AMOUNT ALONE IS VERY COMMON (RENT,                     
009220*  A RECURRING SUBSCRIPTION) AND IS NOT, BY ITSELF,                       
009230*  GROUNDS FOR REJECTION.                                                 
009240     MOVE "N" TO WS-DUP-FOUND-SW.                                         
009250*  RESET FOR EVERY CANDIDATE ROW - A "FOUND" FROM A                       
009260*  PREVIOUS CANDIDATE MUST NEVER BE SEEN BY THE NEXT                      
009270*  ONE THROUGH THIS SWITCH.                                               
009280     IF  WS-PARSED-AMOUNT < 0                                             
009290         COMPUTE WS-DUP-CAND-ABS-AMT = WS-PARSED-AMOUNT * -1              
009300     ELSE                                                                 
009310         MOVE WS-PARSED-AMOUNT TO WS-DUP-CAND-ABS-AMT                     
009320     END-IF.                                                              
009330     MOVE WS-TRIMMED-DESC(1:20) TO WS-DUP-UPPER-CAND.                     
009340     INSPECT WS-DUP-UPPER-CAND CONVERTING                                 
009350         "abcdefghijklmnopqrstuvwxyz"                                     
009360         TO   "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                               
009370     PERFORM DD110-TEST-ONE-MASTER-ROW                                    
009380             VARYING WS-MAS-SRCH-IDX FROM 1 BY 1                          
009390             UNTIL WS-MAS-SRCH-IDX > WS-MASTER-COUNT                      
009400                OR WS-DUP-FOUND.                                          
009410     IF  WS-DUP-FOUND                                                     
009420         MOVE "Y" TO WS-REJECT-SW                                         
009430         MOVE "DUPLICATE" TO WS-REJECT-REASON                             
009440*  A DUPLICATE REJECT DOES NOT REMOVE THE ROW FROM THE                    
009450*  FEED - IT IS LOGGED TO ERRRPT LIKE ANY OTHER REJECT                    
009460*  SO THE CUSTOMER CAN CONFIRM IT REALLY WAS ALREADY                      
009470*  IMPORTED RATHER THAN SIMPLY LOST.                                      
009480     END-IF.                                                              
009490 DD100-EXIT.                                                              
009500     EXIT.                                                                
009510*                                                                         
009520 DD110-TEST-ONE-MASTER-ROW.                                               
009530*  ONE CALL PER MASTER ROW FOR THIS USER.  THE AMOUNT                     
009540*  TEST IS CHEAPEST SO IT RUNS FIRST AND SHORT-CIRCUITS                   
009550*  THE DESCRIPTION AND DATE TESTS WHEN IT FAILS - ON A                    
009560*  FULL 4000-ROW TABLE THIS MATTERS FOR THROUGHPUT.                       
009570     COMPUTE WS-DUP-DIFF = WS-DUP-CAND-ABS-AMT -                          
009580             WS-MAS-AMOUNT(WS-MAS-SRCH-IDX).                              
009590     IF  WS-DUP-DIFF < 0                                                  
009600         COMPUTE WS-DUP-DIFF = WS-DUP-DIFF * -1                           
009610     END-IF.                                                              
009620     COMPUTE WS-DUP-TOLERANCE =                                           
009630*  ONE PERCENT OF THE CANDIDATE'S OWN AMOUNT, NOT THE                     
009640*  EXISTING MASTER ROW'S - THE TOLERANCE HAS TO BE FIGURED                
009650*  FROM THE SAME TRANSACTION THE USER IS RE-SUBMITTING,                   
009660*  NOT FROM WHATEVER WAS POSTED TO TRANSMST BEFORE IT.                    
009670             WS-DUP-CAND-ABS-AMT * 0.01.                                  
009680     IF  WS-DUP-DIFF <= WS-DUP-TOLERANCE                                  
009690         PERFORM DD120-TEST-DESC-CONTAINS                                 
009700         IF  WS-DUP-DESC-MATCH                                            
009710             PERFORM DD130-TEST-DATE-WINDOW                               
009720             IF  WS-DUP-DATE-OK                                           
009730                 MOVE "Y" TO WS-DUP-FOUND-SW                              
009740             END-IF                                                       
009750         END-IF                                                           
009760     END-IF.                                                              
009770*                                                                         
009780 DD120-TEST-DESC-CONTAINS.                                                
009790*  ONLY THE FIRST 20 CHARACTERS OF THE CANDIDATE                          
009800*  DESCRIPTION NEED TO APPEAR SOMEWHERE IN THE MASTER                     
009810*  DESCRIPTION - A BANK OFTEN APPENDS A REFERENCE                         
009820*  NUMBER OR A STORE LOCATION TO WHAT IS OTHERWISE THE                    
009830*  SAME DESCRIPTION ON A REPEAT CHARGE.                                   
009840     MOVE "N" TO WS-DUP-DESC-MATCH-SW.                                    
009850*  RESET PER MASTER ROW TESTED, NOT PER CANDIDATE - THIS                  
009860*  PARAGRAPH RUNS ONCE FOR EVERY MASTER ROW WHOSE AMOUNT                  
009870*  ALREADY PASSED THE TOLERANCE TEST IN DD110.                            
009880     MOVE WS-MAS-DESC(WS-MAS-SRCH-IDX) TO WS-DUP-UPPER-MAS.               
009890*  THE MASTER DESCRIPTION IS UPPERCASED FRESH ON EVERY                    
009900*  CALL RATHER THAN ONCE WHEN THE ROW WAS LOADED, SINCE                   
009910*  WS-MASTER-TABLE IS SHARED STORAGE AND KEEPING IT IN                    
009920*  ITS ORIGINAL CASE LETS A FUTURE REPORT SHOW IT AS                      
009930*  IMPORTED.                                                              
009940     INSPECT WS-DUP-UPPER-MAS CONVERTING                                  
009950         "abcdefghijklmnopqrstuvwxyz"                                     
009960         TO   "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                               
009970     COMPUTE WS-DUP-SCAN-LIMIT = 41 - 20.                                 
009980*  FIXED AT 21 BECAUSE THE CANDIDATE WINDOW IS ALWAYS                     
009990*  EXACTLY 20 CHARACTERS - UNLIKE CT110'S KEYWORD SCAN,                   
010000*  THERE IS NO VARYING LENGTH TO ALLOW FOR HERE.                          
010010     PERFORM DD125-TEST-ONE-DESC-POS                                      
010020             VARYING WS-DUP-SCAN-POS FROM 1 BY 1                          
010030             UNTIL WS-DUP-SCAN-POS > WS-DUP-SCAN-LIMIT                    
010040                OR WS-DUP-DESC-MATCH.                                     
010050*                                                                         
010060 DD125-TEST-ONE-DESC-POS.                                                 
010070*  SAME SLIDING-WINDOW COMPARE AS CT120, HELD TO A                        
010080*  FIXED 20-CHARACTER WINDOW SINCE THE CANDIDATE SIDE                     
010090*  OF THE COMPARE IS ALWAYS EXACTLY 20 CHARACTERS LONG.                   
010100     IF  WS-DUP-UPPER-MAS(WS-DUP-SCAN-POS:20)                             
010110         = WS-DUP-UPPER-CAND                                              
010120         MOVE "Y" TO WS-DUP-DESC-MATCH-SW                                 
010130     END-IF.                                                              
010140*                                                                         
010150 DD130-TEST-DATE-WINDOW.                                                  
010160*  CONVERTS BOTH DATES TO A RUNNING DAY NUMBER SO THEY CAN                
010170*  BE SUBTRACTED - NEITHER DATE IS A DISPLAY FIELD SO THE                 
010180*  OLD SUBSTRING-BASED CONVERSION WILL NOT WORK HERE.                     
010190*  A ONE-DAY WINDOW ALLOWS FOR A CHARGE THAT POSTS                        
010200*  AFTER MIDNIGHT ON ONE FEED BUT BEFORE MIDNIGHT ON                      
010210*  THE OTHER - BOTH FEEDS ARE STAMPING THE SAME                           
010220*  UNDERLYING TRANSACTION, JUST FROM DIFFERENT CLOCKS.                    
010230     COPY "wsfinjul.cpy" REPLACING ==CCYYMMDD-FLD== BY                    
010240             WS-PARSED-DATE                                               
010250         ==JULIAN-DAYS-FLD== BY WS-DUP-CAND-JULIAN.                       
010260     COPY "wsfinjul.cpy" REPLACING ==CCYYMMDD-FLD== BY                    
010270             WS-MAS-DATE(WS-MAS-SRCH-IDX)                                 
010280         ==JULIAN-DAYS-FLD== BY WS-DUP-MAS-JULIAN.                        
010290     COMPUTE WS-DUP-DAY-DIFF =                                            
010300*  SUBTRACTING JULIAN DAY NUMBERS RATHER THAN THE RAW                     
010310*  CCYYMMDD FIELDS IS WHAT LETS THIS WORK ACROSS A                        
010320*  MONTH OR YEAR BOUNDARY - 31/12 TO 01/01 IS A ONE-DAY                   
010330*  JUMP IN JULIAN TERMS BUT A HUGE ONE IN RAW CCYYMMDD.                   
010340             WS-DUP-CAND-JULIAN - WS-DUP-MAS-JULIAN.                      
010350     IF  WS-DUP-DAY-DIFF < 0                                              
010360         COMPUTE WS-DUP-DAY-DIFF = WS-DUP-DAY-DIFF * -1                   
010370     END-IF.                                                              
010380     IF  WS-DUP-DAY-DIFF <= 1                                             
010390         MOVE "Y" TO WS-DUP-DATE-OK-SW                                    
010400     ELSE                                                                 
010410         MOVE "N" TO WS-DUP-DATE-OK-SW                                    
010420     END-IF.                                                              
010430*                                                                         
010440 AA090-WRITE-TRANSACTION     SECTION.                                     
010450*****************************************                                 
010460*  WRITES THE ACCEPTED ROW TO TRANSMST AND ADDS IT TO THE                 
010470*  IN-MEMORY MASTER TABLE SO LATER ROWS IN THE SAME FEED                  
010480*  ARE ALSO TESTED AGAINST IT.                                            
010490*  AMOUNT IS ALWAYS STORED POSITIVE ON TRANSMST - THE                     
010500*  INCOME/EXPENSE SIGN LIVES IN TXN-TYPE INSTEAD, SO                      
010510*  FIN200'S SUMMARY PASS CAN ADD UP A WHOLE MONTH                         
010520*  WITHOUT HAVING TO UN-SIGN EVERY ROW FIRST.                             
010530     MOVE WS-NEXT-TXN-ID  TO TXN-ID.                                      
010540*  TXN-ID IS ASSIGNED HERE, AT WRITE TIME, NOT WHEN THE                   
010550*  ROW WAS FIRST READ FROM IMPORT - A REJECTED ROW NEVER                  
010560*  CONSUMES AN ID, SO THE SEQUENCE ON TRANSMST HAS NO                     
010570*  GAPS FROM REJECTS.                                                     
010580     ADD 1 TO WS-NEXT-TXN-ID.                                             
010590     MOVE CTL-USER-ID     TO TXN-USER-ID.                                 
010600     MOVE WS-PARSED-DATE  TO TXN-DATE.                                    
010610     IF  WS-PARSED-AMOUNT < 0                                             
010620         COMPUTE TXN-AMOUNT = WS-PARSED-AMOUNT * -1                       
010630     ELSE                                                                 
010640*  WS-PARSED-TYPE DRIVES WHICH HALF OF WSFINCAT'S                         
010650*  KEYWORD TABLE CT100 SEARCHES - "E" FOR EXPENSE IS                      
010660*  THE FAR MORE COMMON CASE ON A TYPICAL BANK FEED.                       
010670         MOVE WS-PARSED-AMOUNT TO TXN-AMOUNT                              
010680     END-IF.                                                              
010690     MOVE WS-RESULT-CATEGORY TO TXN-CATEGORY.                             
010700     MOVE WS-TRIMMED-DESC    TO TXN-DESC.                                 
010710     MOVE WS-PARSED-TYPE     TO TXN-TYPE.                                 
010720     WRITE FN-TRANSACTION-RECORD                                          
010730         INVALID KEY                                                      
010740             DISPLAY "FIN100 - WRITE FAILED, TXN-ID "                     
010750                     TXN-ID                                               
010760     END-WRITE.                                                           
010770     IF  WS-MASTER-COUNT < 4000                                           
010780         ADD 1 TO WS-MASTER-COUNT                                         
010790         SET WS-MAS-IDX TO WS-MASTER-COUNT                                
010800         MOVE TXN-DATE   TO WS-MAS-DATE(WS-MAS-IDX)                       
010810         MOVE TXN-AMOUNT TO WS-MAS-AMOUNT(WS-MAS-IDX)                     
010820         MOVE TXN-DESC   TO WS-MAS-DESC(WS-MAS-IDX)                       
010830     END-IF.                                                              
010840 AA090-EXIT.                                                              
010850     EXIT.                                                                
010860*                                                                         
010870 AA095-WRITE-REJECT-LINE     SECTION.                                     
010880*****************************************                                 
010890*  ONE LINE PER REJECTED ROW - ROW NUMBER, REASON AND                     
010900*  THE ORIGINAL (UNTRIMMED) IMP-DESC SO WHOEVER FIXES                     
010910*  THE FEED CAN FIND THE OFFENDING ROW WITHOUT HAVING                     
010920*  TO RE-RUN THE IMPORT WITH TRACING TURNED ON.                           
010930     MOVE SPACES TO ERRRPT-LINE.                                          
010940*  ERRRPT-LINE IS RE-CLEARED FOR EVERY LINE WRITTEN -                     
010950*  THE LAYOUT HAS UNUSED FILLER TO THE RIGHT OF EACH                      
010960*  FIELD THAT MUST NOT CARRY OVER TEXT FROM THE                           
010970*  PREVIOUS LINE.                                                         
010980     MOVE WS-ROW-NUMBER  TO ERR-ROW-NO.                                   
010990*  WS-ROW-NUMBER IS THE POSITION OF THE ROW IN THE RAW                    
011000*  IMPORT FILE, NOT THE TXN-ID IT WOULD HAVE GOTTEN - A                   
011010*  REJECTED ROW NEVER RECEIVES A TXN-ID AT ALL.                           
011020     MOVE WS-REJECT-REASON TO ERR-REASON.                                 
011030     MOVE IMP-DESC       TO ERR-DESC.                                     
011040     WRITE ERRRPT-LINE.                                                   
011050 AA095-EXIT.                                                              
011060     EXIT.                                                                
011070*                                                                         
011080 AA900-PRINT-TOTALS          SECTION.                                     
011090*****************************************                                 
011100*  THREE LINES ON ERRRPT - READ, ACCEPTED, REJECTED -                     
011110*  SO THE OPERATOR CAN TELL AT A GLANCE WHETHER A RUN                     
011120*  WENT ROUGHLY AS EXPECTED WITHOUT SCROLLING BACK                        
011130*  THROUGH EVERY REJECT LINE ABOVE IT.                                    
011140     MOVE SPACES TO ERRRPT-LINE.                                          
011150     MOVE "ROWS READ    :" TO ERR-REASON.                                 
011160     MOVE WS-ROWS-READ  TO ERR-ROW-NO.                                    
011170     WRITE ERRRPT-LINE.                                                   
011180     MOVE SPACES TO ERRRPT-LINE.                                          
011190     MOVE "ROWS ACCEPTED:" TO ERR-REASON.                                 
011200     MOVE WS-ROWS-ACCEPTED TO ERR-ROW-NO.                                 
011210     WRITE ERRRPT-LINE.                                                   
011220     MOVE SPACES TO ERRRPT-LINE.                                          
011230     MOVE "ROWS REJECTED:" TO ERR-REASON.                                 
011240     MOVE WS-ROWS-REJECTED TO ERR-ROW-NO.                                 
011250     WRITE ERRRPT-LINE.                                                   
011260 AA900-EXIT.                                                              
011270     EXIT.                                                                
011280*                                                                         
011290 AA990-TERMINATE             SECTION.                                     
011300*****************************************                                 
011310*  CLOSES IMPORT, TRANSMST AND THE PRINT FILE IN THAT                     
011320*  ORDER.  FINCTL IS ALREADY CLOSED BACK IN AA010 ONCE                    
011330*  ITS ONE ROW HAS BEEN READ.                                             
011340     CLOSE FN-IMPORT-FILE.                                                
011350*  A ZERO-ROW IMPORT FILE STILL OPENS AND CLOSES                          
011360*  CLEANLY HERE - THERE IS NO SPECIAL CASE FOR AN EMPTY                   
011370*  FEED ANYWHERE IN THIS PROGRAM.                                         
011380     CLOSE FN-TRANSACTION-FILE.                                           
011390     CLOSE PRINT-FILE.                                                    
011400 AA990-EXIT.                                                              
011410     EXIT.                                                                
011420*                                                                         
