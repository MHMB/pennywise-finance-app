000010*************************************************                         
000020*                                                *                        
000030*   RECORD DEFINITION FOR TRANSACTION MASTER     *                        
000040*            FILE (TRANSMST).                    *                        
000050*      USES TXN-ID AS KEY.                       *                        
000060*************************************************                         
000070*  FILE SIZE 83 BYTES.                                                    
000080*                                                                         
000090* 11/06/84 BWT - CREATED.                                                 
000100* 03/02/87 BWT - TXN-TYPE ADDED, WAS IMPLIED BY SIGN OF AMOUNT.           
000110* 19/08/91 RHC - TXN-CATEGORY WIDENED 14 TO 20 FOR LONGER NAMES.          
000120* 22/11/98 RHC - Y2K. TXN-DATE CONFIRMED FULL CCYYMMDD, NO CHANGE.        
000130* 07/05/03 KDM - FILLER ADDED FOR CONTROL-TOTAL CARRY FORWARD.            
000140*                                                                         
000150 01  FN-TRANSACTION-RECORD.                                               
000160     03  TXN-ID                PIC 9(7)      COMP.                        
000170     03  TXN-USER-ID           PIC 9(5)      COMP.                        
000180     03  TXN-DATE              PIC 9(8)      COMP.                        
000190*                                  CCYYMMDD.                              
000200     03  TXN-AMOUNT            PIC S9(8)V99  COMP-3.                      
000210*                                  ALWAYS STORED AS A POSITIVE            
000220*                                  MAGNITUDE - TXN-TYPE CARRIES           
000230*                                  THE SIGN MEANING.                      
000240     03  TXN-CATEGORY          PIC X(20).                                 
000250     03  TXN-DESC              PIC X(40).                                 
000260     03  TXN-TYPE              PIC X.                                     
000270*                                  I = INCOME, E = EXPENSE.               
000280     03  FILLER                PIC X(4).                                  
000290*                                                                         
