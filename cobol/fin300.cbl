000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID. FIN300.                                                      
000030 AUTHOR. B W TURNBULL.                                                    
000040 INSTALLATION. PENNYWISE FINANCIAL SYSTEMS.                               
000050 DATE-WRITTEN. 17/11/85.                                                  
000060 DATE-COMPILED.                                                           
000070 SECURITY. COMPANY CONFIDENTIAL - SEE STANDARDS MANUAL SECTION            
000080     4 BEFORE RELEASE.                                                    
000090**************************************************                        
000100*   FIN300 - BUDGET-ENGINE, BUDGET-RECOMMEND AND   *                      
000110*      BUDGET-ALLOCATE.  READS BUDGET AND ALERTCFG *                      
000120*      FOR ONE USER, SCANS TRANSMST TWICE (ONCE    *                      
000130*      FOR THE CURRENT PERIOD, ONCE FOR THE LAST    *                     
000140*      THREE CALENDAR MONTHS), AND PRINTS BUDGET    *                     
000150*      STATUS, ALERTS, RECOMMENDATIONS AND THE      *                     
000160*      PROPORTIONAL ALLOCATION OFF BUDGRPT.         *                     
000170**************************************************                        
000180* 17/11/85 BWT - CREATED.                                                 
000190* 03/04/88 BWT - DAILY ALLOWANCE AND PROJECTED                            
000200*                SPEND ADDED TO THE STATUS LINE.                          
000210* 19/08/91 RHC - UNKNOWN PERIOD CODE DEFAULTS                             
000220*                MONTHLY (RIDES ON WSFINPER.CPY).                         
000230* 12/06/93 RHC - ALERTCFG 'T' RECORD ADDED - WHEN                         
000240*                ALT-ENABLED IS 'N' THE ALERTS                            
000250*                SECTION IS SUPPRESSED ENTIRELY FOR                       
000260*                THE RUN.  THE FIXED 75/90/100                            
000270*                THRESHOLDS STILL DRIVE THE PERCENT                       
000280*                MATH - ALT-THRESHOLD IS NOT USED                         
000290*                FOR THAT.  SEE R KERR MEMO 12/06.                        
000300* 22/11/98 RHC - Y2K.  CTL-RUN-DATE, BUD-USER-ID                          
000310*                KEY AND TXN-DATE CONFIRMED FULL                          
000320*                CCYYMMDD.  3-MONTH STEP-BACK RE-                         
000330*                TESTED ACROSS THE CENTURY BOUNDARY.                      
000340*                NO LOGIC CHANGE REQUIRED.                                
000350* 07/05/03 KDM - USES THE REVISED WSFINJUL.CPY/                           
000360*                WSFINPER.CPY (DIVIDE, NOT REF                            
000370*                MOD, FOR CCYY/MM/DD EXTRACT).                            
000380* 14/09/05 KDM - 3-MONTH AVERAGE NOW DIVIDES BY THE                       
000390*                COUNT OF MONTHS WITH A NONZERO                           
000400*                CATEGORY TOTAL, NOT A FLAT 3 - A                         
000410*                CATEGORY WITH ONE QUIET MONTH WAS                        
000420*                BEING UNDER-AVERAGED - TICKET                            
000430*                FN3114.                                          FN3114  
000440* 02/02/07 KDM - ALLOCATION TABLE SORT MADE STABLE                        
000450*                ON EQUAL PERCENTAGE - SEE CC520.                         
000455* 09/11/09 KDM - SELFINBUD/SELFINALT WERE DECLARED                        
000456*                INDEXED ON A NON-UNIQUE SINGLE-FIELD KEY -               
000457*                NEITHER FILE IS EVER READ BY KEY HERE, BOTH              
000458*                ARE SCANNED WHOLE.  CHANGED TO SEQUENTIAL,               
000459*                AND THE STRAY FN-ALERTCFG-FILE REFERENCES                
000460*                BELOW CORRECTED TO MATCH SELFINALT'S OWN                 
000461*                FN-ALERT-FILE NAME.  TICKET PW-0203.                     
000462*                                                                         
000470 ENVIRONMENT DIVISION.                                                    
000480 CONFIGURATION SECTION.                                                   
000490 SPECIAL-NAMES.                                                           
000500     C01 IS TOP-OF-FORM                                                   
000510     CLASS WS-NUMERIC-CLASS IS "0" THRU "9"                               
000520*  WS-NUMERIC-CLASS IS DECLARED FOR CONSISTENCY WITH THE                  
000530*  REST OF THE SUITE'S SPECIAL-NAMES PARAGRAPH - FIN300                   
000540*  RELIES ON THE ORDINARY NUMERIC TEST INSTEAD OF THIS                    
000550*  CLASS CONDITION, SINCE BUDGET-AMOUNT AND ALL OF                        
000560*  TRANSMST'S KEY FIELDS ARRIVE ALREADY VALIDATED BY                      
000570*  FIN100.                                                                
000580     UPSI-0 IS WS-TEST-SWITCH ON STATUS IS WS-TEST-RUN                    
000590                               OFF STATUS IS WS-PROD-RUN.                 
000600 INPUT-OUTPUT SECTION.                                                    
000610 FILE-CONTROL.                                                            
000620     COPY "selfinctl.cob".                                                
000630     COPY "selfintxn.cob".                                                
000640*  SELFINTXN POSITIONS TRANSMST FOR A NEXT-RECORD READ,                   
000650*  NOT A KEYED ONE - BOTH BB110 AND CC110 READ IT                         
000660*  STRAIGHT THROUGH IN PHYSICAL FILE ORDER.                               
000670     COPY "selfinbud.cob".                                                
000680     COPY "selfinalt.cob".                                                
000690*  SELFINALT IS THE ONLY SELECT CLAUSE ADDED FOR BUDGET-                  
000700*  ENGINE - SELFINCTL/SELFINTXN/SELFINBUD ARE ALL SHARED                  
000710*  WITH FIN100/FIN200.                                                    
000720     COPY "selprint.cob".                                                 
000730*  SAME SHARED PRINTER SELECT CLAUSE AS FIN100 AND                        
000740*  FIN200 - BUDGRPT IS ONE MORE LOGICAL PRINTER NAME                      
000750*  POINTING AT THE SAME PHYSICAL DEVICE CLASS.                            
000760 DATA DIVISION.                                                           
000770 FILE SECTION.                                                            
000780 COPY "fdfinctl.cob".                                                     
000790 COPY "fdfintxn.cob".                                                     
000800 COPY "fdfinbud.cob".                                                     
000810*  FDFINBUD IS SHARED WITH NO OTHER PROGRAM IN THE                        
000820*  SUITE - FIN300 IS THE ONLY ONE THAT EVER OPENS THE                     
000830*  BUDGET FILE.                                                           
000840 COPY "fdfinalt.cob".                                                     
000850*  FDFINALT IS THE FD FOR THE ALERT-CONFIGURATION FILE,                   
000860*  ONE RECORD PER USER PER ALERT TYPE - FIN300 IS THE                     
000870*  ONLY ONE OF THE THREE MAINLINE PROGRAMS THAT OPENS                     
000880*  IT.                                                                    
000890**************************************************                        
000900*   SYSTEM PRINT FILE - ALL FOUR BUDGRPT SECTIONS  *                      
000910*      SHARE THIS ONE PRINTER DEVICE, REPORT       *                      
000920*      WRITER SWITCHES PAGE/LINE CONTROL BETWEEN   *                      
000930*      THEM.                                       *                      
000940**************************************************                        
000950 FD  PRINT-FILE                                                           
000960     LABEL RECORDS ARE STANDARD.                                          
000970     REPORTS ARE BUDGET-STATUS-REPORT                                     
000980                BUDGET-ALERT-REPORT                                       
000990                BUDGET-RECOMMEND-REPORT                                   
001000                BUDGET-ALLOCATE-REPORT.                                   
001010 REPORT SECTION.                                                          
001020**************************************************                        
001030*   BUDGET-STATUS-REPORT - ONE LINE PER BUDGET,    *                      
001040*      LIMIT/SPENT/REMAINING/PCT/STATUS/DAYS LEFT/ *                      
001050*      DAILY ALLOWANCE/PROJECTED SPEND.            *                      
001060**************************************************                        
001070 RD  BUDGET-STATUS-REPORT                                                 
001080     CONTROL FINAL                                                        
001090     PAGE LIMIT 60 LINES                                                  
001100     HEADING 1                                                            
001110     FIRST DETAIL 9                                                       
001120     LAST DETAIL 56.                                                      
001130*  SIX LINES OF HEADING LEAVE ROOM FOR THE USER-ID LINE                   
001140*  BELOW THE TITLE - FIFTY DETAIL LINES PER PAGE BEFORE                   
001150*  BUDRPTW OVERFLOWS TO A NEW ONE.                                        
001160*  FIRST DETAIL 9 RATHER THAN FIN200'S 14 - THIS REPORT                   
001170*  HAS NO TOTALS BLOCK ABOVE THE DETAIL LINES, ONLY THE                   
001180*  TWO-LINE COLUMN HEADING.                                               
001190 01  BSR-HEAD-1 TYPE PAGE HEADING.                                        
001200     03  LINE 1.                                                          
001210         05  COL 1  PIC X(33) VALUE                                       
001220                 "PENNYWISE - BUDGET STATUS REPORT".                      
001230         05  COL 60 PIC X(5)  VALUE "PAGE ".                              
001240         05  COL 65 PIC ZZZ9  SOURCE PAGE-COUNTER.                        
001250*  PAGE-COUNTER IS A BUDRPTW SPECIAL REGISTER, NOT A                      
001260*  WORKING-STORAGE FIELD - IT INCREMENTS AUTOMATICALLY                    
001270*  ON EACH PAGE OVERFLOW.                                                 
001280     03  LINE 3.                                                          
001290         05  COL 1  PIC X(9) VALUE "USER ID :".                           
001300         05  COL 11 PIC ZZZZ9 SOURCE CTL-USER-ID.                         
001310*  SAME USER-ID HEADING TREATMENT AS THE OTHER TWO                        
001320*  PROGRAMS' REPORTS - ONE FINCTL RECORD, ONE USER, ONE                   
001330*  NUMBER ON EVERY PAGE.                                                  
001340*  FOUR REPORTS, FOUR IDENTICAL USER-ID HEADING LINES -                   
001350*  EACH RD IS ITS OWN INDEPENDENT REPORT DESCRIPTION IN                   
001360*  THIS SHOP'S REPORT WRITER STYLE, SO THE HEADING TEXT                   
001370*  IS REPEATED RATHER THAN SHARED.                                        
001380     03  LINE 5.                                                          
001390         05  COL 1  PIC X(20) VALUE "CATEGORY".                           
001400         05  COL 22 PIC X(1)  VALUE "P".                                  
001410         05  COL 25 PIC X(5)  VALUE "LIMIT".                              
001420         05  COL 37 PIC X(5)  VALUE "SPENT".                              
001430         05  COL 49 PIC X(4)  VALUE "LEFT".                               
001440         05  COL 61 PIC X(4)  VALUE "PCT%".                               
001450         05  COL 67 PIC X(8)  VALUE "STATUS".                             
001460*  THE SECOND HEADING LINE BELOW CARRIES "DAYS"/"DALLW"/                  
001470*  "PROJ" UNDER THE SAME THREE COLUMN POSITIONS AS THE                    
001480*  BSR-DETAIL'S SECOND PRINT LINE FURTHER DOWN.                           
001490     03  LINE 6.                                                          
001500         05  COL 61 PIC X(4)  VALUE "DAYS".                               
001510         05  COL 67 PIC X(5)  VALUE "DALLW".                              
001520         05  COL 75 PIC X(4)  VALUE "PROJ".                               
001530 01  BSR-DETAIL TYPE IS DETAIL.                                           
001540     03  LINE + 1.                                                        
001550         05  COL 1  PIC X(20)       SOURCE WS-PRT-BUD-CAT.                
001560         05  COL 22 PIC X           SOURCE WS-PRT-BUD-PERIOD.             
001570         05  COL 25 PIC ZZ,ZZ9.99   SOURCE WS-PRT-BUD-LIMIT.              
001580         05  COL 37 PIC ZZ,ZZ9.99   SOURCE WS-PRT-BUD-SPENT.              
001590         05  COL 49 PIC Z,ZZ9.99-   SOURCE WS-PRT-BUD-REMAIN.             
001600         05  COL 61 PIC ZZ9.99      SOURCE WS-PRT-BUD-PCT.                
001610         05  COL 67 PIC X(8)        SOURCE WS-PRT-BUD-STATUS.             
001620*  EACH BUDGET ROW TAKES TWO PRINT LINES, NOT ONE - THE                   
001630*  SECOND LINE CARRIES THE DAYS-REMAINING/DAILY-                          
001640*  ALLOWANCE/PROJECTED FIGURES UNDER THE SAME COLUMNS                     
001650*  AS THE "PCT%"/"STATUS" HEADING'S SECOND HEADING LINE                   
001660*  ABOVE.                                                                 
001670     03  LINE + 1.                                                        
001680         05  COL 61 PIC ZZ9         SOURCE WS-PRT-BUD-DAYSREM.            
001690         05  COL 67 PIC ZZ9.99      SOURCE WS-PRT-BUD-DALLOW.             
001700         05  COL 75 PIC ZZ,ZZ9.99   SOURCE WS-PRT-BUD-PROJ.               
001710**************************************************                        
001720*   BUDGET-ALERT-REPORT - ONE LINE PER TRIGGERED   *                      
001730*      THRESHOLD, HIGHEST THRESHOLD REACHED ONLY.  *                      
001740**************************************************                        
001750 RD  BUDGET-ALERT-REPORT                                                  
001760     CONTROL FINAL                                                        
001770*  CONTROL FINAL MEANS ONLY A FINAL PAGE FOOTING IS                       
001780*  POSSIBLE, NOT A PER-CATEGORY CONTROL BREAK - THIS                      
001790*  REPORT'S DETAIL LINES ARE PRINTED IN TABLE ORDER, NOT                  
001800*  REGROUPED BY ANY KEY.                                                  
001810     PAGE LIMIT 60 LINES                                                  
001820*  SIXTY LINES IS THE SAME PAGE DEPTH AS THE OTHER THREE                  
001830*  REPORTS THIS PROGRAM PRODUCES - ONE COMMON LINE-PRINTER                
001840*  FORM SIZE ACROSS THE WHOLE SUITE.                                      
001850     HEADING 1                                                            
001860     FIRST DETAIL 6                                                       
001870*  NO TOTALS BLOCK NEEDED HERE EITHER - AN ALERT REPORT                   
001880*  WITH NOTHING TO ALERT ON SIMPLY PRINTS ITS HEADING                     
001890*  AND NO DETAIL LINES AT ALL, RATHER THAN A ZERO-COUNT                   
001900*  SUMMARY.                                                               
001910     LAST DETAIL 56.                                                      
001920*  FIRST DETAIL 6 LEAVES ONLY THE TITLE, USER-ID AND                      
001930*  COLUMN HEADING LINES ABOVE THE FIRST RECOMMENDATION -                  
001940*  NO BLANK SEPARATOR LINE LIKE THE BUDGET STATUS REPORT                  
001950*  NEEDS FOR ITS TWO-LINE DETAIL.                                         
001960 01  BAR-HEAD-1 TYPE PAGE HEADING.                                        
001970     03  LINE 1.                                                          
001980         05  COL 1  PIC X(28) VALUE                                       
001990                 "PENNYWISE - BUDGET ALERTS".                             
002000         05  COL 60 PIC X(5)  VALUE "PAGE ".                              
002010         05  COL 65 PIC ZZZ9  SOURCE PAGE-COUNTER.                        
002020*  EVERY ONE OF THE FOUR REPORTS THIS PROGRAM PRODUCES                    
002030*  CARRIES ITS OWN PAGE-COUNTER IN THE TOP CORNER - THEY                  
002040*  ARE SEPARATE FILES, SO THE NUMBERING RESTARTS AT 1 ON                  
002050*  EACH ONE.                                                              
002060     03  LINE 3.                                                          
002070         05  COL 1  PIC X(9) VALUE "USER ID :".                           
002080         05  COL 11 PIC ZZZZ9 SOURCE CTL-USER-ID.                         
002090     03  LINE 5.                                                          
002100         05  COL 1  PIC X(4) VALUE "TYPE".                                
002110*  WS-PRT-ALT-TYPE HOLDS EITHER "WARNING" OR "CRITICAL" -                 
002120*  DD210 SETS IT FROM WHICH OF THE 75/90/100 THRESHOLDS                   
002130*  TRIGGERED THE ROW.                                                     
002140         05  COL 7  PIC X(60) VALUE "MESSAGE".                            
002150 01  BAR-DETAIL TYPE IS DETAIL.                                           
002160     03  LINE + 1.                                                        
002170         05  COL 1  PIC X(8)  SOURCE WS-PRT-ALT-TYPE.                     
002180         05  COL 10 PIC X(70) SOURCE WS-PRT-ALT-MSG.                      
002190*  THE MESSAGE COLUMN IS DELIBERATELY WIDE (70                            
002200*  CHARACTERS) SINCE DD210 BUILDS A FULL SENTENCE INTO                    
002210*  IT VIA STRING, NOT JUST A SHORT CODE.                                  
002220**************************************************                        
002230*   BUDGET-RECOMMEND-REPORT - ONE LINE PER         *                      
002240*      CATEGORY WITH A RECOMMENDATION.             *                      
002250**************************************************                        
002260 RD  BUDGET-RECOMMEND-REPORT                                              
002270     CONTROL FINAL                                                        
002280     PAGE LIMIT 60 LINES                                                  
002290     HEADING 1                                                            
002300     FIRST DETAIL 6                                                       
002310     LAST DETAIL 56.                                                      
002320 01  BRR-HEAD-1 TYPE PAGE HEADING.                                        
002330     03  LINE 1.                                                          
002340         05  COL 1  PIC X(35) VALUE                                       
002350                 "PENNYWISE - BUDGET RECOMMENDATIONS".                    
002360         05  COL 60 PIC X(5)  VALUE "PAGE ".                              
002370         05  COL 65 PIC ZZZ9  SOURCE PAGE-COUNTER.                        
002380     03  LINE 3.                                                          
002390         05  COL 1  PIC X(9) VALUE "USER ID :".                           
002400         05  COL 11 PIC ZZZZ9 SOURCE CTL-USER-ID.                         
002410     03  LINE 5.                                                          
002420         05  COL 1  PIC X(20) VALUE "CATEGORY".                           
002430         05  COL 22 PIC X(8)  VALUE "ACTION".                             
002440         05  COL 32 PIC X(7)  VALUE "CURRENT".                            
002450         05  COL 44 PIC X(11) VALUE "RECOMMENDED".                        
002460         05  COL 58 PIC X(20) VALUE "REASON".                             
002470*  REASON IS A FIXED SET OF THREE LITERAL PHRASES SET BY                  
002480*  DD320/DD330 - "AVERAGE SPEND EXCEEDS LIMIT", "AVERAGE                  
002490*  SPEND BELOW LIMIT" OR "NO BUDGET SET FOR CATEGORY" -                   
002500*  NOT FREE TEXT LIKE THE ALERT MESSAGE ABOVE.                            
002510 01  BRR-DETAIL TYPE IS DETAIL.                                           
002520     03  LINE + 1.                                                        
002530         05  COL 1  PIC X(20)     SOURCE WS-PRT-REC-CAT.                  
002540         05  COL 22 PIC X(8)      SOURCE WS-PRT-REC-ACTION.               
002550         05  COL 32 PIC ZZ,ZZ9.99 SOURCE WS-PRT-REC-CURRENT.              
002560         05  COL 44 PIC ZZ,ZZ9.99 SOURCE WS-PRT-REC-RECOMM.               
002570         05  COL 58 PIC X(30)     SOURCE WS-PRT-REC-REASON.               
002580*  NO SECOND DETAIL LINE ON THIS REPORT, UNLIKE BSR-                      
002590*  DETAIL EARLIER - ONE CATEGORY, ONE RECOMMENDATION,                     
002600*  ONE PRINTED LINE.                                                      
002610**************************************************                        
002620*   BUDGET-ALLOCATE-REPORT - PROPORTIONAL SPLIT    *                      
002630*      OF CTL-TOTAL-BUDGET, DESCENDING BY PCT.     *                      
002640**************************************************                        
002650 RD  BUDGET-ALLOCATE-REPORT                                               
002660     CONTROL FINAL                                                        
002670     PAGE LIMIT 60 LINES                                                  
002680     HEADING 1                                                            
002690     FIRST DETAIL 8                                                       
002700*  FIRST DETAIL 8 LEAVES ROOM FOR THE TOTAL-BUDGET LINE                   
002710*  BELOW THE TITLE, TWO LINES LOWER THAN THE OTHER THREE                  
002720*  REPORTS' FIRST DETAIL POSITION.                                        
002730     LAST DETAIL 56.                                                      
002740 01  BLR-HEAD-1 TYPE PAGE HEADING.                                        
002750     03  LINE 1.                                                          
002760         05  COL 1  PIC X(35) VALUE                                       
002770                 "PENNYWISE - BUDGET ALLOCATION RPT".                     
002780         05  COL 60 PIC X(5)  VALUE "PAGE ".                              
002790         05  COL 65 PIC ZZZ9  SOURCE PAGE-COUNTER.                        
002800     03  LINE 3.                                                          
002810         05  COL 1  PIC X(14) VALUE "TOTAL BUDGET :".                     
002820         05  COL 16 PIC Z,ZZZ,ZZ9.99 SOURCE CTL-TOTAL-BUDGET.             
002830*  CTL-TOTAL-BUDGET IS PRINTED ONCE AT THE TOP OF THE                     
002840*  REPORT, NOT REPEATED ON EVERY DETAIL LINE - EVERY                      
002850*  ROW'S SUGGESTED FIGURE IS A SHARE OF THIS SAME ONE                     
002860*  NUMBER.                                                                
002870     03  LINE 5.                                                          
002880         05  COL 1  PIC X(20) VALUE "CATEGORY".                           
002890         05  COL 22 PIC X(7)  VALUE "AVERAGE".                            
002900         05  COL 32 PIC X(4)  VALUE "PCT%".                               
002910         05  COL 39 PIC X(9)  VALUE "SUGGESTED".                          
002920         05  COL 50 PIC X(8)  VALUE "PRIORITY".                           
002930*  PRIORITY PRINTS AS THE HIGH/MEDIUM/LOW LITERAL SET BY                  
002940*  CC410 FROM THE SHARE-OF-SPEND PERCENT, NOT A SEPARATE                  
002950*  CONFIGURABLE RANKING.                                                  
002960 01  BLR-DETAIL TYPE IS DETAIL.                                           
002970     03  LINE + 1.                                                        
002980         05  COL 1  PIC X(20)     SOURCE WS-PRT-ALO-CAT.                  
002990         05  COL 22 PIC ZZ,ZZ9.99 SOURCE WS-PRT-ALO-AVG.                  
003000         05  COL 32 PIC ZZ9.99    SOURCE WS-PRT-ALO-PCT.                  
003010         05  COL 39 PIC Z,ZZZ,ZZ9.99 SOURCE WS-PRT-ALO-SUGGEST.           
003020         05  COL 50 PIC X(6)      SOURCE WS-PRT-ALO-PRIORITY.             
003030*  THE LAST OF THE FOUR REPORT DESCRIPTIONS - TOGETHER                    
003040*  THE FOUR RD ENTRIES ABOVE ARE THE WHOLE OF BUDGRPT'S                   
003050*  LAYOUT, PRINTED IN THE FIXED ORDER DD100/DD200/DD300/                  
003060*  DD400 DRIVE THEM IN.                                                   
003070 WORKING-STORAGE SECTION.                                                 
003080*                                                                         
003090 77  WS-PROG-NAME          PIC X(17)  VALUE                               
003100         "FIN300  (1.0.00)".                                              
003110 COPY "wsfinjul.cob".                                                     
003120*  WSFINJUL SUPPLIES WS-JUL-TEMP8 AND THE PD170-DAYS-IN-                  
003130*  MONTH ENTRY POINT - AA010 USES IT ONCE TO BREAK OUT                    
003140*  CTL-RUN-DATE, CC020 CALLS PD170 DIRECTLY FOR EACH OF                   
003150*  THE THREE TRAILING MONTHS.                                             
003160*  WSFINJUL AND WSFINPER ARE THE TWO SHARED CALENDAR                      
003170*  COPYBOOKS USED ACROSS THE WHOLE SUITE - FIN300 CALLS                   
003180*  ON WSFINPER'S PD100/PD170 ENTRY POINTS BOTH FOR THE                    
003190*  PER-BUDGET PERIOD RANGES (BB010) AND THE 3-MONTH                       
003200*  TRAILING WINDOW (CC020).                                               
003210 COPY "wsfinper.cob".                                                     
003220**************************************************                        
003230*   SWITCHES AND FILE STATUS FIELDS.               *                      
003240**************************************************                        
003250 01  WS-SWITCHES.                                                         
003260     03  WS-CTL-RRN            PIC 9      COMP  VALUE 1.                  
003270*  WS-CTL-RRN IS ALWAYS 1 - FINCTL IS A RELATIVE FILE OF                  
003280*  ONE ROW PER USER AND THE JOB STREAM HAS ALREADY                        
003290*  POSITIONED IT BEFORE FIN300 STARTS, BUT THE READ                       
003300*  STILL NEEDS AN RRN TO READ AGAINST.                                    
003310     03  WS-TRANSMST-EOF-SW    PIC X            VALUE "N".                
003320         88  TRANSMST-EOF                       VALUE "Y".                
003330     03  WS-BUDGET-EOF-SW      PIC X            VALUE "N".                
003340         88  BUDGET-EOF                         VALUE "Y".                
003350     03  WS-ALERTCFG-EOF-SW    PIC X            VALUE "N".                
003360         88  ALERTCFG-EOF                       VALUE "Y".                
003370     03  WS-ALERTS-ON-SW       PIC X            VALUE "Y".                
003380*  DEFAULTS ON - A USER WITH NO ALERTCFG ROW AT ALL GETS                  
003390*  THE FULL ALERT REPORT, NOT A SUPPRESSED ONE.  AA034                    
003400*  ONLY EVER TURNS THIS SWITCH OFF, NEVER BACK ON.                        
003410         88  WS-ALERTS-ON                       VALUE "Y".                
003420     03  WS-FINCTL-STATUS      PIC XX           VALUE SPACES.             
003430     03  WS-TRANSMST-STATUS    PIC XX           VALUE SPACES.             
003440     03  WS-BUDGET-STATUS      PIC XX           VALUE SPACES.             
003450     03  WS-ALERTCFG-STATUS    PIC XX           VALUE SPACES.             
003460     03  WS-PRINT-STATUS       PIC XX           VALUE SPACES.             
003470*  FIVE FILE-STATUS FIELDS, ONE PER FILE - NONE OF THEM                   
003480*  ARE TESTED ANYWHERE IN THIS PROGRAM TODAY, BUT EVERY                   
003490*  PROGRAM IN THE SUITE DECLARES ONE PER OPEN FILE AS A                   
003500*  MATTER OF HOUSE STANDARD IN CASE A FUTURE CHANGE                       
003510*  NEEDS TO CHECK ONE.                                                    
003520     03  FILLER                PIC X(6).                                  
003530*  PAD TO A ROUND WORKING-STORAGE RECORD WIDTH, THE SAME                  
003540*  HOUSE HABIT AS EVERY OTHER GROUP ITEM IN THIS SUITE.                   
003550**************************************************                        
003560*   CURRENT-DATE WORK AREA AND 3-MONTH STEP-BACK   *                      
003570*      BUILD AREA (BUDGET-RECOMMEND/ALLOCATE).     *                      
003580**************************************************                        
003590 01  WS-TODAY-FIELDS.                                                     
003600*  NOT TODAY'S SYSTEM DATE DESPITE THE NAME - AA010                       
003610*  LOADS THIS FROM CTL-RUN-DATE SO A RE-RUN OF AN OLDER                   
003620*  PERIOD STILL WALKS BACK THROUGH THE CORRECT THREE                      
003630*  CALENDAR MONTHS FOR THAT PERIOD, NOT WHENEVER THE                      
003640*  RE-RUN HAPPENS TO BE SUBMITTED.                                        
003650     03  WS-TODAY-CCYY          PIC 9(4)   COMP.                          
003660     03  WS-TODAY-MM            PIC 9(2)   COMP.                          
003670     03  WS-TODAY-DD            PIC 9(2)   COMP.                          
003680     03  FILLER                 PIC X(8).                                 
003690 01  WS-3MO-BUILD.                                                        
003700*  CC010 WALKS WS-3MO-BUILD-MM BACKWARD THREE TIMES FROM                  
003710*  WS-TODAY-MM, WRAPPING DECEMBER TO JANUARY ACROSS A                     
003720*  YEAR BOUNDARY, AND DROPS EACH MONTH'S FIRST/LAST                       
003730*  CALENDAR DATE INTO THE PARALLEL WS-3MO-START/END                       
003740*  TABLES BELOW FOR CC100'S SECOND TRANSMST SCAN TO TEST                  
003750*  AGAINST.                                                               
003760     03  WS-3MO-BUILD-CCYY      PIC 9(4)   COMP.                          
003770     03  WS-3MO-BUILD-MM        PIC 9(2)   COMP.                          
003780     03  WS-3MO-BUILD-IDX       PIC 9      COMP.                          
003790     03  WS-3MO-START OCCURS 3 TIMES        PIC 9(8) COMP.                
003800     03  WS-3MO-END   OCCURS 3 TIMES        PIC 9(8) COMP.                
003810     03  FILLER                 PIC X(8).                                 
003820**************************************************                        
003830*   PER-BUDGET WORKING TABLE - ONE ROW PER BUDGET  *                      
003840*      RECORD READ, CARRIES THE PERIOD RANGE AND   *                      
003850*      ALL DERIVED STATUS FIELDS THROUGH TO THE    *                      
003860*      PRINT AND ALERT PASSES.  THE FLAT REDEFINES *                      
003870*      BELOW IS FOR A FAST INITIAL CLEAR ONLY - NO *                      
003880*      FIELD WITHIN AN ENTRY IS EVER ADDRESSED     *                      
003890*      THROUGH IT.                                 *                      
003900**************************************************                        
003910 01  WS-BUDGET-TABLE.                                                     
003920     03  WS-BUD-ENTRY OCCURS 50 TIMES                                     
003930             INDEXED BY WS-BUD-IDX WS-BUD-SRCH-IDX.                       
003940         05  WS-BUD-CATEGORY   PIC X(20).                                 
003950*  CATEGORY NAME IS THE MATCH KEY AGAINST BOTH TRANSMST                   
003960*  (VIA WSFINCAT'S KEYWORD LOOKUP DONE BY FIN100 AT                       
003970*  IMPORT TIME) AND THE 3-MONTH AVERAGE TABLE BELOW -                     
003980*  THERE IS NO SEPARATE NUMERIC CATEGORY CODE IN THIS                     
003990*  SYSTEM.                                                                
004000         05  WS-BUD-PERIOD     PIC X.                                     
004010         05  WS-BUD-LIMIT      PIC S9(8)V99 COMP-3.                       
004020         05  WS-BUD-SPENT      PIC S9(8)V99 COMP-3.                       
004030         05  WS-BUD-REMAIN     PIC S9(8)V99 COMP-3.                       
004040         05  WS-BUD-PCT        PIC 9(3)V99  COMP-3.                       
004050         05  WS-BUD-STATUS     PIC X(8).                                  
004060*  HOLDS "OK", "WARNING", "CRITICAL" OR "OVER" - SET BY                   
004070*  BB300 FROM THE SAME 75/90/100 PERCENT BREAKS THE                       
004080*  ALERT REPORT TESTS, SO DD100'S STATUS COLUMN AND                       
004090*  DD200'S ALERT ROWS ALWAYS AGREE WITH EACH OTHER.                       
004100         05  WS-BUD-START      PIC 9(8)   COMP.                           
004110         05  WS-BUD-END        PIC 9(8)   COMP.                           
004120         05  WS-BUD-DAYS-REM   PIC 9(3)   COMP.                           
004130         05  WS-BUD-ELAPSED    PIC 9(5)   COMP.                           
004140         05  WS-BUD-TOT-DAYS   PIC 9(3)   COMP.                           
004150         05  WS-BUD-DALLOW     PIC S9(8)V99 COMP-3.                       
004160         05  WS-BUD-PROJECTED  PIC S9(8)V99 COMP-3.                       
004170         05  WS-BUD-ALT-LEVEL  PIC 999    COMP.                           
004180*  THE HIGHEST THRESHOLD CROSSED SO FAR FOR THIS BUDGET                   
004190*  ROW - ONCE SET TO 100 IT IS NEVER MOVED BACK DOWN TO                   
004200*  75 OR 90 EVEN IF A LATER TRANSACTION WERE SOMEHOW                      
004210*  PROCESSED OUT OF DATE ORDER, SINCE BB300 ONLY EVER                     
004220*  RAISES THIS FIELD.                                                     
004230     03  FILLER                PIC X(12).                                 
004240 01  WS-BUD-TABLE-FLAT REDEFINES WS-BUDGET-TABLE                          
004250                                              PIC X(4012).                
004260 01  WS-BUD-TABLE-COUNT          PIC 99     COMP  VALUE 0.                
004270*  A TWO-DIGIT COUNT IS ENOUGH FOR A 50-ROW TABLE - THIS                  
004280*  SHOP NEVER SIZES A COUNTER LARGER THAN THE OCCURS                      
004290*  CLAUSE IT IS COUNTING AGAINST ACTUALLY NEEDS.                          
004300 01  WS-BUD-FOUND-SW             PIC X.                                   
004310     88  WS-BUD-FOUND                        VALUE "Y".                   
004320**************************************************                        
004330*   3-MONTH CATEGORY AVERAGE TABLE - BUILT FROM    *                      
004340*      THE SECOND TRANSMST PASS, ONE ROW PER       *                      
004350*      DISTINCT EXPENSE CATEGORY SEEN IN THE LAST  *                      
004360*      THREE CALENDAR MONTHS.                      *                      
004370**************************************************                        
004380 01  WS-AVGMO-TABLE.                                                      
004390     03  WS-AVGMO-ENTRY OCCURS 50 TIMES                                   
004400             INDEXED BY WS-AVGMO-IDX WS-AVGMO-SRCH-IDX.                   
004410         05  WS-AVGMO-CATEGORY PIC X(20).                                 
004420*  CATEGORIES ENTER THIS TABLE FROM THE SECOND TRANSMST                   
004430*  SCAN (CC110-CC140), NOT FROM THE BUDGET TABLE ABOVE -                  
004440*  A CATEGORY CAN HAVE THREE MONTHS OF SPENDING HISTORY                   
004450*  WITHOUT EVER HAVING HAD A BUDGET SET AGAINST IT.                       
004460         05  WS-AVGMO-MONTH OCCURS 3 TIMES                                
004470                 PIC S9(8)V99 COMP-3.                                     
004480*  THREE MONTHLY TOTALS, OLDEST IN SUBSCRIPT 1 - BUILT                    
004490*  IN THE SAME OLDEST-FIRST ORDER AS WS-3MO-START/END                     
004500*  ABOVE SO THE TWO TABLES STAY ALIGNED BY SUBSCRIPT                      
004510*  WITHOUT A SEPARATE CROSS-REFERENCE FIELD.                              
004520         05  WS-AVGMO-NZCOUNT  PIC 9      COMP.                           
004530*  COUNTS ONLY THE MONTHS WITH ACTUAL SPENDING IN THEM -                  
004540*  TICKET FN3114 CHANGED CC200 TO DIVIDE BY THIS FIELD                    
004550*  RATHER THAN A FLAT 3, SO A CATEGORY FIRST USED PARTWAY                 
004560*  THROUGH THE TRAILING WINDOW IS NOT UNDERSTATED.                        
004570         05  WS-AVGMO-AVERAGE  PIC S9(8)V99 COMP-3.                       
004580         05  WS-AVGMO-PCT      PIC 9(3)V99  COMP-3.                       
004590         05  WS-AVGMO-SUGGEST  PIC S9(8)V99 COMP-3.                       
004600         05  WS-AVGMO-PRIORITY PIC X(6).                                  
004610         05  WS-AVGMO-HASBUD   PIC X.                                     
004620             88  WS-AVGMO-HAS-BUDGET          VALUE "Y".                  
004630         05  WS-AVGMO-BUDIDX   PIC 99     COMP.                           
004640*  SET BY CC230 TO THE MATCHING WS-BUD-TABLE SUBSCRIPT                    
004650*  WHEN ONE EXISTS - ZERO MEANS THIS CATEGORY HAS NO                      
004660*  BUDGET ROW AT ALL, WHICH DD300 TREATS AS ITS OWN                       
004670*  "NO BUDGET SET" RECOMMENDATION CASE.                                   
004680     03  FILLER                PIC X(10).                                 
004690 01  WS-AVG-TABLE-FLAT REDEFINES WS-AVGMO-TABLE                           
004700                                              PIC X(3210).                
004710 01  WS-AVGMO-TABLE-COUNT       PIC 99     COMP  VALUE 0.                 
004720 01  WS-AVGMO-FOUND-SW          PIC X.                                    
004730     88  WS-AVGMO-FOUND                     VALUE "Y".                    
004740 01  WS-AVGMO-SWAP-ENTRY.                                                 
004750*  HOLDS ONE WHOLE WS-AVGMO-ENTRY DURING CC520'S                          
004760*  DESCENDING BUBBLE SORT - FIELD BY FIELD, NOT THE                       
004770*  FLAT REDEFINES ABOVE, SINCE THE SWAP HAS TO MOVE                       
004780*  THROUGH COMP-3 AND COMP FIELDS CORRECTLY RATHER THAN                   
004790*  AS UNINTERPRETED BYTES.                                                
004800     03  WS-AVGMO-SWAP-CAT      PIC X(20).                                
004810     03  WS-AVGMO-SWAP-MONTH OCCURS 3 TIMES                               
004820             PIC S9(8)V99 COMP-3.                                         
004830     03  WS-AVGMO-SWAP-NZCNT    PIC 9      COMP.                          
004840     03  WS-AVGMO-SWAP-AVG      PIC S9(8)V99 COMP-3.                      
004850     03  WS-AVGMO-SWAP-PCT      PIC 9(3)V99  COMP-3.                      
004860     03  WS-AVGMO-SWAP-SUGG     PIC S9(8)V99 COMP-3.                      
004870     03  WS-AVGMO-SWAP-PRI      PIC X(6).                                 
004880     03  WS-AVGMO-SWAP-HASBUD   PIC X.                                    
004890     03  WS-AVGMO-SWAP-BUDIDX   PIC 99     COMP.                          
004900 01  WS-AVGMO-SORT-SWAPPED-SW   PIC X.                                    
004910     88  WS-AVGMO-SORT-SWAPPED              VALUE "Y".                    
004920**************************************************                        
004930*   TOTAL SPEND ACROSS ALL AVERAGED CATEGORIES -   *                      
004940*      DENOMINATOR FOR THE ALLOCATION PERCENTAGE.  *                      
004950**************************************************                        
004960 01  WS-AVGMO-GRAND-TOTAL        PIC S9(8)V99 COMP-3 VALUE 0.             
004970**************************************************                        
004980*   RECOMMENDATION WORK FIELDS - ONE ENTRY PER     *                      
004990*      AVERAGE-TABLE ROW THAT QUALIFIES, BUILT     *                      
005000*      JUST BEFORE EACH RECOMMEND-REPORT GENERATE  *                      
005010*      RATHER THAN A SEPARATE TABLE.               *                      
005020**************************************************                        
005030 01  WS-REC-THRESHOLDS.                                                   
005040*  DD320 COMPUTES THESE TWO LIMITS FRESH FOR EACH                         
005050*  CATEGORY JUST BEFORE TESTING IT - THE 110 PERCENT AND                  
005060*  80 PERCENT SLACK BAND FROM TICKET FN3114'S ORIGINAL                    
005070*  SPECIFICATION, NOT STORED PERMANENTLY ANYWHERE.                        
005080     03  WS-REC-INCR-LIMIT     PIC S9(8)V99 COMP-3.                       
005090     03  WS-REC-DECR-LIMIT     PIC S9(8)V99 COMP-3.                       
005100     03  WS-REC-QUALIFIES-SW   PIC X.                                     
005110         88  WS-REC-QUALIFIES              VALUE "Y".                     
005120**************************************************                        
005130*   PRINT-LINE WORK FIELDS - MOVED FROM THE        *                      
005140*      CURRENT TABLE ROW JUST BEFORE EACH          *                      
005150*      GENERATE, REPORT WRITER SOURCE CLAUSES      *                      
005160*      THEN PULL FROM HERE RATHER THAN THE TABLE.  *                      
005170**************************************************                        
005180 01  WS-PRT-BUD-FIELDS.                                                   
005190*  DD110 MOVES ONE WS-BUD-ENTRY ROW HERE BEFORE EACH                      
005200*  GENERATE - THE REPORT SECTION'S SOURCE CLAUSES FOR                     
005210*  BUDGET-STATUS-REPORT ALL POINT AT THIS GROUP, NEVER                    
005220*  DIRECTLY AT THE SUBSCRIPTED TABLE ITSELF.                              
005230     03  WS-PRT-BUD-CAT        PIC X(20).                                 
005240     03  WS-PRT-BUD-PERIOD     PIC X.                                     
005250     03  WS-PRT-BUD-LIMIT      PIC S9(8)V99 COMP-3.                       
005260     03  WS-PRT-BUD-SPENT      PIC S9(8)V99 COMP-3.                       
005270     03  WS-PRT-BUD-REMAIN     PIC S9(8)V99 COMP-3.                       
005280     03  WS-PRT-BUD-PCT        PIC 9(3)V99  COMP-3.                       
005290     03  WS-PRT-BUD-STATUS     PIC X(8).                                  
005300*  EIGHT CHARACTERS WIDE TO HOLD "CRITICAL", THE LONGEST                  
005310*  OF THE FOUR STATUS LITERALS BB310 CAN MOVE IN HERE.                    
005320     03  WS-PRT-BUD-DAYSREM    PIC 9(3)   COMP.                           
005330     03  WS-PRT-BUD-DALLOW     PIC S9(8)V99 COMP-3.                       
005340     03  WS-PRT-BUD-PROJ       PIC S9(8)V99 COMP-3.                       
005350*  DAYSREM, DALLOW AND PROJ TOGETHER FEED THE SECOND                      
005360*  PRINT LINE OF EACH BUDGET ROW - BSR-DETAIL'S SECOND                    
005370*  "LINE + 1" CLAUSE BACK IN THE REPORT SECTION.                          
005380     03  FILLER                PIC X(6).                                  
005390 01  WS-PRT-ALT-FIELDS.                                                   
005400*  DD210 BUILDS THE FULL ALERT SENTENCE INTO WS-PRT-ALT-                  
005410*  MSG VIA STRING BEFORE EACH GENERATE - THE REPORT                       
005420*  SECTION SIMPLY SOURCES THE FINISHED TEXT, IT DOES NOT                  
005430*  ASSEMBLE ANY PART OF THE MESSAGE ITSELF.                               
005440     03  WS-PRT-ALT-TYPE       PIC X(8).                                  
005450     03  WS-PRT-ALT-MSG        PIC X(70).                                 
005460 01  WS-ALT-MSG-WORK.                                                     
005470*  SCRATCH EDIT FIELDS USED ONLY WHILE DD210 IS BUILDING                  
005480*  THE ALERT SENTENCE - THE PERCENTAGE AND THRESHOLD                      
005490*  FIGURES ARE EDITED HERE FIRST SO STRING CAN PULL                       
005500*  PLAIN DISPLAY TEXT RATHER THAN A COMP-3 FIELD.                         
005510     03  WS-ALT-PCT-EDIT       PIC ZZ9.99.                                
005520     03  WS-ALT-THRESH-EDIT    PIC ZZ9.                                   
005530     03  FILLER                PIC X(6).                                  
005540 01  WS-PRT-REC-FIELDS.                                                   
005550*  ONE ROW'S WORTH OF RECOMMENDATION TEXT, MOVED HERE BY                  
005560*  DD320/DD330 JUST BEFORE THE GENERATE FOR BUDGET-                       
005570*  RECOMMEND-REPORT - WS-PRT-REC-REASON CARRIES ONE OF                    
005580*  THE THREE FIXED PHRASES LAID OUT IN THE REPORT                         
005590*  SECTION.                                                               
005600     03  WS-PRT-REC-CAT        PIC X(20).                                 
005610     03  WS-PRT-REC-ACTION     PIC X(8).                                  
005620     03  WS-PRT-REC-CURRENT    PIC S9(8)V99 COMP-3.                       
005630     03  WS-PRT-REC-RECOMM     PIC S9(8)V99 COMP-3.                       
005640     03  WS-PRT-REC-REASON     PIC X(30).                                 
005650*  THIRTY CHARACTERS IS WIDE ENOUGH FOR THE LONGEST OF                    
005660*  THE THREE FIXED REASON PHRASES WITH ROOM TO SPARE.                     
005670 01  WS-PRT-ALO-FIELDS.                                                   
005680*  THE FINAL GROUP OF PRINT FIELDS - DD410 FILLS THIS IN                  
005690*  FOR BUDGET-ALLOCATE-REPORT FROM WHICHEVER AVERAGE-                     
005700*  TABLE ROW QUALIFIED FOR AN ALLOCATION SHARE.                           
005710     03  WS-PRT-ALO-CAT        PIC X(20).                                 
005720     03  WS-PRT-ALO-AVG        PIC S9(8)V99 COMP-3.                       
005730     03  WS-PRT-ALO-PCT        PIC 9(3)V99  COMP-3.                       
005740     03  WS-PRT-ALO-SUGGEST    PIC S9(8)V99 COMP-3.                       
005750     03  WS-PRT-ALO-PRIORITY   PIC X(6).                                  
005760*  SIX CHARACTERS HOLDS "MEDIUM", THE LONGEST OF THE                      
005770*  THREE PRIORITY WORDS, BLANK-PADDED ON THE RIGHT.                       
005780     03  FILLER                PIC X(6).                                  
005790 PROCEDURE DIVISION.                                                      
005800 AA000-MAINLINE SECTION.                                                  
005810*****************************************                                 
005820     PERFORM AA010-INITIALISE THRU AA010-EXIT.                            
005830     PERFORM AA020-LOAD-BUDGETS THRU AA020-EXIT.                          
005840     PERFORM AA030-LOAD-ALERT-CONFIG THRU AA030-EXIT.                     
005850     PERFORM BB000-DERIVE-BUDGET-RANGES THRU BB000-EXIT.                  
005860     PERFORM BB100-SCAN-CURRENT-PERIOD THRU BB100-EXIT.                   
005870     PERFORM BB300-FINALISE-BUDGETS THRU BB300-EXIT.                      
005880     PERFORM CC000-BUILD-3MO-AVERAGES THRU CC000-EXIT.                    
005890     PERFORM DD100-PRINT-BUDGET-STATUS THRU DD100-EXIT.                   
005900     PERFORM DD200-PRINT-ALERTS THRU DD200-EXIT.                          
005910     PERFORM DD300-PRINT-RECOMMENDATIONS THRU DD300-EXIT.                 
005920     PERFORM DD400-PRINT-ALLOCATION THRU DD400-EXIT.                      
005930     PERFORM AA990-TERMINATE THRU AA990-EXIT.                             
005940*  DRIVES THE WHOLE BUDGET RUN END TO END: LOADS BUDGET                   
005950*  AND ALERTCFG FOR THIS USER, WORKS OUT THE CURRENT                      
005960*  PERIOD'S DATE RANGE PER BUDGET ROW, SCANS TRANSMST                     
005970*  ONCE FOR THE CURRENT PERIOD AND A SECOND TIME FOR THE                  
005980*  TRAILING THREE CALENDAR MONTHS, THEN PRINTS ALL FOUR                   
005990*  REPORTS OFF BUDGRPT IN A FIXED ORDER - STATUS,                         
006000*  ALERTS, RECOMMENDATIONS, ALLOCATION.                                   
006010*                                                                         
006020*  TRANSMST IS DELIBERATELY READ TWICE RATHER THAN ONCE                   
006030*  WITH BOTH WINDOWS TESTED TOGETHER - THE CURRENT-                       
006040*  PERIOD SCAN (BB100) AND THE 3-MONTH SCAN (CC100) USE                   
006050*  DIFFERENT DATE RANGES PER BUDGET ROW AND MIXING THEM                   
006060*  INTO ONE PASS WAS FOUND TO BE HARDER TO FOLLOW THAN                    
006070*  THE COST OF THE SECOND READ IS WORTH SAVING.                           
006080     GOBACK.                                                              
006090 AA000-EXIT.                                                              
006100     EXIT.                                                                
006110*                                                                         
006120 AA010-INITIALISE SECTION.                                                
006130*****************************************                                 
006140     OPEN INPUT FN-CONTROL-FILE.                                          
006150     MOVE 1 TO WS-CTL-RRN.                                                
006160     READ FN-CONTROL-FILE                                                 
006170         INVALID KEY                                                      
006180             DISPLAY "FIN300 - NO CONTROL RECORD - ABORT"                 
006190*  SAME HARD-ABORT CONVENTION AS THE REST OF THE SUITE -                  
006200*  RETURN-CODE 16 STOPS THE NIGHTLY SCHEDULER COLD                        
006210*  RATHER THAN LETTING A BUDGET RUN GO OUT AGAINST A                      
006220*  MISSING CONTROL ROW.                                                   
006230             MOVE 16 TO RETURN-CODE                                       
006240             GOBACK                                                       
006250     END-READ.                                                            
006260     CLOSE FN-CONTROL-FILE.                                               
006270     COMPUTE WS-TODAY-CCYY = CTL-RUN-DATE / 10000.                        
006280*  CTL-RUN-DATE IS BROKEN OUT INTO ITS CCYY/MM/DD PARTS                   
006290*  HERE ONCE, UP FRONT - CC010 BELOW NEEDS THE RUN                        
006300*  MONTH AS ITS STARTING POINT FOR WALKING BACK THROUGH                   
006310*  THE THREE TRAILING CALENDAR MONTHS.                                    
006320     COMPUTE WS-JUL-TEMP8 = WS-TODAY-CCYY * 10000.                        
006330     COMPUTE WS-TODAY-MM = (CTL-RUN-DATE - WS-JUL-TEMP8) / 100.           
006340     COMPUTE WS-JUL-TEMP8 = WS-JUL-TEMP8 + (WS-TODAY-MM * 100).           
006350     COMPUTE WS-TODAY-DD = CTL-RUN-DATE - WS-JUL-TEMP8.                   
006360     OPEN INPUT FN-TRANSACTION-FILE.                                      
006370*  TRANSMST IS CLOSED AND RE-OPENED HERE RATHER THAN                      
006380*  KEPT OPEN FROM BB100'S SCAN - A PLAIN RE-OPEN PUTS                     
006390*  THE FILE POSITION BACK AT THE START FOR THIS SECOND,                   
006400*  WIDER SCAN WITHOUT NEEDING A SEPARATE REWIND VERB.                     
006410     OPEN INPUT FN-BUDGET-FILE.                                           
006420     OPEN INPUT FN-ALERT-FILE.                                            
006430     OPEN OUTPUT PRINT-FILE.                                              
006440     MOVE ZERO TO WS-BUD-TABLE-COUNT WS-AVGMO-TABLE-COUNT.                
006450*  TWO SEPARATE TABLES, NOT ONE - WS-BUD-TABLE HOLDS                      
006460*  THIS USER'S BUDGET ROWS FROM THE BUDGET FILE,                          
006470*  WS-AVGMO-TABLE IS BUILT SEPARATELY BY CC100 FROM                       
006480*  WHATEVER CATEGORIES ACTUALLY SHOW SPENDING IN THE                      
006490*  TRAILING THREE MONTHS - A CATEGORY CAN APPEAR IN ONE                   
006500*  TABLE WITHOUT APPEARING IN THE OTHER.                                  
006510     MOVE SPACES TO WS-BUD-TABLE-FLAT WS-AVG-TABLE-FLAT.                  
006520 AA010-EXIT.                                                              
006530     EXIT.                                                                
006540*                                                                         
006550 AA020-LOAD-BUDGETS SECTION.                                              
006560*  LOADS THIS USER'S WHOLE BUDGET FILE INTO WS-BUDGET-                    
006570*  TABLE IN ONE PASS BEFORE ANY TRANSMST READING BEGINS.                  
006580*****************************************                                 
006590     PERFORM AA022-READ-BUDGET THRU AA022-EXIT.                           
006600*  A 51ST BUDGET ROW FOR ONE USER IS SIMPLY NOT LOADED -                  
006610*  THE WS-BUD-TABLE-COUNT < 50 TEST ABOVE SILENTLY CAPS                   
006620*  THE TABLE, THE SAME 50-ENTRY CEILING USED ON EVERY                     
006630*  OCCURS TABLE IN THE SUITE.                                             
006640     PERFORM AA024-PROCESS-ONE-BUDGET THRU AA024-EXIT                     
006650         UNTIL BUDGET-EOF.                                                
006660*  ALL OF THIS USER'S BUDGET ROWS ARE LOADED INTO                         
006670*  WORKING STORAGE BEFORE TRANSMST IS EVER READ - THE                     
006680*  BUDGET TABLE HAS TO BE COMPLETE BEFORE BB100 CAN                       
006690*  TEST EACH TRANSACTION AGAINST EVERY BUDGET ROW.                        
006700 AA020-EXIT.                                                              
006710     EXIT.                                                                
006720*                                                                         
006730 AA022-READ-BUDGET.                                                       
006740     READ FN-BUDGET-FILE                                                  
006750         AT END                                                           
006760             MOVE "Y" TO WS-BUDGET-EOF-SW                                 
006770*  BUDGET-EOF IS THE 88-LEVEL THIS SWITCH DRIVES - THE                    
006780*  SAME AT-END IDIOM USED ON EVERY SEQUENTIAL READ IN                     
006790*  THIS SUITE.                                                            
006800     END-READ.                                                            
006810 AA022-EXIT.                                                              
006820     EXIT.                                                                
006830*                                                                         
006840 AA024-PROCESS-ONE-BUDGET.                                                
006850     IF  BUD-USER-ID = CTL-USER-ID                                        
006860         AND (CTL-PERIOD = SPACE OR BUD-PERIOD = CTL-PERIOD)              
006870*  CTL-PERIOD = SPACE MEANS THE CONTROL RECORD DID NOT                    
006880*  RESTRICT THE RUN TO ONE PERIOD TYPE - EVERY BUDGET                     
006890*  ROW FOR THIS USER IS LOADED REGARDLESS OF WHETHER IT                   
006900*  IS WEEKLY, MONTHLY OR YEARLY.  A NON-SPACE CTL-PERIOD                  
006910*  LOADS ONLY THE BUDGETS OF THAT ONE PERIOD TYPE.                        
006920         AND WS-BUD-TABLE-COUNT < 50                                      
006930         ADD 1 TO WS-BUD-TABLE-COUNT                                      
006940         SET WS-BUD-IDX TO WS-BUD-TABLE-COUNT                             
006950         MOVE BUD-CATEGORY TO WS-BUD-CATEGORY(WS-BUD-IDX)                 
006960         MOVE BUD-PERIOD   TO WS-BUD-PERIOD(WS-BUD-IDX)                   
006970         MOVE BUD-LIMIT    TO WS-BUD-LIMIT(WS-BUD-IDX)                    
006980         MOVE ZERO         TO WS-BUD-SPENT(WS-BUD-IDX)                    
006990     END-IF.                                                              
007000     PERFORM AA022-READ-BUDGET THRU AA022-EXIT.                           
007010*  LOOPS BACK FOR THE NEXT BUDGET RECORD REGARDLESS OF                    
007020*  WHETHER THIS ONE QUALIFIED - THE LOOP ITSELF IS                        
007030*  DRIVEN BY WS-BUDGET-EOF-SW, NOT BY A RETURN CODE FROM                  
007040*  THIS PARAGRAPH.                                                        
007050 AA024-EXIT.                                                              
007060     EXIT.                                                                
007070*                                                                         
007080 AA030-LOAD-ALERT-CONFIG SECTION.                                         
007090*****************************************                                 
007100     PERFORM AA032-READ-ALERTCFG THRU AA032-EXIT.                         
007110     PERFORM AA034-PROCESS-ONE-ALERTCFG THRU AA034-EXIT                   
007120         UNTIL ALERTCFG-EOF.                                              
007130*  ALERTCFG CARRIES MORE THAN JUST THE THRESHOLD                          
007140*  SUPPRESSION SWITCH TESTED BELOW - ONLY THE 'T' (TOTAL                  
007150*  ALERTS ON/OFF) RECORD TYPE MATTERS TO FIN300, ANY                      
007160*  OTHER ALERTCFG RECORD TYPES ON THE FILE ARE IGNORED                    
007170*  BY AA034 HERE.                                                         
007180 AA030-EXIT.                                                              
007190     EXIT.                                                                
007200*                                                                         
007210 AA032-READ-ALERTCFG.                                                     
007220     READ FN-ALERT-FILE                                                   
007230         AT END                                                           
007240             MOVE "Y" TO WS-ALERTCFG-EOF-SW                               
007250*  ALERTCFG-EOF DRIVES THE PERFORM UNTIL IN AA030, SAME                   
007260*  PATTERN AS EVERY OTHER SEQUENTIAL READ LOOP IN THIS                    
007270*  PROGRAM.                                                               
007280     END-READ.                                                            
007290 AA032-EXIT.                                                              
007300     EXIT.                                                                
007310*                                                                         
007320 AA034-PROCESS-ONE-ALERTCFG.                                              
007330     IF  ALT-USER-ID = CTL-USER-ID AND ALT-TYPE = "T"                     
007340*  SINCE TICKET FROM R KERR'S 12/06/93 MEMO - A USER CAN                  
007350*  SWITCH OFF THE WHOLE BUDGET-ALERT-REPORT FOR THEMSELF                  
007360*  VIA ALERTCFG WITHOUT TOUCHING THE FIXED 75/90/100                      
007370*  PERCENT THRESHOLDS, WHICH ARE NOT CONFIGURABLE - ONLY                  
007380*  WHETHER THE REPORT PRINTS AT ALL IS.                                   
007390         IF  ALT-ENABLED = "N"                                            
007400             MOVE "N" TO WS-ALERTS-ON-SW                                  
007410         END-IF                                                           
007420     END-IF.                                                              
007430     PERFORM AA032-READ-ALERTCFG THRU AA032-EXIT.                         
007440 AA034-EXIT.                                                              
007450     EXIT.                                                                
007460*                                                                         
007470 AA990-TERMINATE SECTION.                                                 
007480*****************************************                                 
007490     CLOSE FN-TRANSACTION-FILE.                                           
007500     CLOSE FN-BUDGET-FILE.                                                
007510     CLOSE FN-ALERT-FILE.                                                 
007520     CLOSE PRINT-FILE.                                                    
007530 AA990-EXIT.                                                              
007540     EXIT.                                                                
007550*                                                                         
007560 BB000-DERIVE-BUDGET-RANGES SECTION.                                      
007570*****************************************                                 
007580     PERFORM BB010-DERIVE-ONE-BUDGET THRU BB010-EXIT                      
007590         VARYING WS-BUD-IDX FROM 1 BY 1                                   
007600         UNTIL WS-BUD-IDX > WS-BUD-TABLE-COUNT.                           
007610*  EVERY BUDGET ROW, NOT JUST ONE, GETS ITS OWN START/                    
007620*  END/TOTAL-DAYS DERIVED BY BB010 - A WEEKLY AND A                       
007630*  MONTHLY BUDGET FOR THE SAME USER IN THE SAME RUN HAVE                  
007640*  COMPLETELY DIFFERENT DATE RANGES.                                      
007650 BB000-EXIT.                                                              
007660     EXIT.                                                                
007670*                                                                         
007680 BB010-DERIVE-ONE-BUDGET.                                                 
007690     PERFORM PD100-DERIVE-PERIOD-RANGE THRU PD100-EXIT.                   
007700*  THE SHARED PD100 ROUTINE (WSFINPER.CPY, COPIED BELOW                   
007710*  WITH THE REPLACING CLAUSE BOUND TO THIS BUDGET ROW'S                   
007720*  OWN PERIOD/START/END/TOTAL-DAYS FIELDS) DOES THE                       
007730*  ACTUAL CALENDAR MATH - THIS PARAGRAPH ONLY WORKS OUT                   
007740*  HOW MANY DAYS ARE LEFT IN THE PERIOD AND HOW MANY                      
007750*  HAVE ALREADY ELAPSED, WHICH PD100 DOES NOT ITSELF                      
007760*  NEED TO KNOW.                                                          
007770     EVALUATE WS-BUD-PERIOD(WS-BUD-IDX)                                   
007780*  WEEKLY, YEARLY AND EVERYTHING ELSE (MONTHLY, OR AN                     
007790*  UNRECOGNISED CODE DEFAULTED TO MONTHLY BY PD100) EACH                  
007800*  NEED A DIFFERENT ELAPSED/REMAINING CALCULATION SINCE                   
007810*  THE SHARED COPYBOOK ONLY HANDS BACK WS-PER-WEEKDAY                     
007820*  FOR A WEEKLY PERIOD AND WS-PER-RUN-JULIAN FOR A                        
007830*  YEARLY ONE.                                                            
007840         WHEN "W"                                                         
007850             COMPUTE WS-BUD-DAYS-REM(WS-BUD-IDX) =                        
007860                 6 - WS-PER-WEEKDAY                                       
007870             COMPUTE WS-BUD-ELAPSED(WS-BUD-IDX) =                         
007880                 WS-PER-WEEKDAY + 1                                       
007890*  WS-PER-WEEKDAY COUNTS 0 (SUNDAY) THROUGH 6 (SATURDAY)                  
007900*  SO 6 MINUS THE CURRENT WEEKDAY IS WHAT IS LEFT OF THE                  
007910*  WEEK.                                                                  
007920         WHEN "Y"                                                         
007930             COMPUTE WS-BUD-DAYS-REM(WS-BUD-IDX) =                        
007940                 WS-BUD-TOT-DAYS(WS-BUD-IDX) - WS-PER-RUN-JULIAN          
007950                                              + 1                         
007960             COMPUTE WS-BUD-ELAPSED(WS-BUD-IDX) =                         
007970                 WS-PER-RUN-JULIAN                                        
007980*  WS-PER-RUN-JULIAN IS THE DAY-OF-YEAR NUMBER PD100                      
007990*  HANDS BACK FOR A YEARLY PERIOD - THE ONLY ONE OF THE                   
008000*  THREE PERIOD TYPES WHERE THE SHARED COPYBOOK DOES                      
008010*  NOT ALSO RETURN A DAY-OF-MONTH FIGURE.                                 
008020         WHEN OTHER                                                       
008030             COMPUTE WS-BUD-DAYS-REM(WS-BUD-IDX) =                        
008040                 WS-BUD-TOT-DAYS(WS-BUD-IDX) - WS-PER-DD + 1              
008050             COMPUTE WS-BUD-ELAPSED(WS-BUD-IDX) =                         
008060                 WS-PER-DD                                                
008070*  WS-PER-DD IS SIMPLY THE DAY-OF-MONTH PART OF CTL-RUN-                  
008080*  DATE - MONTHLY (AND ANY UNRECOGNISED PERIOD CODE,                      
008090*  DEFAULTED TO MONTHLY BY PD100 ITSELF) USES THIS                        
008100*  DIRECTLY AS ITS ELAPSED-DAYS FIGURE.                                   
008110     END-EVALUATE.                                                        
008120 BB010-EXIT.                                                              
008130     EXIT.                                                                
008140*                                                                         
008150**************************************************                        
008160*   SHARED PERIOD-RANGE LOGIC (COPY) - CALLED     *                       
008170*      FROM BB010 ABOVE, ONCE PER BUDGET TABLE    *                       
008180*      ROW, BOUND TO THE CURRENT WS-BUD-IDX.      *                       
008190*      THIS COPY SUPPLIES ITS OWN SECTION/        *                       
008200*      PARAGRAPH HEADERS (PD100 THRU PD180) - IT   *                      
008210*      IS NEVER PERFORMED AS A WHOLE, ONLY BY      *                      
008220*      THE NAMED SUB-PARAGRAPHS ABOVE AND BELOW.   *                      
008230**************************************************                        
008240     COPY "wsfinper.cpy"                                                  
008250*  REPLACING BINDS THE SHARED COPYBOOK'S GENERIC FIELD                    
008260*  NAMES TO THIS BUDGET ROW'S OWN SUBSCRIPTED FIELDS -                    
008270*  THE SAME COPY IS USED AGAIN LATER IN CC010/CC020 BUT                   
008280*  REPLACED AGAINST THE 3-MONTH TABLE'S FIELDS INSTEAD.                   
008290         REPLACING ==RUN-DATE-FLD== BY CTL-RUN-DATE                       
008300                   ==PERIOD-CODE-FLD==                                    
008310                       BY WS-BUD-PERIOD(WS-BUD-IDX)                       
008320                   ==START-DATE-FLD==                                     
008330                       BY WS-BUD-START(WS-BUD-IDX)                        
008340                   ==END-DATE-FLD==                                       
008350                       BY WS-BUD-END(WS-BUD-IDX)                          
008360                   ==DAYS-IN-PERIOD-FLD==                                 
008370                       BY WS-BUD-TOT-DAYS(WS-BUD-IDX).                    
008380*                                                                         
008390 BB100-SCAN-CURRENT-PERIOD SECTION.                                       
008400*****************************************                                 
008410     PERFORM BB110-READ-TRANSACTION THRU BB110-EXIT.                      
008420     PERFORM BB120-PROCESS-ONE-TXN THRU BB120-EXIT                        
008430         UNTIL TRANSMST-EOF.                                              
008440*  THE FIRST OF TWO COMPLETE READS OF TRANSMST IN THIS                    
008450*  PROGRAM - THIS ONE COVERS ONLY THE CURRENT BUDGET                      
008460*  PERIOD(S), THE SECOND (CC100 BELOW) COVERS THE                         
008470*  TRAILING THREE CALENDAR MONTHS FOR THE AVERAGE-                        
008480*  BASED REPORTS.                                                         
008490 BB100-EXIT.                                                              
008500     EXIT.                                                                
008510*                                                                         
008520 BB110-READ-TRANSACTION.                                                  
008530     READ FN-TRANSACTION-FILE NEXT RECORD                                 
008540         AT END                                                           
008550             MOVE "Y" TO WS-TRANSMST-EOF-SW                               
008560*  SAME AT-END SWITCH IDIOM AS EVERYWHERE ELSE IN THE                     
008570*  SUITE - CC100 BELOW RESETS THIS SAME SWITCH BACK TO                    
008580*  "N" BEFORE ITS OWN RE-READ OF THE FILE.                                
008590     END-READ.                                                            
008600 BB110-EXIT.                                                              
008610     EXIT.                                                                
008620*                                                                         
008630 BB120-PROCESS-ONE-TXN.                                                   
008640     IF  TXN-USER-ID = CTL-USER-ID AND TXN-TYPE = "E"                     
008650*  ONLY EXPENSE TRANSACTIONS ARE TESTED AGAINST THE                       
008660*  BUDGET TABLE - INCOME ROWS HAVE NO BUDGET TO SPEND                     
008670*  AGAINST, SO THEY ARE SKIPPED HERE BEFORE BB130 IS                      
008680*  EVER CALLED.                                                           
008690         PERFORM BB130-TEST-ONE-BUDGET THRU BB130-EXIT                    
008700             VARYING WS-BUD-IDX FROM 1 BY 1                               
008710             UNTIL WS-BUD-IDX > WS-BUD-TABLE-COUNT                        
008720     END-IF.                                                              
008730     PERFORM BB110-READ-TRANSACTION THRU BB110-EXIT.                      
008740 BB120-EXIT.                                                              
008750     EXIT.                                                                
008760*                                                                         
008770 BB130-TEST-ONE-BUDGET.                                                   
008780     IF  TXN-CATEGORY = WS-BUD-CATEGORY(WS-BUD-IDX)                       
008790*  ONE TRANSACTION IS TESTED AGAINST EVERY BUDGET ROW IN                  
008800*  THE TABLE, NOT JUST THE FIRST MATCH - A CATEGORY CAN                   
008810*  HAVE BOTH A WEEKLY AND A MONTHLY BUDGET RUNNING AT                     
008820*  THE SAME TIME AND THE SPEND COUNTS AGAINST BOTH.                       
008830         AND TXN-DATE NOT < WS-BUD-START(WS-BUD-IDX)                      
008840         AND TXN-DATE NOT > WS-BUD-END(WS-BUD-IDX)                        
008850         ADD TXN-AMOUNT TO WS-BUD-SPENT(WS-BUD-IDX)                       
008860     END-IF.                                                              
008870 BB130-EXIT.                                                              
008880     EXIT.                                                                
008890*                                                                         
008900 BB300-FINALISE-BUDGETS SECTION.                                          
008910*****************************************                                 
008920     PERFORM BB310-FINALISE-ONE-BUDGET THRU BB310-EXIT                    
008930         VARYING WS-BUD-IDX FROM 1 BY 1                                   
008940         UNTIL WS-BUD-IDX > WS-BUD-TABLE-COUNT.                           
008950*  REMAINING, PERCENT, STATUS WORD AND ALERT LEVEL ARE                    
008960*  ALL COMPUTED IN ONE FINAL PASS OVER THE BUDGET TABLE                   
008970*  ONCE THE TRANSMST SCAN IS COMPLETE - NONE OF THESE                     
008980*  FIGURES ARE KEPT RUNNING DURING THE SCAN ITSELF.                       
008990 BB300-EXIT.                                                              
009000     EXIT.                                                                
009010*                                                                         
009020 BB310-FINALISE-ONE-BUDGET.                                               
009030     COMPUTE WS-BUD-REMAIN(WS-BUD-IDX) =                                  
009040         WS-BUD-LIMIT(WS-BUD-IDX) - WS-BUD-SPENT(WS-BUD-IDX).             
009050     IF  WS-BUD-LIMIT(WS-BUD-IDX) = ZERO                                  
009060*  A ZERO-LIMIT BUDGET ROW (A CATEGORY BEING TRACKED                      
009070*  WITH NO CAP SET YET) SHOWS A FLAT ZERO PERCENT RATHER                  
009080*  THAN DIVIDING BY ZERO - THIS IS THE ONLY OTHER PLACE                   
009090*  BESIDES THE DAYS-REMAINING TEST BELOW WHERE A BUDGET                   
009100*  ROW NEEDS A GUARD AGAINST A ZERO DIVISOR.                              
009110         MOVE ZERO TO WS-BUD-PCT(WS-BUD-IDX)                              
009120     ELSE                                                                 
009130         COMPUTE WS-BUD-PCT(WS-BUD-IDX) ROUNDED =                         
009140             WS-BUD-SPENT(WS-BUD-IDX) /                                   
009150                 WS-BUD-LIMIT(WS-BUD-IDX) * 100                           
009160     END-IF.                                                              
009170     EVALUATE TRUE                                                        
009180*  THE FOUR STATUS WORDS (GOOD/WARNING/CRITICAL/OVER)                     
009190*  ARE FIXED-WIDTH EIGHT-CHARACTER LITERALS SO DD110'S                    
009200*  PRINT LINE NEVER NEEDS TO RE-JUSTIFY THEM - PADDING                    
009210*  IS BUILT INTO THE LITERAL ITSELF.                                      
009220         WHEN WS-BUD-PCT(WS-BUD-IDX) > 100                                
009230             MOVE "OVER    " TO WS-BUD-STATUS(WS-BUD-IDX)                 
009240         WHEN WS-BUD-PCT(WS-BUD-IDX) > 90                                 
009250             MOVE "CRITICAL" TO WS-BUD-STATUS(WS-BUD-IDX)                 
009260         WHEN WS-BUD-PCT(WS-BUD-IDX) > 75                                 
009270             MOVE "WARNING " TO WS-BUD-STATUS(WS-BUD-IDX)                 
009280         WHEN OTHER                                                       
009290             MOVE "GOOD    " TO WS-BUD-STATUS(WS-BUD-IDX)                 
009300     END-EVALUATE.                                                        
009310*    ALERT LEVEL USES >= PER THE THRESHOLD RULE -                         
009320*    DELIBERATELY NOT THE SAME CUT AS THE STATUS                          
009330*    WORD ABOVE, WHICH USES A STRICT > CUT.                               
009340     EVALUATE TRUE                                                        
009350*  WS-BUD-ALT-LEVEL RECORDS WHICH OF THE FOUR THRESHOLDS                  
009360*  WAS REACHED, NOT JUST WHETHER ONE WAS - DD210 USES                     
009370*  THE HIGHEST NONZERO LEVEL REACHED TO PICK THE ONE                      
009380*  ALERT MESSAGE THIS CATEGORY EARNS.                                     
009390         WHEN WS-BUD-PCT(WS-BUD-IDX) >= 100                               
009400             MOVE 100 TO WS-BUD-ALT-LEVEL(WS-BUD-IDX)                     
009410         WHEN WS-BUD-PCT(WS-BUD-IDX) >= 90                                
009420             MOVE 90  TO WS-BUD-ALT-LEVEL(WS-BUD-IDX)                     
009430         WHEN WS-BUD-PCT(WS-BUD-IDX) >= 75                                
009440             MOVE 75  TO WS-BUD-ALT-LEVEL(WS-BUD-IDX)                     
009450         WHEN OTHER                                                       
009460             MOVE 0   TO WS-BUD-ALT-LEVEL(WS-BUD-IDX)                     
009470     END-EVALUATE.                                                        
009480     IF  WS-BUD-DAYS-REM(WS-BUD-IDX) > 0                                  
009490*  A BUDGET PERIOD THAT HAS ALREADY ENDED (ZERO OR                        
009500*  NEGATIVE DAYS REMAINING) OR IS ALREADY OVERSPENT                       
009510*  SHOWS A ZERO DAILY ALLOWANCE RATHER THAN A NEGATIVE                    
009520*  OR NONSENSICAL FIGURE - THERE IS NOTHING USEFUL TO                     
009530*  TELL A USER ABOUT SPENDING PER DAY ONCE THE MONEY OR                   
009540*  THE TIME HAS RUN OUT.                                                  
009550         AND WS-BUD-REMAIN(WS-BUD-IDX) > 0                                
009560         COMPUTE WS-BUD-DALLOW(WS-BUD-IDX) ROUNDED =                      
009570             WS-BUD-REMAIN(WS-BUD-IDX) /                                  
009580                 WS-BUD-DAYS-REM(WS-BUD-IDX)                              
009590     ELSE                                                                 
009600         MOVE ZERO TO WS-BUD-DALLOW(WS-BUD-IDX)                           
009610     END-IF.                                                              
009620     IF  WS-BUD-ELAPSED(WS-BUD-IDX) > 0                                   
009630*  THE PROJECTED SPEND EXTRAPOLATES TODAY'S RATE OF                       
009640*  SPENDING OVER THE WHOLE PERIOD - SPENT DIVIDED BY                      
009650*  DAYS ELAPSED, TIMES THE TOTAL DAYS IN THE PERIOD.                      
009660*  THIS IS A STRAIGHT-LINE PROJECTION, NOT A WEIGHTED                     
009670*  OR SEASONAL ONE - THIS SHOP HAS NEVER NEEDED MORE                      
009680*  THAN THAT FOR A BUDGET WARNING REPORT.                                 
009690         COMPUTE WS-BUD-PROJECTED(WS-BUD-IDX) ROUNDED =                   
009700             WS-BUD-SPENT(WS-BUD-IDX) /                                   
009710                 WS-BUD-ELAPSED(WS-BUD-IDX) *                             
009720                 WS-BUD-TOT-DAYS(WS-BUD-IDX)                              
009730     ELSE                                                                 
009740         MOVE ZERO TO WS-BUD-PROJECTED(WS-BUD-IDX)                        
009750     END-IF.                                                              
009760 BB310-EXIT.                                                              
009770     EXIT.                                                                
009780*                                                                         
009790 CC000-BUILD-3MO-AVERAGES SECTION.                                        
009800*****************************************                                 
009810     PERFORM CC010-BUILD-3MO-RANGES THRU CC010-EXIT.                      
009820     PERFORM CC100-SCAN-3MO-TRANSACTIONS THRU CC100-EXIT.                 
009830     PERFORM CC200-COMPUTE-AVERAGES THRU CC200-EXIT.                      
009840     PERFORM CC400-COMPUTE-ALLOCATIONS THRU CC400-EXIT.                   
009850     PERFORM CC500-SORT-AVERAGE-TABLE THRU CC500-EXIT.                    
009860*  FIVE SUB-STEPS BUILD THE 3-MONTH AVERAGE TABLE IN                      
009870*  SEQUENCE: DERIVE THE THREE MONTHLY DATE RANGES, SCAN                   
009880*  TRANSMST A SECOND TIME TO FILL THE TABLE, COMPUTE                      
009890*  EACH CATEGORY'S AVERAGE AND MATCH IT TO A MONTHLY                      
009900*  BUDGET IF ONE EXISTS, WORK OUT THE PROPORTIONAL                        
009910*  ALLOCATION OF CTL-TOTAL-BUDGET, THEN SORT THE WHOLE                    
009920*  TABLE DESCENDING BY PERCENT-OF-SPEND FOR THE                           
009930*  ALLOCATION REPORT.                                                     
009940 CC000-EXIT.                                                              
009950     EXIT.                                                                
009960*                                                                         
009970 CC010-BUILD-3MO-RANGES SECTION.                                          
009980*****************************************                                 
009990     MOVE WS-TODAY-CCYY TO WS-3MO-BUILD-CCYY.                             
010000     MOVE WS-TODAY-MM   TO WS-3MO-BUILD-MM.                               
010010     PERFORM CC020-BUILD-ONE-MONTH THRU CC020-EXIT                        
010020         VARYING WS-3MO-BUILD-IDX FROM 1 BY 1                             
010030         UNTIL WS-3MO-BUILD-IDX > 3.                                      
010040*  EXACTLY THREE TRAILING CALENDAR MONTHS, NOT A                          
010050*  CONFIGURABLE COUNT LIKE FIN200'S TREND REPORT - THE                    
010060*  AVERAGE AND RECOMMENDATION LOGIC BELOW IS WRITTEN                      
010070*  AROUND A FIXED THREE-MONTH WINDOW PER TICKET FN3114.                   
010080 CC010-EXIT.                                                              
010090     EXIT.                                                                
010100*                                                                         
010110 CC020-BUILD-ONE-MONTH.                                                   
010120     MOVE WS-3MO-BUILD-CCYY TO WS-PER-CCYY.                               
010130     MOVE WS-3MO-BUILD-MM   TO WS-PER-MM.                                 
010140     PERFORM PD170-DAYS-IN-MONTH.                                         
010150*  BUILDS BACKWARD FROM THE CURRENT CALENDAR MONTH, NOT                   
010160*  FROM ANY BUDGET PERIOD - UNLIKE BB010 ABOVE, THIS                      
010170*  TABLE HAS NOTHING TO DO WITH WHEN A BUDGET STARTED OR                  
010180*  ENDS, ONLY WITH TODAY'S DATE FROM CTL-RUN-DATE.                        
010190     COMPUTE WS-3MO-START(WS-3MO-BUILD-IDX) =                             
010200         (WS-3MO-BUILD-CCYY * 10000)                                      
010210              + (WS-3MO-BUILD-MM * 100) + 1.                              
010220     COMPUTE WS-3MO-END(WS-3MO-BUILD-IDX) =                               
010230         (WS-3MO-BUILD-CCYY * 10000)                                      
010240              + (WS-3MO-BUILD-MM * 100) + WS-PER-DAYS-IN-PERIOD.          
010250     IF  WS-3MO-BUILD-MM > 1                                              
010260*  SAME MONTH-ROLLBACK LOGIC AS FIN200'S DD110 - JANUARY                  
010270*  STEPS BACK TO DECEMBER OF THE PRIOR YEAR, RE-TESTED                    
010280*  ACROSS THE CENTURY BOUNDARY FOR Y2K ALONGSIDE EVERY                    
010290*  OTHER DATE-STEPPING PARAGRAPH IN THIS SUITE.                           
010300         SUBTRACT 1 FROM WS-3MO-BUILD-MM                                  
010310     ELSE                                                                 
010320         MOVE 12 TO WS-3MO-BUILD-MM                                       
010330         SUBTRACT 1 FROM WS-3MO-BUILD-CCYY                                
010340     END-IF.                                                              
010350 CC020-EXIT.                                                              
010360     EXIT.                                                                
010370*                                                                         
010380 CC100-SCAN-3MO-TRANSACTIONS SECTION.                                     
010390*****************************************                                 
010400     CLOSE FN-TRANSACTION-FILE.                                           
010410*  TRANSMST IS CLOSED HERE EVEN THOUGH CC100 RE-OPENS IT                  
010420*  PARTWAY THROUGH THE RUN FOR THE 3-MONTH SCAN - BY                      
010430*  AA990 THE SECOND SCAN IS ALREADY COMPLETE AND THE                      
010440*  FILE NEEDS TO BE LEFT CLOSED FOR GOOD.                                 
010450     OPEN INPUT FN-TRANSACTION-FILE.                                      
010460     MOVE "N" TO WS-TRANSMST-EOF-SW.                                      
010470*  THE SAME SWITCH BB100'S SCAN ALREADY SET TO "Y" IS                     
010480*  RESET HERE BEFORE THE SECOND SCAN BEGINS - THIS IS                     
010490*  THE ONE SWITCH IN THE PROGRAM THAT IS DELIBERATELY                     
010500*  RE-USED ACROSS TWO SEPARATE READ LOOPS.                                
010510     PERFORM CC110-READ-TRANSACTION THRU CC110-EXIT.                      
010520     PERFORM CC120-PROCESS-ONE-TXN THRU CC120-EXIT                        
010530         UNTIL TRANSMST-EOF.                                              
010540 CC100-EXIT.                                                              
010550     EXIT.                                                                
010560*                                                                         
010570 CC110-READ-TRANSACTION.                                                  
010580     READ FN-TRANSACTION-FILE NEXT RECORD                                 
010590         AT END                                                           
010600             MOVE "Y" TO WS-TRANSMST-EOF-SW                               
010610     END-READ.                                                            
010620 CC110-EXIT.                                                              
010630     EXIT.                                                                
010640*                                                                         
010650 CC120-PROCESS-ONE-TXN.                                                   
010660     IF  TXN-USER-ID = CTL-USER-ID AND TXN-TYPE = "E"                     
010670*  SAME EXPENSE-ONLY FILTER AS BB120 - INCOME IS NEVER                    
010680*  PART OF THE 3-MONTH AVERAGE OR THE BUDGET                              
010690*  RECOMMENDATIONS BUILT FROM IT.                                         
010700         PERFORM CC130-TEST-ONE-MONTH THRU CC130-EXIT                     
010710             VARYING WS-3MO-BUILD-IDX FROM 1 BY 1                         
010720             UNTIL WS-3MO-BUILD-IDX > 3                                   
010730     END-IF.                                                              
010740     PERFORM CC110-READ-TRANSACTION THRU CC110-EXIT.                      
010750 CC120-EXIT.                                                              
010760     EXIT.                                                                
010770*                                                                         
010780 CC130-TEST-ONE-MONTH.                                                    
010790     IF  TXN-DATE NOT < WS-3MO-START(WS-3MO-BUILD-IDX)                    
010800*  A TRANSACTION CAN ONLY FALL INTO ONE OF THE THREE                      
010810*  MONTHS SINCE THE RANGES DO NOT OVERLAP - THE PERFORM                   
010820*  VARYING IN CC120 STOPS CHECKING FURTHER MONTHS AS                      
010830*  SOON AS ONE TEST SUCCEEDS, THOUGH IN PRACTICE THE                      
010840*  UNTIL CONDITION ABOVE DOES NOT SHORT-CIRCUIT ON A                      
010850*  MATCH THE WAY THE CATEGORY SEARCH BELOW DOES.                          
010860         AND TXN-DATE NOT > WS-3MO-END(WS-3MO-BUILD-IDX)                  
010870         PERFORM CC140-FIND-OR-ADD-AVGMO THRU CC140-EXIT                  
010880     END-IF.                                                              
010890 CC130-EXIT.                                                              
010900     EXIT.                                                                
010910*                                                                         
010920 CC140-FIND-OR-ADD-AVGMO.                                                 
010930     MOVE "N" TO WS-AVGMO-FOUND-SW.                                       
010940*  WS-AVGMO-TABLE IS BUILT UP FRESH BY THIS SCAN, NOT                     
010950*  PRE-LOADED LIKE THE BUDGET TABLE - A CATEGORY ONLY                     
010960*  ENTERS IT THE FIRST TIME AN EXPENSE IN ONE OF THE                      
010970*  THREE TRAILING MONTHS IS SEEN FOR IT.                                  
010980     SET WS-AVGMO-SRCH-IDX TO 1.                                          
010990     PERFORM CC150-TEST-ONE-AVGMO THRU CC150-EXIT                         
011000         VARYING WS-AVGMO-SRCH-IDX FROM 1 BY 1                            
011010         UNTIL WS-AVGMO-SRCH-IDX > WS-AVGMO-TABLE-COUNT                   
011020            OR WS-AVGMO-FOUND.                                            
011030     IF  NOT WS-AVGMO-FOUND                                               
011040         AND WS-AVGMO-TABLE-COUNT < 50                                    
011050         ADD 1 TO WS-AVGMO-TABLE-COUNT                                    
011060*  THE 50-ENTRY CAP IS THE SAME CEILING AS EVERY OTHER                    
011070*  OCCURS TABLE IN THE SUITE - NO USER HAS EVER COME                      
011080*  CLOSE TO IT IN PRACTICE.                                               
011090         SET WS-AVGMO-SRCH-IDX TO WS-AVGMO-TABLE-COUNT                    
011100         MOVE TXN-CATEGORY                                                
011110                 TO WS-AVGMO-CATEGORY(WS-AVGMO-SRCH-IDX)                  
011120         ADD TXN-AMOUNT TO                                                
011130             WS-AVGMO-MONTH(WS-AVGMO-SRCH-IDX WS-3MO-BUILD-IDX)           
011140     END-IF.                                                              
011150 CC140-EXIT.                                                              
011160     EXIT.                                                                
011170*                                                                         
011180 CC150-TEST-ONE-AVGMO.                                                    
011190     IF  WS-AVGMO-CATEGORY(WS-AVGMO-SRCH-IDX) = TXN-CATEGORY              
011200*  ONCE A CATEGORY IS FOUND, ITS AMOUNT IS ADDED STRAIGHT                 
011210*  INTO THE SAME MONTH COLUMN THE OUTER CC120 LOOP IS                     
011220*  CURRENTLY ON - WS-3MO-BUILD-IDX IS STILL SET FROM THE                  
011230*  CALLING PARAGRAPH WHEN THIS TEST RUNS.                                 
011240         MOVE "Y" TO WS-AVGMO-FOUND-SW                                    
011250         ADD TXN-AMOUNT TO                                                
011260             WS-AVGMO-MONTH(WS-AVGMO-SRCH-IDX WS-3MO-BUILD-IDX)           
011270     END-IF.                                                              
011280 CC150-EXIT.                                                              
011290     EXIT.                                                                
011300*                                                                         
011310 CC200-COMPUTE-AVERAGES SECTION.                                          
011320*****************************************                                 
011330     MOVE ZERO TO WS-AVGMO-GRAND-TOTAL.                                   
011340     IF  WS-AVGMO-TABLE-COUNT > 0                                         
011350         PERFORM CC210-COMPUTE-ONE-AVERAGE THRU CC210-EXIT                
011360             VARYING WS-AVGMO-IDX FROM 1 BY 1                             
011370             UNTIL WS-AVGMO-IDX > WS-AVGMO-TABLE-COUNT                    
011380     END-IF.                                                              
011390 CC200-EXIT.                                                              
011400     EXIT.                                                                
011410*                                                                         
011420 CC210-COMPUTE-ONE-AVERAGE.                                               
011430     MOVE ZERO TO WS-AVGMO-NZCOUNT(WS-AVGMO-IDX).                         
011440     PERFORM CC220-COUNT-NONZERO-MONTH THRU CC220-EXIT                    
011450         VARYING WS-3MO-BUILD-IDX FROM 1 BY 1                             
011460         UNTIL WS-3MO-BUILD-IDX > 3.                                      
011470     MOVE "N" TO WS-AVGMO-HASBUD(WS-AVGMO-IDX).                           
011480     IF  WS-AVGMO-NZCOUNT(WS-AVGMO-IDX) >= 2                              
011490*  A CATEGORY WITH SPENDING IN ONLY ONE OF THE THREE                      
011500*  TRAILING MONTHS IS TOO THIN A SAMPLE FOR A RELIABLE                    
011510*  AVERAGE - IT IS LEFT AT ZERO RATHER THAN AVERAGED                      
011520*  OVER A SINGLE DATA POINT.  SEE TICKET FN3114 AT THE                    
011530*  TOP OF THIS PROGRAM FOR WHY THE DIVISOR IS THE                         
011540*  NONZERO-MONTH COUNT, NOT A FLAT THREE.                                 
011550         COMPUTE WS-AVGMO-AVERAGE(WS-AVGMO-IDX) ROUNDED =                 
011560             (WS-AVGMO-MONTH(WS-AVGMO-IDX 1) +                            
011570              WS-AVGMO-MONTH(WS-AVGMO-IDX 2) +                            
011580              WS-AVGMO-MONTH(WS-AVGMO-IDX 3))                             
011590                 / WS-AVGMO-NZCOUNT(WS-AVGMO-IDX)                         
011600         ADD WS-AVGMO-AVERAGE(WS-AVGMO-IDX)                               
011610                 TO WS-AVGMO-GRAND-TOTAL                                  
011620         PERFORM CC230-FIND-ONE-BUDGET THRU CC230-EXIT                    
011630*  A CATEGORY'S AVERAGE IS MATCHED TO A BUDGET ROW ONLY                   
011640*  IF ONE EXISTS FOR THAT CATEGORY AT A MONTHLY PERIOD -                  
011650*  A WEEKLY OR YEARLY BUDGET ON THE SAME CATEGORY IS NOT                  
011660*  A MATCH HERE SINCE ITS LIMIT IS NOT DIRECTLY                           
011670*  COMPARABLE TO A MONTHLY AVERAGE FIGURE.                                
011680             VARYING WS-BUD-SRCH-IDX FROM 1 BY 1                          
011690             UNTIL WS-BUD-SRCH-IDX > WS-BUD-TABLE-COUNT                   
011700                OR WS-AVGMO-HAS-BUDGET(WS-AVGMO-IDX)                      
011710     ELSE                                                                 
011720         MOVE ZERO TO WS-AVGMO-AVERAGE(WS-AVGMO-IDX)                      
011730     END-IF.                                                              
011740 CC210-EXIT.                                                              
011750     EXIT.                                                                
011760*                                                                         
011770 CC220-COUNT-NONZERO-MONTH.                                               
011780     IF  WS-AVGMO-MONTH(WS-AVGMO-IDX WS-3MO-BUILD-IDX) > ZERO             
011790         ADD 1 TO WS-AVGMO-NZCOUNT(WS-AVGMO-IDX)                          
011800*  A MONTH WITH EXACTLY ZERO SPEND IN A CATEGORY IS NOT                   
011810*  COUNTED TOWARD THE AVERAGE'S DIVISOR - THIS IS THE                     
011820*  FN3114 FIX ITSELF, APPLIED HERE RATHER THAN AT THE                     
011830*  POINT THE AVERAGE IS COMPUTED.                                         
011840     END-IF.                                                              
011850 CC220-EXIT.                                                              
011860     EXIT.                                                                
011870*                                                                         
011880*   BUDGET-RECOMMEND COMPARES MONTHLY AVERAGES TO A                       
011890*   BUDGET - ONLY A MONTHLY BUDGET IS COMPARABLE ON                       
011900*   THE SAME UNITS, SO THE LOOKUP BELOW IS RESTRICTED                     
011910*   TO BUD-PERIOD = 'M'.  SEE R KERR MEMO 14/09/05.                       
011920 CC230-FIND-ONE-BUDGET.                                                   
011930     IF  WS-BUD-CATEGORY(WS-BUD-SRCH-IDX) =                               
011940             WS-AVGMO-CATEGORY(WS-AVGMO-IDX)                              
011950         AND WS-BUD-PERIOD(WS-BUD-SRCH-IDX) = "M"                         
011960         MOVE "Y" TO WS-AVGMO-HASBUD(WS-AVGMO-IDX)                        
011970         SET WS-AVGMO-BUDIDX(WS-AVGMO-IDX) TO WS-BUD-SRCH-IDX             
011980     END-IF.                                                              
011990 CC230-EXIT.                                                              
012000     EXIT.                                                                
012010*                                                                         
012020 CC400-COMPUTE-ALLOCATIONS SECTION.                                       
012030*****************************************                                 
012040     IF  CTL-TOTAL-BUDGET > ZERO AND WS-AVGMO-GRAND-TOTAL > ZERO          
012050*  THE PROPORTIONAL ALLOCATION ONLY MAKES SENSE IF BOTH                   
012060*  A TOTAL BUDGET FIGURE AND SOME ACTUAL SPENDING EXIST                   
012070*  TO ALLOCATE IT AGAINST - WITH EITHER AT ZERO, DD400                    
012080*  BELOW SKIPS THE REPORT ENTIRELY RATHER THAN PRINTING                   
012090*  A REPORT OF ALL ZEROES.                                                
012100         PERFORM CC410-ALLOCATE-ONE THRU CC410-EXIT                       
012110             VARYING WS-AVGMO-IDX FROM 1 BY 1                             
012120             UNTIL WS-AVGMO-IDX > WS-AVGMO-TABLE-COUNT                    
012130     END-IF.                                                              
012140 CC400-EXIT.                                                              
012150     EXIT.                                                                
012160*                                                                         
012170 CC410-ALLOCATE-ONE.                                                      
012180     IF  WS-AVGMO-NZCOUNT(WS-AVGMO-IDX) >= 2                              
012190*  SAME TWO-MONTH MINIMUM AS THE AVERAGE AND ALLOCATION                   
012200*  CALCULATIONS - A CATEGORY TOO THIN TO AVERAGE IS ALSO                  
012210*  TOO THIN TO ALLOCATE A SHARE OF THE BUDGET TO, SO IT                   
012220*  IS SIMPLY LEFT OFF THIS REPORT.                                        
012230*  ONLY CATEGORIES WITH A GENUINE AVERAGE (TWO OR THREE                   
012240*  NONZERO MONTHS) GET A SHARE OF THE ALLOCATION - A                      
012250*  ONE-MONTH BLIP CATEGORY IS EXCLUDED THE SAME WAY IT                    
012260*  WAS EXCLUDED FROM THE AVERAGE ITSELF IN CC210.                         
012270         COMPUTE WS-AVGMO-PCT(WS-AVGMO-IDX) ROUNDED =                     
012280             WS-AVGMO-AVERAGE(WS-AVGMO-IDX) /                             
012290                 WS-AVGMO-GRAND-TOTAL * 100                               
012300*  PERCENT OF THE TOTAL AVERAGED SPEND, NOT PERCENT OF                    
012310*  THE BUDGET LIMIT - A CATEGORY WITH NO BUDGET AT ALL                    
012320*  STILL GETS A PERCENTAGE AND THEREFORE A SHARE OF THE                   
012330*  ALLOCATION BELOW.                                                      
012340         COMPUTE WS-AVGMO-SUGGEST(WS-AVGMO-IDX) ROUNDED =                 
012350             CTL-TOTAL-BUDGET * WS-AVGMO-PCT(WS-AVGMO-IDX) / 100          
012360*  THE SUGGESTED FIGURE IS CTL-TOTAL-BUDGET SPLIT IN                      
012370*  PROPORTION TO EACH CATEGORY'S SHARE OF AVERAGE                         
012380*  SPEND - THE SAME 20/10 PERCENT BREAKS AS THE                           
012390*  PRIORITY WORD BELOW, BUT THIS COMPUTE DOES NOT USE                     
012400*  THEM ITSELF.                                                           
012410         EVALUATE TRUE                                                    
012420             WHEN WS-AVGMO-PCT(WS-AVGMO-IDX) > 20                         
012430                 MOVE "HIGH  " TO WS-AVGMO-PRIORITY(WS-AVGMO-IDX)         
012440             WHEN WS-AVGMO-PCT(WS-AVGMO-IDX) > 10                         
012450                 MOVE "MEDIUM" TO WS-AVGMO-PRIORITY(WS-AVGMO-IDX)         
012460             WHEN OTHER                                                   
012470                 MOVE "LOW   " TO WS-AVGMO-PRIORITY(WS-AVGMO-IDX)         
012480*  TWENTY AND TEN PERCENT ARE THE SAME BREAKS BLR-DETAIL                  
012490*  PRINTS, CHOSEN SO A HANDFUL OF CATEGORIES CARRY THE                    
012500*  HIGH LABEL RATHER THAN MOST OF THEM.                                   
012510         END-EVALUATE                                                     
012520     ELSE                                                                 
012530         MOVE ZERO TO WS-AVGMO-PCT(WS-AVGMO-IDX)                          
012540                      WS-AVGMO-SUGGEST(WS-AVGMO-IDX)                      
012550         MOVE SPACES TO WS-AVGMO-PRIORITY(WS-AVGMO-IDX)                   
012560     END-IF.                                                              
012570 CC410-EXIT.                                                              
012580     EXIT.                                                                
012590*                                                                         
012600 CC500-SORT-AVERAGE-TABLE SECTION.                                        
012610*****************************************                                 
012620     MOVE "Y" TO WS-AVGMO-SORT-SWAPPED-SW.                                
012630*  SAME BUBBLE SORT IDIOM AS FIN200'S CATEGORY TABLE -                    
012640*  DESCENDING BY PERCENT SO THE ALLOCATION REPORT (AND                    
012650*  INDIRECTLY THE RECOMMENDATION REPORT, WHICH USES THE                   
012660*  SAME SORTED TABLE) LISTS THE BIGGEST-SHARE CATEGORIES                  
012670*  FIRST.                                                                 
012680     PERFORM CC510-SORT-ONE-PASS THRU CC510-EXIT                          
012690         UNTIL NOT WS-AVGMO-SORT-SWAPPED.                                 
012700 CC500-EXIT.                                                              
012710     EXIT.                                                                
012720*                                                                         
012730 CC510-SORT-ONE-PASS.                                                     
012740     MOVE "N" TO WS-AVGMO-SORT-SWAPPED-SW.                                
012750*  ONE PASS PER CALL - BB210'S SORT-CATEGORY-TABLE                        
012760*  COUNTERPART IN FIN200 USES THE IDENTICAL OUTER-                        
012770*  PERFORM-UNTIL-NO-SWAP STRUCTURE.                                       
012780     IF  WS-AVGMO-TABLE-COUNT > 1                                         
012790         PERFORM CC520-COMPARE-ADJACENT THRU CC520-EXIT                   
012800             VARYING WS-AVGMO-IDX FROM 1 BY 1                             
012810             UNTIL WS-AVGMO-IDX NOT < WS-AVGMO-TABLE-COUNT                
012820     END-IF.                                                              
012830 CC510-EXIT.                                                              
012840     EXIT.                                                                
012850*                                                                         
012860 CC520-COMPARE-ADJACENT.                                                  
012870     SET WS-AVGMO-SRCH-IDX TO WS-AVGMO-IDX.                               
012880     SET WS-AVGMO-SRCH-IDX UP BY 1.                                       
012890     IF  WS-AVGMO-PCT(WS-AVGMO-IDX) <                                     
012900*  THE WHOLE WS-AVGMO-ENTRY GROUP (CATEGORY, MONTHLY                      
012910*  AMOUNTS, AVERAGE, PERCENT, SUGGESTED FIGURE,                           
012920*  PRIORITY AND BUDGET LINK ALL TOGETHER) IS SWAPPED AS                   
012930*  ONE MOVE VIA THE REDEFINES AT WS-AVGMO-ENTRY, NOT                      
012940*  FIELD BY FIELD LIKE FIN200'S CATEGORY SWAP - SIMPLER                   
012950*  SINCE THIS GROUP IS WIDER.                                             
012960             WS-AVGMO-PCT(WS-AVGMO-SRCH-IDX)                              
012970         MOVE WS-AVGMO-ENTRY(WS-AVGMO-IDX) TO WS-AVGMO-SWAP-ENTRY         
012980         MOVE WS-AVGMO-ENTRY(WS-AVGMO-SRCH-IDX)                           
012990                               TO WS-AVGMO-ENTRY(WS-AVGMO-IDX)            
013000         MOVE WS-AVGMO-SWAP-ENTRY TO                                      
013010                 WS-AVGMO-ENTRY(WS-AVGMO-SRCH-IDX)                        
013020         MOVE "Y" TO WS-AVGMO-SORT-SWAPPED-SW                             
013030     END-IF.                                                              
013040 CC520-EXIT.                                                              
013050     EXIT.                                                                
013060*                                                                         
013070 DD100-PRINT-BUDGET-STATUS SECTION.                                       
013080*****************************************                                 
013090     INITIATE BUDGET-STATUS-REPORT.                                       
013100*  FIRST OF FOUR REPORT WRITER REPORTS OFF BUDGRPT, ONE                   
013110*  DETAIL LINE PER BUDGET ROW IN WHATEVER ORDER THE                       
013120*  BUDGET FILE WAS READ IN - UNLIKE THE ALLOCATION                        
013130*  REPORT BELOW, THIS ONE IS NOT SORTED.                                  
013140     IF  WS-BUD-TABLE-COUNT > 0                                           
013150         PERFORM DD110-GENERATE-BUDGET-ROW THRU DD110-EXIT                
013160             VARYING WS-BUD-IDX FROM 1 BY 1                               
013170             UNTIL WS-BUD-IDX > WS-BUD-TABLE-COUNT                        
013180     END-IF.                                                              
013190     TERMINATE BUDGET-STATUS-REPORT.                                      
013200 DD100-EXIT.                                                              
013210     EXIT.                                                                
013220*                                                                         
013230 DD110-GENERATE-BUDGET-ROW.                                               
013240     MOVE WS-BUD-CATEGORY(WS-BUD-IDX)  TO WS-PRT-BUD-CAT.                 
013250     MOVE WS-BUD-PERIOD(WS-BUD-IDX)    TO WS-PRT-BUD-PERIOD.              
013260     MOVE WS-BUD-LIMIT(WS-BUD-IDX)     TO WS-PRT-BUD-LIMIT.               
013270     MOVE WS-BUD-SPENT(WS-BUD-IDX)     TO WS-PRT-BUD-SPENT.               
013280     MOVE WS-BUD-REMAIN(WS-BUD-IDX)    TO WS-PRT-BUD-REMAIN.              
013290     MOVE WS-BUD-PCT(WS-BUD-IDX)       TO WS-PRT-BUD-PCT.                 
013300     MOVE WS-BUD-STATUS(WS-BUD-IDX)    TO WS-PRT-BUD-STATUS.              
013310     MOVE WS-BUD-DAYS-REM(WS-BUD-IDX)  TO WS-PRT-BUD-DAYSREM.             
013320     MOVE WS-BUD-DALLOW(WS-BUD-IDX)    TO WS-PRT-BUD-DALLOW.              
013330     MOVE WS-BUD-PROJECTED(WS-BUD-IDX) TO WS-PRT-BUD-PROJ.                
013340     GENERATE BSR-DETAIL.                                                 
013350*  ALL TEN DERIVED FIGURES FOR THIS BUDGET ROW (LIMIT,                    
013360*  SPENT, REMAINING, PERCENT, STATUS WORD, DAYS                           
013370*  REMAINING, DAILY ALLOWANCE, PROJECTED SPEND) ARE                       
013380*  MOVED TO THE PRINT FIELDS BEFORE THE SINGLE GENERATE                   
013390*  AT THE BOTTOM - REPORT WRITER ONLY SEES THE FINAL                      
013400*  SNAPSHOT, NOT THE INTERMEDIATE BB310 CALCULATIONS.                     
013410 DD110-EXIT.                                                              
013420     EXIT.                                                                
013430*                                                                         
013440 DD200-PRINT-ALERTS SECTION.                                              
013450*****************************************                                 
013460     INITIATE BUDGET-ALERT-REPORT.                                        
013470*  SUPPRESSED ENTIRELY WHEN WS-ALERTS-ON IS OFF, PER THE                  
013480*  ALERTCFG 'T' RECORD TESTED BACK IN AA034 - A                           
013490*  SUPPRESSED RUN STILL INITIATES AND TERMINATES THE                      
013500*  REPORT SO THE PAGE HEADING PRINTS, JUST WITH NO                        
013510*  DETAIL LINES UNDER IT.                                                 
013520     IF  WS-ALERTS-ON AND WS-BUD-TABLE-COUNT > 0                          
013530         PERFORM DD210-GENERATE-ALERT-ROW THRU DD210-EXIT                 
013540             VARYING WS-BUD-IDX FROM 1 BY 1                               
013550             UNTIL WS-BUD-IDX > WS-BUD-TABLE-COUNT                        
013560     END-IF.                                                              
013570     TERMINATE BUDGET-ALERT-REPORT.                                       
013580 DD200-EXIT.                                                              
013590     EXIT.                                                                
013600*                                                                         
013610 DD210-GENERATE-ALERT-ROW.                                                
013620     IF  WS-BUD-ALT-LEVEL(WS-BUD-IDX) > 0                                 
013630*  A BUDGET ROW BELOW ALL THREE THRESHOLDS (ALT-LEVEL                     
013640*  STILL ZERO FROM BB310) NEVER GENERATES AN ALERT LINE                   
013650*  AT ALL - THE ALERT REPORT ONLY EVER LISTS BUDGETS                      
013660*  THAT HAVE CROSSED 75, 90 OR 100 PERCENT.                               
013670         MOVE WS-BUD-PCT(WS-BUD-IDX) TO WS-ALT-PCT-EDIT                   
013680         MOVE WS-BUD-ALT-LEVEL(WS-BUD-IDX) TO WS-ALT-THRESH-EDIT          
013690         IF  WS-BUD-ALT-LEVEL(WS-BUD-IDX) >= 100                          
013700             MOVE "CRITICAL" TO WS-PRT-ALT-TYPE                           
013710*  ONLY TWO ALERT TYPES ARE EVER PRINTED - CRITICAL FOR                   
013720*  100 PERCENT AND ABOVE, WARNING FOR EVERYTHING ELSE                     
013730*  THAT CROSSED A THRESHOLD (75 OR 90) - THERE IS NO                      
013740*  SEPARATE WORD FOR THE 90 PERCENT LEVEL ON THIS                         
013750*  REPORT, UNLIKE THE FOUR-WAY STATUS WORD ON THE                         
013760*  BUDGET-STATUS-REPORT ABOVE.                                            
013770         ELSE                                                             
013780             MOVE "WARNING " TO WS-PRT-ALT-TYPE                           
013790         END-IF                                                           
013800         MOVE SPACES TO WS-PRT-ALT-MSG                                    
013810         STRING WS-BUD-CATEGORY(WS-BUD-IDX) DELIMITED BY SIZE             
013820                " BUDGET IS "            DELIMITED BY SIZE                
013830                WS-ALT-PCT-EDIT            DELIMITED BY SIZE              
013840                "% USED ("                DELIMITED BY SIZE               
013850                WS-ALT-THRESH-EDIT         DELIMITED BY SIZE              
013860                "% THRESHOLD)"            DELIMITED BY SIZE               
013870             INTO WS-PRT-ALT-MSG                                          
013880*  THE FREE-TEXT ALERT MESSAGE IS BUILT WITH A PLAIN                      
013890*  STRING STATEMENT RATHER THAN A FIXED REPORT LAYOUT -                   
013900*  THIS LETS THE CATEGORY NAME AND BOTH PERCENT FIGURES                   
013910*  APPEAR IN ONE READABLE SENTENCE WITHOUT A SEPARATE                     
013920*  COLUMN FOR EACH PIECE.                                                 
013930         END-STRING                                                       
013940         GENERATE BAR-DETAIL                                              
013950     END-IF.                                                              
013960 DD210-EXIT.                                                              
013970     EXIT.                                                                
013980*                                                                         
013990 DD300-PRINT-RECOMMENDATIONS SECTION.                                     
014000*****************************************                                 
014010     INITIATE BUDGET-RECOMMEND-REPORT.                                    
014020*  DRAWS FROM THE SAME WS-AVGMO-TABLE CC000 BUILT, NOT                    
014030*  FROM THE BUDGET TABLE DIRECTLY - A CATEGORY ONLY                       
014040*  APPEARS ON THIS REPORT AT ALL IF IT HAD SOME SPENDING                  
014050*  IN THE TRAILING THREE MONTHS.                                          
014060     IF  WS-AVGMO-TABLE-COUNT > 0                                         
014070         PERFORM DD310-RECOMMEND-ONE THRU DD310-EXIT                      
014080             VARYING WS-AVGMO-IDX FROM 1 BY 1                             
014090             UNTIL WS-AVGMO-IDX > WS-AVGMO-TABLE-COUNT                    
014100     END-IF.                                                              
014110     TERMINATE BUDGET-RECOMMEND-REPORT.                                   
014120 DD300-EXIT.                                                              
014130     EXIT.                                                                
014140*                                                                         
014150 DD310-RECOMMEND-ONE.                                                     
014160     MOVE "N" TO WS-REC-QUALIFIES-SW.                                     
014170*  A RECOMMENDATION ONLY PRINTS IF DD320 OR DD330 SETS                    
014180*  THIS SWITCH TO "Y" - MOST CATEGORIES SPENDING WITHIN                   
014190*  THEIR EXISTING BUDGET'S NORMAL RANGE QUALIFY FOR NO                    
014200*  RECOMMENDATION AT ALL AND ARE SIMPLY LEFT OFF THE                      
014210*  REPORT.                                                                
014220     IF  WS-AVGMO-NZCOUNT(WS-AVGMO-IDX) >= 2                              
014230         IF  WS-AVGMO-HAS-BUDGET(WS-AVGMO-IDX)                            
014240             PERFORM DD320-TEST-EXISTING-BUDGET THRU DD320-EXIT           
014250         ELSE                                                             
014260             PERFORM DD330-TEST-NEW-BUDGET THRU DD330-EXIT                
014270         END-IF                                                           
014280     END-IF.                                                              
014290     IF  WS-REC-QUALIFIES                                                 
014300         GENERATE BRR-DETAIL                                              
014310     END-IF.                                                              
014320 DD310-EXIT.                                                              
014330     EXIT.                                                                
014340*                                                                         
014350 DD320-TEST-EXISTING-BUDGET.                                              
014360     SET WS-BUD-SRCH-IDX TO WS-AVGMO-BUDIDX(WS-AVGMO-IDX).                
014370*  WS-AVGMO-BUDIDX WAS SET BACK IN CC230 WHEN THE                         
014380*  CATEGORY'S MONTHLY BUDGET WAS FOUND - THIS PARAGRAPH                   
014390*  ONLY RUNS FOR CATEGORIES WHERE A MATCHING BUDGET WAS                   
014400*  CONFIRMED TO EXIST, SO THE SUBSCRIPT IS ALWAYS VALID                   
014410*  HERE.                                                                  
014420     COMPUTE WS-REC-INCR-LIMIT =                                          
014430         WS-BUD-LIMIT(WS-BUD-SRCH-IDX) * 1.10.                            
014440     COMPUTE WS-REC-DECR-LIMIT =                                          
014450         WS-BUD-LIMIT(WS-BUD-SRCH-IDX) * 0.80.                            
014460     MOVE WS-AVGMO-CATEGORY(WS-AVGMO-IDX) TO WS-PRT-REC-CAT.              
014470     MOVE WS-BUD-LIMIT(WS-BUD-SRCH-IDX)   TO WS-PRT-REC-CURRENT.          
014480     IF  WS-AVGMO-AVERAGE(WS-AVGMO-IDX) > WS-REC-INCR-LIMIT               
014490*  THE 110/80 PERCENT BAND AROUND THE EXISTING LIMIT IS                   
014500*  DELIBERATE SLACK - A CATEGORY RUNNING JUST OVER OR                     
014510*  JUST UNDER ITS BUDGET DOES NOT GENERATE A CHURN OF                     
014520*  RECOMMENDATIONS EVERY MONTH, ONLY ONE SITTING                          
014530*  CONSISTENTLY WELL OUTSIDE ITS CURRENT LIMIT DOES.                      
014540         MOVE "INCREASE" TO WS-PRT-REC-ACTION                             
014550         COMPUTE WS-PRT-REC-RECOMM ROUNDED =                              
014560             WS-AVGMO-AVERAGE(WS-AVGMO-IDX) * 1.20                        
014570         MOVE "AVERAGE SPEND EXCEEDS LIMIT"                               
014580                               TO WS-PRT-REC-REASON                       
014590         MOVE "Y" TO WS-REC-QUALIFIES-SW                                  
014600*  THE 1.20 MULTIPLIER SUGGESTS A LIMIT TWENTY PERCENT                    
014610*  ABOVE THE AVERAGE - ENOUGH HEADROOM THAT THE USER IS                   
014620*  NOT BACK HERE NEXT MONTH WITH THE SAME RECOMMENDATION.                 
014630     ELSE                                                                 
014640         IF  WS-AVGMO-AVERAGE(WS-AVGMO-IDX) < WS-REC-DECR-LIMIT           
014650             MOVE "DECREASE" TO WS-PRT-REC-ACTION                         
014660             COMPUTE WS-PRT-REC-RECOMM ROUNDED =                          
014670                 WS-AVGMO-AVERAGE(WS-AVGMO-IDX) * 1.10                    
014680             MOVE "AVERAGE SPEND BELOW LIMIT"                             
014690                                   TO WS-PRT-REC-REASON                   
014700             MOVE "Y" TO WS-REC-QUALIFIES-SW                              
014710*  THE DECREASE SIDE USES ONLY A TEN PERCENT CUSHION,                     
014720*  NOT TWENTY - A BUDGET THAT IS CONSISTENTLY UNDERSPENT                  
014730*  SHOULD COME DOWN CLOSER TO ACTUAL USE, NOT JUST A                      
014740*  LITTLE.                                                                
014750         END-IF                                                           
014760     END-IF.                                                              
014770 DD320-EXIT.                                                              
014780     EXIT.                                                                
014790*                                                                         
014800 DD330-TEST-NEW-BUDGET.                                                   
014810     IF  WS-AVGMO-AVERAGE(WS-AVGMO-IDX) > 50.00                           
014820*  A FLAT $50 FLOOR KEEPS TRIVIAL CATEGORIES (A FEW                       
014830*  DOLLARS OF BANK FEES, SAY) FROM GENERATING A "CREATE                   
014840*  A BUDGET" RECOMMENDATION THAT NO USER WOULD ACT ON -                   
014850*  THIS FIGURE IS NOT ON FINCTL OR ALERTCFG, IT IS A                      
014860*  FIXED CONSTANT IN THIS PARAGRAPH.                                      
014870         MOVE WS-AVGMO-CATEGORY(WS-AVGMO-IDX) TO WS-PRT-REC-CAT           
014880         MOVE "CREATE  " TO WS-PRT-REC-ACTION                             
014890         MOVE ZERO TO WS-PRT-REC-CURRENT                                  
014900         COMPUTE WS-PRT-REC-RECOMM ROUNDED =                              
014910             WS-AVGMO-AVERAGE(WS-AVGMO-IDX) * 1.20                        
014920         MOVE "NO BUDGET SET FOR CATEGORY" TO WS-PRT-REC-REASON           
014930         MOVE "Y" TO WS-REC-QUALIFIES-SW                                  
014940     END-IF.                                                              
014950 DD330-EXIT.                                                              
014960     EXIT.                                                                
014970*                                                                         
014980 DD400-PRINT-ALLOCATION SECTION.                                          
014990*****************************************                                 
015000     IF  CTL-TOTAL-BUDGET > ZERO AND WS-AVGMO-GRAND-TOTAL > ZERO          
015010*  UNLIKE THE OTHER THREE REPORTS, THIS ONE'S INITIATE                    
015020*  AND TERMINATE ARE BOTH INSIDE THE IF - WHEN THERE IS                   
015030*  NOTHING TO ALLOCATE THE REPORT IS NOT OPENED AT ALL,                   
015040*  NOT JUST LEFT WITHOUT DETAIL LINES.                                    
015050         INITIATE BUDGET-ALLOCATE-REPORT                                  
015060         PERFORM DD410-GENERATE-ALO-ROW THRU DD410-EXIT                   
015070             VARYING WS-AVGMO-IDX FROM 1 BY 1                             
015080             UNTIL WS-AVGMO-IDX > WS-AVGMO-TABLE-COUNT                    
015090         TERMINATE BUDGET-ALLOCATE-REPORT                                 
015100     ELSE                                                                 
015110         DISPLAY "FIN300 - BUDGET-ALLOCATE SKIPPED - TOTAL"               
015120*  A DISPLAY RATHER THAN A SILENT SKIP SO THE JOB LOG                     
015130*  SHOWS WHY BUDGRPT CAME OUT ONE REPORT SHORT - USEFUL                   
015140*  THE FIRST FEW TIMES THIS RAN FOR A NEW USER WHO HAD                    
015150*  NOT YET SET CTL-TOTAL-BUDGET ON THEIR CONTROL RECORD.                  
015160         DISPLAY "  BUDGET NOT GREATER THAN ZERO OR NO DATA."             
015170     END-IF.                                                              
015180 DD400-EXIT.                                                              
015190     EXIT.                                                                
015200*                                                                         
015210 DD410-GENERATE-ALO-ROW.                                                  
015220     IF  WS-AVGMO-NZCOUNT(WS-AVGMO-IDX) >= 2                              
015230         MOVE WS-AVGMO-CATEGORY(WS-AVGMO-IDX) TO WS-PRT-ALO-CAT           
015240         MOVE WS-AVGMO-AVERAGE(WS-AVGMO-IDX)  TO WS-PRT-ALO-AVG           
015250         MOVE WS-AVGMO-PCT(WS-AVGMO-IDX)      TO WS-PRT-ALO-PCT           
015260         MOVE WS-AVGMO-SUGGEST(WS-AVGMO-IDX)                              
015270                               TO WS-PRT-ALO-SUGGEST                      
015280         MOVE WS-AVGMO-PRIORITY(WS-AVGMO-IDX)                             
015290                               TO WS-PRT-ALO-PRIORITY                     
015300         GENERATE BLR-DETAIL                                              
015310     END-IF.                                                              
015320 DD410-EXIT.                                                              
015330     EXIT.                                                                
