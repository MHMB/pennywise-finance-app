000010*************************************************                         
000020*   FILE CONTROL ENTRY FOR BATCH CONTROL FILE    *                        
000030*            (FINCTL).  USES RRN = 1.            *                        
000040*************************************************                         
000050* 11/06/84 BWT - CREATED.                                                 
000060*                                                                         
000070     SELECT FN-CONTROL-FILE                                               
000080         ASSIGN TO FINCTL                                                 
000090         ORGANIZATION IS RELATIVE                                         
000100         ACCESS MODE IS RANDOM                                            
000110         RELATIVE KEY IS WS-CTL-RRN                                       
000120         FILE STATUS IS WS-FINCTL-STATUS.                                 
