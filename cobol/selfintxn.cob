000010*************************************************                         
000020*   FILE CONTROL ENTRY FOR TRANSACTION FILE      *                        
000030*            (TRANSMST).                         *                        
000040*************************************************                         
000050* 11/06/84 BWT - CREATED.                                                 
000060*                                                                         
000070     SELECT FN-TRANSACTION-FILE                                           
000080         ASSIGN TO TRANSMST                                               
000090         ORGANIZATION IS INDEXED                                          
000100         ACCESS MODE IS DYNAMIC                                           
000110         RECORD KEY IS TXN-ID                                             
000120         FILE STATUS IS WS-TRANSMST-STATUS.                               
