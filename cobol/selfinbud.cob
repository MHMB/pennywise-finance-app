000010*************************************************                         
000020*   FILE CONTROL ENTRY FOR BUDGET FILE           *                        
000030*            (BUDGET).                           *                        
000040*************************************************                         
000050* 11/06/84 BWT - CREATED.                                                 
000060*                                                                         
000065* 09/11/09 KDM - CHANGED INDEXED/DYNAMIC WITH A NON-                      
000066*                UNIQUE KEY TO SEQUENTIAL - BUDGET IS                     
000067*                ALWAYS READ WHOLE, NEVER BY KEY.                         
000070     SELECT FN-BUDGET-FILE                                                
000080         ASSIGN TO BUDGET                                                 
000090         ORGANIZATION IS SEQUENTIAL                                       
000100         FILE STATUS IS WS-BUDGET-STATUS.                                 
