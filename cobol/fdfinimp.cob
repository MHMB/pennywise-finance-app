000010*************************************************                         
000020*   FILE DEFINITION FOR RAW IMPORT FILE          *                        
000030*            (IMPORT).                           *                        
000040*************************************************                         
000050* 11/06/84 BWT - CREATED.                                                 
000060*                                                                         
000070 FD  FN-IMPORT-FILE                                                       
000080     LABEL RECORDS ARE STANDARD                                           
000090     RECORD CONTAINS 85 CHARACTERS.                                       
000100     COPY "wsfinimp.cob".                                                 
