000010***************************************************                       
000020*                                                                         
000030*    CATEGORISER KEYWORD-TO-CATEGORY TABLE.                               
000040*       ONE FILLER PER KEYWORD, LOADED BY VALUE, THEN                     
000050*       REDEFINED AS A SEARCHABLE TABLE - SAME TRICK AS                   
000060*       THE FILE-NAME TABLE IN THE SYSTEM FILE-DEFS BLOCK.                
000070*                                                                         
000080*    ENTRIES 01-07 ARE THE INCOME KEYWORDS, TESTED FIRST                  
000090*    AND ONLY WHEN THE RAW IMPORT AMOUNT IS POSITIVE.                     
000100*    ENTRIES 08-70 ARE THE EXPENSE KEYWORDS IN FIXED ORDER -              
000110*    FIRST MATCH WINS, SO THE ORDER BELOW MUST NOT BE RESHUFFLED.         
000120*                                                                         
000130* 14/04/86 BWT - CREATED.                                         FN0101  
000140* 02/09/91 RHC - ADDED UTILITY AND EDUCATION GROUPS.              FN0133  
000150***************************************************                       
000160*                                                                         
000170 01  WS-CK-LOAD-AREA.                                                     
000180     03  FILLER            PIC X(37)  VALUE                               
000190             "SALARY         INCOME              06".                     
000200     03  FILLER            PIC X(37)  VALUE                               
000210             "WAGE           INCOME              04".                     
000220     03  FILLER            PIC X(37)  VALUE                               
000230             "BONUS          INCOME              05".                     
000240     03  FILLER            PIC X(37)  VALUE                               
000250             "INCOME         INCOME              06".                     
000260     03  FILLER            PIC X(37)  VALUE                               
000270             "PAYROLL        INCOME              07".                     
000280     03  FILLER            PIC X(37)  VALUE                               
000290             "DEPOSIT        INCOME              07".                     
000300     03  FILLER            PIC X(37)  VALUE                               
000310             "REFUND         INCOME              06".                     
000320     03  FILLER            PIC X(37)  VALUE                               
000330             "RESTAURANT     FOOD                10".                     
000340     03  FILLER            PIC X(37)  VALUE                               
000350             "FOOD           FOOD                04".                     
000360     03  FILLER            PIC X(37)  VALUE                               
000370             "GROCERY        FOOD                07".                     
000380     03  FILLER            PIC X(37)  VALUE                               
000390             "SUPERMARKET    FOOD                11".                     
000400     03  FILLER            PIC X(37)  VALUE                               
000410             "DINING         FOOD                06".                     
000420     03  FILLER            PIC X(37)  VALUE                               
000430             "CAFE           FOOD                04".                     
000440     03  FILLER            PIC X(37)  VALUE                               
000450             "COFFEE         FOOD                06".                     
000460     03  FILLER            PIC X(37)  VALUE                               
000470             "LUNCH          FOOD                05".                     
000480     03  FILLER            PIC X(37)  VALUE                               
000490             "DINNER         FOOD                06".                     
000500     03  FILLER            PIC X(37)  VALUE                               
000510             "BREAKFAST      FOOD                09".                     
000520     03  FILLER            PIC X(37)  VALUE                               
000530             "GAS            TRANSPORTATION      03".                     
000540     03  FILLER            PIC X(37)  VALUE                               
000550             "FUEL           TRANSPORTATION      04".                     
000560     03  FILLER            PIC X(37)  VALUE                               
000570             "UBER           TRANSPORTATION      04".                     
000580     03  FILLER            PIC X(37)  VALUE                               
000590             "LYFT           TRANSPORTATION      04".                     
000600     03  FILLER            PIC X(37)  VALUE                               
000610             "TAXI           TRANSPORTATION      04".                     
000620     03  FILLER            PIC X(37)  VALUE                               
000630             "BUS            TRANSPORTATION      03".                     
000640     03  FILLER            PIC X(37)  VALUE                               
000650             "TRAIN          TRANSPORTATION      05".                     
000660     03  FILLER            PIC X(37)  VALUE                               
000670             "METRO          TRANSPORTATION      05".                     
000680     03  FILLER            PIC X(37)  VALUE                               
000690             "PARKING        TRANSPORTATION      07".                     
000700     03  FILLER            PIC X(37)  VALUE                               
000710             "TOLL           TRANSPORTATION      04".                     
000720     03  FILLER            PIC X(37)  VALUE                               
000730             "MOVIE          ENTERTAINMENT       05".                     
000740     03  FILLER            PIC X(37)  VALUE                               
000750             "CINEMA         ENTERTAINMENT       06".                     
000760     03  FILLER            PIC X(37)  VALUE                               
000770             "NETFLIX        ENTERTAINMENT       07".                     
000780     03  FILLER            PIC X(37)  VALUE                               
000790             "SPOTIFY        ENTERTAINMENT       07".                     
000800     03  FILLER            PIC X(37)  VALUE                               
000810             "GAME           ENTERTAINMENT       04".                     
000820     03  FILLER            PIC X(37)  VALUE                               
000830             "CONCERT        ENTERTAINMENT       07".                     
000840     03  FILLER            PIC X(37)  VALUE                               
000850             "THEATER        ENTERTAINMENT       07".                     
000860     03  FILLER            PIC X(37)  VALUE                               
000870             "ENTERTAINMENT  ENTERTAINMENT       13".                     
000880     03  FILLER            PIC X(37)  VALUE                               
000890             "AMAZON         SHOPPING            06".                     
000900     03  FILLER            PIC X(37)  VALUE                               
000910             "STORE          SHOPPING            05".                     
000920     03  FILLER            PIC X(37)  VALUE                               
000930             "SHOP           SHOPPING            04".                     
000940     03  FILLER            PIC X(37)  VALUE                               
000950             "CLOTHING       SHOPPING            08".                     
000960     03  FILLER            PIC X(37)  VALUE                               
000970             "FASHION        SHOPPING            07".                     
000980     03  FILLER            PIC X(37)  VALUE                               
000990             "ELECTRONICS    SHOPPING            11".                     
001000     03  FILLER            PIC X(37)  VALUE                               
001010             "RETAIL         SHOPPING            06".                     
001020     03  FILLER            PIC X(37)  VALUE                               
001030             "DOCTOR         HEALTHCARE          06".                     
001040     03  FILLER            PIC X(37)  VALUE                               
001050             "HOSPITAL       HEALTHCARE          08".                     
001060     03  FILLER            PIC X(37)  VALUE                               
001070             "PHARMACY       HEALTHCARE          08".                     
001080     03  FILLER            PIC X(37)  VALUE                               
001090             "MEDICAL        HEALTHCARE          07".                     
001100     03  FILLER            PIC X(37)  VALUE                               
001110             "HEALTH         HEALTHCARE          06".                     
001120     03  FILLER            PIC X(37)  VALUE                               
001130             "DENTAL         HEALTHCARE          06".                     
001140     03  FILLER            PIC X(37)  VALUE                               
001150             "CLINIC         HEALTHCARE          06".                     
001160     03  FILLER            PIC X(37)  VALUE                               
001170             "ELECTRIC       UTILITIES           08".                     
001180     03  FILLER            PIC X(37)  VALUE                               
001190             "WATER          UTILITIES           05".                     
001200     03  FILLER            PIC X(37)  VALUE                               
001210             "GAS BILL       UTILITIES           08".                     
001220     03  FILLER            PIC X(37)  VALUE                               
001230             "INTERNET       UTILITIES           08".                     
001240     03  FILLER            PIC X(37)  VALUE                               
001250             "PHONE          UTILITIES           05".                     
001260     03  FILLER            PIC X(37)  VALUE                               
001270             "UTILITY        UTILITIES           07".                     
001280     03  FILLER            PIC X(37)  VALUE                               
001290             "CABLE          UTILITIES           05".                     
001300     03  FILLER            PIC X(37)  VALUE                               
001310             "RENT           RENT                04".                     
001320     03  FILLER            PIC X(37)  VALUE                               
001330             "HOUSING        RENT                07".                     
001340     03  FILLER            PIC X(37)  VALUE                               
001350             "APARTMENT      RENT                09".                     
001360     03  FILLER            PIC X(37)  VALUE                               
001370             "MORTGAGE       RENT                08".                     
001380     03  FILLER            PIC X(37)  VALUE                               
001390             "LEASE          RENT                05".                     
001400     03  FILLER            PIC X(37)  VALUE                               
001410             "INSURANCE      INSURANCE           09".                     
001420     03  FILLER            PIC X(37)  VALUE                               
001430             "PREMIUM        INSURANCE           07".                     
001440     03  FILLER            PIC X(37)  VALUE                               
001450             "POLICY         INSURANCE           06".                     
001460     03  FILLER            PIC X(37)  VALUE                               
001470             "SCHOOL         EDUCATION           06".                     
001480     03  FILLER            PIC X(37)  VALUE                               
001490             "EDUCATION      EDUCATION           09".                     
001500     03  FILLER            PIC X(37)  VALUE                               
001510             "TUITION        EDUCATION           07".                     
001520     03  FILLER            PIC X(37)  VALUE                               
001530             "BOOK           EDUCATION           04".                     
001540     03  FILLER            PIC X(37)  VALUE                               
001550             "COURSE         EDUCATION           06".                     
001560     03  FILLER            PIC X(37)  VALUE                               
001570             "UNIVERSITY     EDUCATION           10".                     
001580*                                                                         
001590 01  WS-CATEGORY-TABLE REDEFINES WS-CK-LOAD-AREA.                         
001600     03  WS-CK-ENTRY OCCURS 70 TIMES                                      
001610             INDEXED BY WS-CK-IDX.                                        
001620         05  WS-CK-KEYWORD     PIC X(15).                                 
001630         05  WS-CK-CATEGORY    PIC X(20).                                 
001640         05  WS-CK-KEYLEN      PIC 9(2).                                  
001650*                                                                         
001660 01  WS-CK-BOUNDS.                                                        
001670     03  WS-CK-INCOME-LO   PIC 99  COMP  VALUE 1.                         
001680     03  WS-CK-INCOME-HI   PIC 99  COMP  VALUE 7.                         
001690     03  WS-CK-EXPENSE-LO  PIC 99  COMP  VALUE 8.                         
001700     03  WS-CK-EXPENSE-HI  PIC 99  COMP  VALUE 70.                        
001710     03  FILLER            PIC X(8).                                      
001720*                                                                         
