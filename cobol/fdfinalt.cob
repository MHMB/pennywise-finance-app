000010*************************************************                         
000020*   FILE DEFINITION FOR ALERT CONFIGURATION      *                        
000030*            FILE (ALERTCFG).                    *                        
000040*************************************************                         
000050* 11/06/84 BWT - CREATED.                                                 
000060*                                                                         
000070 FD  FN-ALERT-FILE                                                        
000080     LABEL RECORDS ARE STANDARD                                           
000090     RECORD CONTAINS 12 CHARACTERS.                                       
000100     COPY "wsfinalt.cob".                                                 
