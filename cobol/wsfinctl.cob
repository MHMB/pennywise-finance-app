000010*************************************************                         
000020*                                                *                        
000030*   RECORD DEFINITION FOR BATCH CONTROL FILE     *                        
000040*            (FINCTL).                           *                        
000050*      USES RRN = 1.                             *                        
000060*************************************************                         
000070*  FILE SIZE 19 BYTES PADDED TO 32 BY FILLER.                             
000080*                                                                         
000090*  HOLDS THE "CURRENT DATE" AND RUN PARAMETERS FOR A BATCH                
000100*  STEP, SO A RUN CAN BE REPRODUCED EXACTLY - THE SYSTEM                  
000110*  CLOCK IS NEVER USED FOR PERIOD ARITHMETIC.                             
000120*                                                                         
000130* 11/06/84 BWT - CREATED.                                                 
000140* 14/02/88 BWT - CTL-TOP-N ADDED FOR CATEGORY BREAKDOWN LIMIT.            
000150* 22/11/98 RHC - Y2K. CTL-RUN-DATE CONFIRMED CCYYMMDD, NO CHANGE.         
000160*                                                                         
000170 01  FN-CONTROL-RECORD.                                                   
000180     03  CTL-RUN-DATE          PIC 9(8)      COMP.                        
000190*                                  CCYYMMDD - THE "TODAY" FOR             
000200*                                  ALL PERIOD ARITHMETIC THIS RUN.        
000210     03  CTL-USER-ID           PIC 9(5)      COMP.                        
000220     03  CTL-PERIOD            PIC X.                                     
000230*                                  W/M/Y/D - DEFAULT M WHEN UNKNOW        
000240     03  CTL-MONTHS-BACK       PIC 99        COMP.                        
000250*                                  TREND-REPORT - DEFAULT 12.             
000260     03  CTL-TOTAL-BUDGET      PIC S9(8)V99  COMP-3.                      
000270*                                  BUDGET-ALLOCATE INPUT AMOUNT.          
000280     03  CTL-TOP-N             PIC 99        COMP.                        
000290*                                  SUMMARY-ENGINE - DEFAULT 05.           
000300     03  FILLER                PIC X(13).                                 
000310*                                                                         
