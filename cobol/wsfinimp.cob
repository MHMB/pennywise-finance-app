000010*************************************************                         
000020*                                                *                        
000030*   RECORD DEFINITION FOR RAW IMPORT FILE        *                        
000040*            (IMPORT).                           *                        
000050*      PRE-SPLIT FIXED COLUMNS - SEE THE         *                        
000060*      BATCH-FEED CONTRACT NOTE BELOW.           *                        
000070*************************************************                         
000080*  FILE SIZE 85 BYTES - FIELDS FILL THE RECORD                            
000090*  EXACTLY, NO SPARE BYTES RESERVED THIS TIME.                            
000100*                                                                         
000110* 11/06/84 BWT - CREATED.                                                 
000120* 14/02/88 BWT - IMP-AMOUNT WIDENED 12 TO 15 FOR CURRENCY                 
000130*                SYMBOLS AND THOUSANDS SEPARATORS.                        
000140* 19/08/91 RHC - IMP-CATEGORY ADDED, OPTIONAL ON INPUT.                   
000150*                                                                         
000160*  THE UPSTREAM FEED USED TO BE FREE-FORMAT CSV.  THIS SHOP'S             
000170*  CONTRACT WITH THE FEED SUPPLIER IS NOW A FIXED-COLUMN                  
000180*  RECORD - THEIR DELIMITED FIELDS ARE PRE-SPLIT INTO THE                 
000190*  COLUMNS BELOW BEFORE THE RECORD REACHES US.                            
000200*                                                                         
000210 01  FN-IMPORT-RECORD.                                                    
000220     03  IMP-DATE              PIC X(10).                                 
000230*                                  TEXT - SEVERAL FORMATS ACCEPTED        
000240*                                  SEE AA070-PARSE-IMPORT-DATE.           
000250     03  IMP-AMOUNT            PIC X(15).                                 
000260*                                  TEXT - SIGN SHOWS INCOME(+) OR         
000270*                                  EXPENSE(-).  MAY CARRY A CURREN        
000280*                                  SIGN, THOUSANDS SEPARATOR OR A         
000290*                                  COMMA/DOT DECIMAL POINT.               
000300     03  IMP-DESC              PIC X(40).                                 
000310     03  IMP-CATEGORY          PIC X(20).                                 
000320*                                  BLANK MEANS AUTO-CATEGORISE.           
000330*                                                                         
